000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SchedGrdy.
000120 AUTHOR.        R E DUMONT.
000130 INSTALLATION.  STUDENT SYSTEMS - BATCH SCHEDULING UNIT.
000140 DATE-WRITTEN.  03/14/89.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED.
000170*
000180*    CHANGE LOG.
000190*    ----------
000200*    031489  RED  ORIGINAL CODING - GREEDY TASK/SLOT PLACEMENT
000210*    031489  RED  FOR THE THREE STANDING PLANS (BAL/URG/REL).
000220*    040289  RED  ADDED SLOT-SPLIT LOGIC AFTER A TASK IS PLACED.
000230*    051589  RED  TIE-BREAK ON SCORE NOW HONORS EARLIEST START.
000240*    091290  JKL  CORRECTED DDL-URGENCY TERM - DAYS WERE BEING
000250*    091290  JKL  TRUNCATED INSTEAD OF FLOORED AT ZERO.
000260*    022691  JKL  BALANCE TERM NOW KEYED OFF DAILY-LOAD TABLE
000270*    022691  JKL  RATHER THAN A SINGLE RUNNING TOTAL.
000280*    110692  RED  REQ 4471 - SKIPPED TASKS NO LONGER HALT THE
000290*    110692  RED  MODE, PLAN SIMPLY CONTINUES TO NEXT TASK.
000300*    081594  MPT  REQ 5120 - OVERLOAD-OUT NOW DRIVEN OFF THE
000310*    081594  MPT  BALANCED PLAN'S PLACED-FLAG, NOT A RECOUNT.
000320*    042696  MPT  CLEANED UP SORT KEY - DURATION ASC ADDED AS
000330*    042696  MPT  THIRD SORT KEY PER ANALYST NOTE 96-118.
000340*    091598  CWB  Y2K READINESS REVIEW - DATE FIELDS ARE ALL
000350*    091598  CWB  CCYYMMDD ALREADY, NO WINDOWING NEEDED HERE.
000360*    031799  CWB  Y2K SIGN-OFF - NO CHANGES REQUIRED THIS PGM.
000370*    062501  DHR  REQ 6002 - TYPE-MATCH WEIGHT TABLE MOVED TO
000380*    062501  DHR  EVALUATE OF WS-MODE-CODE, DROPPED OLD TABLE.
000390*    110703  DHR  REQ 6390 - SCORE FIELDS RECAST AS COMP-3 PER
000400*    110703  DHR  STANDARDS MEMO 03-09 (WAS DISPLAY NUMERIC).
000410*    051207  LNW  REQ 7115 - BALANCED PLAN FLAG CORRECTED WHEN
000420*    051207  LNW  A TASK PLACES ON THE FIRST SLOT TRIED.
000430*    092309  TGR  REQ 7580 - COMMIT-PLACEMENT WAS STAMPING THE
000440*    092309  TGR  MODE NAME (BAL./URG./REL.) INTO PLAN-OUT'S
000450*    092309  TGR  PLAN-ID FIELD INSTEAD OF P1/P2/P3 - NOW
000460*    092309  TGR  PULLS FROM THE PLAN-ID TABLE LIKE IT SHOULD.
000470*    030610  TGR  REQ 7582 - ADDED UPSI-0 TRACE DISPLAYS TO
000480*    030610  TGR  300000-BEGIN-RUN-MODE SO OPERATIONS CAN WATCH
000490*    030610  TGR  WHICH MODE IS RUNNING WITHOUT A DEBUG COMPILE.
000500*    031710  TGR  REQ 7583 - PER-MODE FREE-SLOT COPY WAS BEING
000510*    031710  TGR  SCANNED IN FILE-READ ORDER INSTEAD OF START-
000520*    031710  TGR  TIME ORDER, WHICH BROKE THE EARLIEST-START TIE-
000530*    031710  TGR  BREAK RULE.  ADDED 300110-300140 TO SORT THE
000540*    031710  TGR  SLOT COPY THE SAME WAY 200000 SORTS TASKS.
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. PENTIUM-100.
000590 OBJECT-COMPUTER. PENTIUM-100.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS TASK-TYPE-CLASS   IS "F" "L"
000630     UPSI-0 ON STATUS IS SCHGRDY-TRACE-ON
000640            OFF STATUS IS SCHGRDY-TRACE-OFF.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT OPTIONAL TasksFile ASSIGN TO TASKS-IN
000690         ORGANIZATION IS RELATIVE
000700         ACCESS MODE  IS SEQUENTIAL
000710         RELATIVE KEY IS WS-KEY-TASKSFILE
000720         FILE STATUS  IS FS-TASKSFILE.
000730*
000740     SELECT OPTIONAL SlotsFile ASSIGN TO SLOTS-IN
000750         ORGANIZATION IS RELATIVE
000760         ACCESS MODE  IS SEQUENTIAL
000770         RELATIVE KEY IS WS-KEY-SLOTSFILE
000780         FILE STATUS  IS FS-SLOTSFILE.
000790*
000800     SELECT PlanFile ASSIGN TO PLAN-OUT
000810         ORGANIZATION IS RELATIVE
000820         ACCESS MODE  IS SEQUENTIAL
000830         RELATIVE KEY IS WS-KEY-PLANFILE
000840         FILE STATUS  IS FS-PLANFILE.
000850*
000860     SELECT OverloadFile ASSIGN TO OVERLOAD-OUT
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE  IS SEQUENTIAL
000890         RELATIVE KEY IS WS-KEY-OVERLOADFILE
000900         FILE STATUS  IS FS-OVERLOADFILE.
000910*
000920 DATA DIVISION.
000930 FILE SECTION.
000940*
000950*    TASK RECORD - ONE PENDING TASK HANDED IN BY THE CALLER.
000960 FD  TasksFile.
000970 01  TASK-REC.
000980     03  TASK-ID                  PIC X(20).
000990     03  TASK-DDL-DATE             PIC 9(8).
001000     03  TASK-DDL-TIME             PIC 9(4).
001010     03  TASK-DURATION-MIN         PIC 9(4).
001020     03  TASK-IMPORTANCE           PIC 9(2).
001030     03  TASK-PRIORITY             PIC X(6).
001040     03  TASK-TYPE                 PIC X(8).
001050     03  TASK-COURSE-ID            PIC X(10).
001060     03  FILLER                    PIC X(8).
001070*
001080*    FREE-SLOT RECORD - OPEN INTERVAL ALREADY NET OF CLASSES
001090*    AND FIXED-TIME TASKS, BUILT BY THE CALLING SERVICE.
001100 FD  SlotsFile.
001110 01  SLOT-REC.
001120     03  SLOT-START-DATE           PIC 9(8).
001130     03  SLOT-START-TIME           PIC 9(4).
001140     03  SLOT-END-DATE             PIC 9(8).
001150     03  SLOT-END-TIME             PIC 9(4).
001160     03  SLOT-PREFERRED            PIC 9(1).
001170     03  FILLER                    PIC X(5).
001180*
001190*    SCHEDULE-ITEM RECORD - ONE PLACED TASK IN ONE OF THE
001200*    THREE STANDING PLANS.
001210 FD  PlanFile.
001220 01  ITEM-REC.
001230     03  ITEM-TASK-ID              PIC X(20).
001240     03  ITEM-START-DATE           PIC 9(8).
001250     03  ITEM-START-TIME           PIC 9(4).
001260     03  ITEM-END-DATE             PIC 9(8).
001270     03  ITEM-END-TIME             PIC 9(4).
001280     03  ITEM-PLAN-ID              PIC X(4).
001290     03  FILLER                    PIC X(8).
001300*
001310*    OVERLOAD RECORD - A TASK-ID THAT DID NOT PLACE IN THE
001320*    BALANCED (P1) PLAN.
001330 FD  OverloadFile.
001340 01  OVERLOAD-REC.
001350     03  OVERLOAD-TASK-ID          PIC X(20).
001360     03  FILLER                    PIC X(4).
001370*
001380 WORKING-STORAGE SECTION.
001390 77  FS-TASKSFILE                  PIC 9(2)  VALUE ZEROES.
001400 77  FS-SLOTSFILE                  PIC 9(2)  VALUE ZEROES.
001410 77  FS-PLANFILE                   PIC 9(2)  VALUE ZEROES.
001420 77  FS-OVERLOADFILE                PIC 9(2)  VALUE ZEROES.
001430 77  WS-KEY-TASKSFILE               PIC 9(6)  VALUE ZEROES.
001440 77  WS-KEY-SLOTSFILE               PIC 9(6)  VALUE ZEROES.
001450 77  WS-KEY-PLANFILE                PIC 9(6)  VALUE ZEROES.
001460 77  WS-KEY-OVERLOADFILE            PIC 9(6)  VALUE ZEROES.
001470*
001480 01  WS-SWITCHES.
001490     03  WS-TASKS-SW               PIC X(1)  VALUE "N".
001500         88  TASKS-EOF                       VALUE "Y".
001510     03  WS-SLOTS-SW               PIC X(1)  VALUE "N".
001520         88  SLOTS-EOF                       VALUE "Y".
001530     03  WS-FILE-ERROR-SW          PIC X(1)  VALUE "N".
001540         88  WS-FILE-ERROR                   VALUE "Y".
001550*
001560*    WORKING COPY OF A TASK READ FROM TasksFile.
001570 01  WS-TASK-WORK.
001580     03  WS-TW-TASK-ID             PIC X(20).
001590     03  WS-TW-DDL-DATE            PIC 9(8).
001600     03  WS-TW-DDL-TIME            PIC 9(4).
001610     03  WS-TW-DURATION            PIC 9(4).
001620     03  WS-TW-IMPORTANCE          PIC 9(2).
001630     03  WS-TW-PRIORITY            PIC X(6).
001640     03  WS-TW-TYPE                PIC X(8).
001650     03  WS-TW-COURSE-ID           PIC X(10).
001660*
001670*    WORKING COPY OF A SLOT READ FROM SlotsFile.
001680 01  WS-SLOT-WORK.
001690     03  WS-SW-START-DATE          PIC 9(8).
001700     03  WS-SW-START-TIME          PIC 9(4).
001710     03  WS-SW-END-DATE            PIC 9(8).
001720     03  WS-SW-END-TIME            PIC 9(4).
001730*
001740*    MASTER TASK TABLE - LOADED ONCE, SORTED ONCE, RE-USED BY
001750*    ALL THREE MODES.
001760 01  WS-TASK-CNT                   PIC S9(4) COMP VALUE ZERO.
001770 01  WS-TASK-TBL.
001780     03  WS-TASK-ENT OCCURS 1 TO 300 TIMES
001790              DEPENDING ON WS-TASK-CNT
001800              INDEXED BY IDX-TASK IDX-TASK-2.
001810         05  WS-TT-TASK-ID         PIC X(20).
001820         05  WS-TT-DDL-DATE        PIC 9(8).
001830         05  WS-TT-DDL-TIME        PIC 9(4).
001840         05  WS-TT-DURATION        PIC 9(4).
001850         05  WS-TT-IMPORTANCE      PIC 9(2).
001860         05  WS-TT-TYPE            PIC X(8).
001870         05  WS-TT-SORT-DDL        PIC 9(8).
001880         05  WS-TT-PLACED-SW       PIC X(1).
001890             88  WS-TT-PLACED              VALUE "Y".
001900         05  WS-TT-P1-PLACED-SW    PIC X(1).
001910             88  WS-TT-P1-PLACED           VALUE "Y".
001920*
001930*    MASTER SLOT TABLE - LOADED ONCE FROM SlotsFile, COPIED
001940*    FRESH INTO THE WORKING SLOT TABLE AT THE START OF EACH
001950*    OF THE THREE MODES.
001960 01  WS-SLOT-M-CNT                 PIC S9(4) COMP VALUE ZERO.
001970 01  WS-SLOT-M-TBL.
001980     03  WS-SLOT-M-ENT OCCURS 1 TO 2000 TIMES
001990              DEPENDING ON WS-SLOT-M-CNT
002000              INDEXED BY IDX-SLOT-M.
002010         05  WS-SM-START-DATE      PIC 9(8).
002020         05  WS-SM-START-TIME      PIC 9(4).
002030         05  WS-SM-END-DATE        PIC 9(8).
002040         05  WS-SM-END-TIME        PIC 9(4).
002050*
002060*    WORKING SLOT TABLE FOR THE MODE CURRENTLY RUNNING.  A
002070*    SLOT IS NEVER PHYSICALLY REMOVED - IT IS MARKED INACTIVE
002080*    AND, WHEN A TASK CONSUMES PART OF IT, UP TO TWO NEW
002090*    ACTIVE ENTRIES ARE APPENDED AT THE TABLE'S HIGH END.
002100 01  WS-SLOT-CNT                   PIC S9(4) COMP VALUE ZERO.
002110 01  WS-SLOT-TBL.
002120     03  WS-SLOT-ENT OCCURS 1 TO 2000 TIMES
002130              DEPENDING ON WS-SLOT-CNT
002140              INDEXED BY IDX-SLOT IDX-BEST-SLOT
002150                       IDX-SLOT-2-SCR.
002160         05  WS-ST-START-DATE      PIC 9(8).
002170         05  WS-ST-START-TIME      PIC 9(4).
002180         05  WS-ST-END-DATE        PIC 9(8).
002190         05  WS-ST-END-TIME        PIC 9(4).
002200         05  WS-ST-ACTIVE-SW       PIC X(1).
002210             88  WS-ST-ACTIVE              VALUE "Y".
002220             88  WS-ST-INACTIVE            VALUE "N".
002230*
002240*    PER-DATE MINUTE ACCUMULATOR FOR THE BALANCE SCORE TERM.
002250 01  WS-DLOAD-CNT                  PIC S9(4) COMP VALUE ZERO.
002260 01  WS-DLOAD-TBL.
002270     03  WS-DLOAD-ENT OCCURS 1 TO 400 TIMES
002280              DEPENDING ON WS-DLOAD-CNT
002290              INDEXED BY IDX-DLOAD.
002300         05  WS-DL-DATE            PIC 9(8).
002310         05  WS-DL-MINUTES         PIC S9(6) COMP.
002320*
002330*    OUTPUT ITEM TABLE - ALL THREE PLANS' ITEMS, SORTED AND
002340*    WRITTEN TO PlanFile AT THE VERY END.
002350 01  WS-ITEM-CNT                   PIC S9(4) COMP VALUE ZERO.
002360 01  WS-ITEM-TBL.
002370     03  WS-ITEM-ENT OCCURS 1 TO 900 TIMES
002380              DEPENDING ON WS-ITEM-CNT
002390              INDEXED BY IDX-ITEM IDX-ITEM-2.
002400         05  WS-IT-TASK-ID         PIC X(20).
002410         05  WS-IT-START-DATE      PIC 9(8).
002420         05  WS-IT-START-TIME      PIC 9(4).
002430         05  WS-IT-END-DATE        PIC 9(8).
002440         05  WS-IT-END-TIME        PIC 9(4).
002450         05  WS-IT-PLAN-ID         PIC X(4).
002460*
002470*    MODE CONTROL - BALANCED RUNS FIRST (IT IS THE PLAN THE
002480*    OVERLOAD REPORT KEYS ON), THEN URGENT, THEN RELAXED.
002490 01  WS-MODE-IDX                   PIC S9(2) COMP VALUE ZERO.
002500 01  WS-MODE-CODE                  PIC 9(1)  VALUE ZERO.
002510     88  WS-MODE-BALANCED                    VALUE 1.
002520     88  WS-MODE-URGENT                       VALUE 2.
002530     88  WS-MODE-RELAXED                      VALUE 3.
002540 01  WS-MODE-NAMES-TBL.
002550     03  FILLER                    PIC X(4) VALUE "BAL.".
002560     03  FILLER                    PIC X(4) VALUE "URG.".
002570     03  FILLER                    PIC X(4) VALUE "REL.".
002580 01  WS-MODE-NAMES-R REDEFINES WS-MODE-NAMES-TBL.
002590     03  WS-MODE-NAME OCCURS 3 TIMES PIC X(4).
002600 01  WS-ITEM-PLAN-ID-TBL.
002610     03  FILLER                    PIC X(4) VALUE "P1  ".
002620     03  FILLER                    PIC X(4) VALUE "P2  ".
002630     03  FILLER                    PIC X(4) VALUE "P3  ".
002640 01  WS-ITEM-PLAN-ID-R REDEFINES WS-ITEM-PLAN-ID-TBL.
002650     03  WS-ITEM-PLAN-ID-OF OCCURS 3 TIMES PIC X(4).
002660*
002670*    SCORE WORK AREA - COMP-3 FIXED DECIMAL, FOUR DECIMAL
002680*    DIGITS, SO RANKING IS DETERMINISTIC ACROSS PLATFORMS.
002690 01  WS-SCORE-WORK.
002700     03  WS-TYPE-WEIGHT            PIC S9(1)V9(4) COMP-3.
002710     03  WS-URGENCY-WEIGHT         PIC S9(1)V9(4) COMP-3.
002720     03  WS-BALANCE-WEIGHT         PIC S9(1)V9(4) COMP-3.
002730     03  WS-TYPE-MATCH             PIC S9(1)V9(4) COMP-3.
002740     03  WS-DDL-URGENCY            PIC S9(1)V9(4) COMP-3.
002750     03  WS-BALANCE-TERM           PIC S9(1)V9(4) COMP-3.
002760     03  WS-CANDIDATE-SCORE        PIC S9(4)V9(4) COMP-3.
002770     03  WS-BEST-SCORE             PIC S9(4)V9(4) COMP-3.
002780     03  WS-SCORE-DIFF             PIC S9(4)V9(4) COMP-3.
002790     03  WS-HOURS-LOADED           PIC S9(4)V9(4) COMP-3.
002800     03  WS-DAYS-TO-DEADLINE       PIC S9(6)      COMP.
002810*
002820*    DATE/TIME BREAKDOWN WORK AREAS - REUSED FOR ANY CCYYMMDD
002830*    OR HHMM FIELD THAT NEEDS ITS PARTS INSPECTED.
002840 01  WS-DATE-WORK                  PIC 9(8) VALUE ZERO.
002850 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
002860     03  WS-DW-CCYY                PIC 9(4).
002870     03  WS-DW-MM                  PIC 9(2).
002880     03  WS-DW-DD                  PIC 9(2).
002890 01  WS-TIME-WORK                  PIC 9(4) VALUE ZERO.
002900 01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
002910     03  WS-TW2-HH                 PIC 9(2).
002920     03  WS-TW2-MI                 PIC 9(2).
002930*
002940*    CANDIDATE START/END BEING SCORED FOR THE TASK CURRENTLY
002950*    BEING PLACED.
002960 01  WS-CAND-WORK.
002970     03  WS-CAND-START-DATE        PIC 9(8).
002980     03  WS-CAND-START-TIME        PIC 9(4).
002990     03  WS-CAND-END-DATE          PIC 9(8).
003000     03  WS-CAND-END-TIME          PIC 9(4).
003010     03  WS-CAND-VALID-SW          PIC X(1).
003020         88  WS-CAND-VALID                 VALUE "Y".
003030*
003040 01  WS-BEST-CAND-WORK.
003050     03  WS-BEST-START-DATE        PIC 9(8).
003060     03  WS-BEST-START-TIME        PIC 9(4).
003070     03  WS-BEST-END-DATE          PIC 9(8).
003080     03  WS-BEST-END-TIME          PIC 9(4).
003090     03  WS-BEST-FOUND-SW          PIC X(1).
003100         88  WS-BEST-FOUND                 VALUE "Y".
003110*
003120 01  WS-SWAP-WORK.
003130     03  WS-SWAP-TASK-ID           PIC X(20).
003140     03  WS-SWAP-DDL-DATE          PIC 9(8).
003150     03  WS-SWAP-DDL-TIME          PIC 9(4).
003160     03  WS-SWAP-DURATION          PIC 9(4).
003170     03  WS-SWAP-IMPORTANCE        PIC 9(2).
003180     03  WS-SWAP-TYPE              PIC X(8).
003190     03  WS-SWAP-SORT-DDL          PIC 9(8).
003200*
003210*    SCRATCH HOLDER USED WHILE EXCHANGING TWO ENTRIES OF THE
003220*    OUTPUT ITEM TABLE DURING THE FINAL START-DATE/TIME SORT.
003230 01  WS-ITEM-SWAP-WORK.
003240     03  WS-IT-TASK-ID-SV         PIC X(20).
003250     03  WS-IT-START-DATE-SV      PIC 9(8).
003260     03  WS-IT-START-TIME-SV      PIC 9(4).
003270     03  WS-IT-END-DATE-SV        PIC 9(8).
003280     03  WS-IT-END-TIME-SV        PIC 9(4).
003290     03  WS-IT-PLAN-ID-SV         PIC X(4).
003300*
003310*    SCRATCH HOLDER USED WHILE EXCHANGING TWO ENTRIES OF THE
003320*    PER-MODE FREE-SLOT COPY DURING ITS START-TIME SORT.
003330 01  WS-SLOT-SWAP-WORK.
003340     03  WS-SW2-START-DATE        PIC 9(8).
003350     03  WS-SW2-START-TIME        PIC 9(4).
003360     03  WS-SW2-END-DATE          PIC 9(8).
003370     03  WS-SW2-END-TIME          PIC 9(4).
003380     03  WS-SW2-ACTIVE-SW         PIC X(1).
003390*
003400 01  WS-SUB1                       PIC S9(4) COMP VALUE ZERO.
003410 01  WS-SUB2                       PIC S9(4) COMP VALUE ZERO.
003420 01  WS-QUOT-HOLD                  PIC S9(6) COMP VALUE ZERO.
003430 01  WS-REM-HOLD                   PIC S9(4) COMP VALUE ZERO.
003440 01  WS-SORTED-SW                  PIC X(1)  VALUE "N".
003450     88  WS-TABLE-SORTED                     VALUE "Y".
003460*
003470 01  WS-ELIGIBLE-MINUTES           PIC S9(6) COMP VALUE ZERO.
003480 01  WS-CTE-01                     PIC S9(4) COMP VALUE 1.
003490 01  WS-CTE-18-HHMM                PIC 9(4)  VALUE 1800.
003500*
003510 PROCEDURE DIVISION.
003520 DECLARATIVES.
003530*
003540*    FILE STATUS HANDLERS - ONE SECTION PER FILE, IN THE SHOP'S
003550*    USUAL "USE AFTER ERROR" STYLE.  EACH JUST LOGS THE BAD
003560*    STATUS; THE CALLING PARAGRAPH DECIDES WHETHER TO GO ON.
003570 TasksFile-Handler SECTION.
003580     USE AFTER ERROR PROCEDURE ON TasksFile.
003590 TasksFile-Status-Check.
003600     DISPLAY "SCHGRDY - TASKS-IN ERROR STATUS [" FS-TASKSFILE "]."
003610*
003620 SlotsFile-Handler SECTION.
003630     USE AFTER ERROR PROCEDURE ON SlotsFile.
003640 SlotsFile-Status-Check.
003650     DISPLAY "SCHGRDY - SLOTS-IN ERROR STATUS [" FS-SLOTSFILE "]."
003660*
003670 PlanFile-Handler SECTION.
003680     USE AFTER ERROR PROCEDURE ON PlanFile.
003690 PlanFile-Status-Check.
003700     DISPLAY "SCHGRDY - PLAN-OUT ERROR STATUS [" FS-PLANFILE "]."
003710*
003720 OverloadFile-Handler SECTION.
003730     USE AFTER ERROR PROCEDURE ON OverloadFile.
003740 OverloadFile-Status-Check.
003750     DISPLAY "SCHGRDY - OVERLOAD-OUT ERROR STATUS ["
003760             FS-OVERLOADFILE "]."
003770*
003780 END DECLARATIVES.
003790*
003800 MAIN-PARAGRAPH.
003810     PERFORM 100000-BEGIN-INITIALIZE
003820        THRU  100000-END-INITIALIZE
003830*
003840     PERFORM 200000-BEGIN-SORT-TASKS
003850        THRU  200000-END-SORT-TASKS
003860*
003870     PERFORM 300000-BEGIN-RUN-MODE
003880        THRU  300000-END-RUN-MODE
003890       VARYING WS-MODE-IDX FROM 1 BY 1
003900         UNTIL WS-MODE-IDX > 3
003910*
003920     PERFORM 400000-BEGIN-WRITE-RESULTS
003930        THRU  400000-END-WRITE-RESULTS
003940*
003950     PERFORM 900000-BEGIN-FINISH
003960        THRU  900000-END-FINISH
003970*
003980     STOP RUN.
003990*
004000*    100000 - OPEN THE FILES AND LOAD THE TASK AND FREE-SLOT
004010*    MASTER TABLES.
004020 100000-BEGIN-INITIALIZE.
004030     OPEN INPUT TasksFile
004040     DISPLAY "SCHGRDY - TASKS-IN OPEN STATUS [" FS-TASKSFILE "]."
004050*
004060     OPEN INPUT SlotsFile
004070     DISPLAY "SCHGRDY - SLOTS-IN OPEN STATUS [" FS-SLOTSFILE "]."
004080*
004090     PERFORM 100100-READ-ONE-TASK THRU 100100-READ-ONE-TASK-EXIT
004100        UNTIL TASKS-EOF
004110*
004120     PERFORM 100200-READ-ONE-SLOT THRU 100200-READ-ONE-SLOT-EXIT
004130        UNTIL SLOTS-EOF
004140*
004150     CLOSE TasksFile SlotsFile.
004160 100000-END-INITIALIZE.
004170     EXIT.
004180*
004190 100100-READ-ONE-TASK.
004200     READ TasksFile INTO WS-TASK-WORK
004210        AT END
004220           SET TASKS-EOF TO TRUE
004230     END-READ
004240     IF TASKS-EOF
004250        GO TO 100100-READ-ONE-TASK-EXIT
004260     END-IF
004270     IF WS-TASK-CNT >= 300
004280        DISPLAY "SCHGRDY - TASK TABLE FULL, RECORD SKIPPED"
004290        GO TO 100100-READ-ONE-TASK-EXIT
004300     END-IF
004310     ADD WS-CTE-01 TO WS-TASK-CNT
004320     SET IDX-TASK TO WS-TASK-CNT
004330     MOVE WS-TW-TASK-ID    TO WS-TT-TASK-ID    (IDX-TASK)
004340     MOVE WS-TW-DDL-DATE   TO WS-TT-DDL-DATE    (IDX-TASK)
004350     MOVE WS-TW-DDL-TIME   TO WS-TT-DDL-TIME    (IDX-TASK)
004360     MOVE WS-TW-DURATION   TO WS-TT-DURATION    (IDX-TASK)
004370     MOVE WS-TW-IMPORTANCE TO WS-TT-IMPORTANCE  (IDX-TASK)
004380     MOVE WS-TW-TYPE       TO WS-TT-TYPE        (IDX-TASK)
004390     MOVE "N"  TO WS-TT-PLACED-SW    (IDX-TASK)
004400     MOVE "N"  TO WS-TT-P1-PLACED-SW (IDX-TASK)
004410     IF WS-TW-DDL-DATE = ZERO
004420        MOVE 99999999 TO WS-TT-SORT-DDL (IDX-TASK)
004430     ELSE
004440        MOVE WS-TW-DDL-DATE TO WS-TT-SORT-DDL (IDX-TASK)
004450     END-IF
004460     IF WS-TW-DURATION < 15
004470        IF WS-TW-TYPE = "LIGHT   "
004480           MOVE 45 TO WS-TT-DURATION (IDX-TASK)
004490        ELSE
004500           MOVE 60 TO WS-TT-DURATION (IDX-TASK)
004510        END-IF
004520     END-IF.
004530 100100-READ-ONE-TASK-EXIT.
004540     EXIT.
004550*
004560 100200-READ-ONE-SLOT.
004570     READ SlotsFile INTO WS-SLOT-WORK
004580        AT END
004590           SET SLOTS-EOF TO TRUE
004600     END-READ
004610     IF SLOTS-EOF
004620        GO TO 100200-READ-ONE-SLOT-EXIT
004630     END-IF
004640     IF WS-SLOT-M-CNT >= 2000
004650        DISPLAY "SCHGRDY - SLOT TABLE FULL, RECORD SKIPPED"
004660        GO TO 100200-READ-ONE-SLOT-EXIT
004670     END-IF
004680     ADD WS-CTE-01 TO WS-SLOT-M-CNT
004690     SET IDX-SLOT-M TO WS-SLOT-M-CNT
004700     MOVE WS-SW-START-DATE TO WS-SM-START-DATE (IDX-SLOT-M)
004710     MOVE WS-SW-START-TIME TO WS-SM-START-TIME (IDX-SLOT-M)
004720     MOVE WS-SW-END-DATE   TO WS-SM-END-DATE   (IDX-SLOT-M)
004730     MOVE WS-SW-END-TIME   TO WS-SM-END-TIME   (IDX-SLOT-M).
004740 100200-READ-ONE-SLOT-EXIT.
004750     EXIT.
004760*
004770*    200000 - SORT THE TASK TABLE ONCE: IMPORTANCE DESC, THEN
004780*    DEADLINE ASC (NO DEADLINE SORTS LAST), THEN DURATION ASC.
004790*    THE ORDER DOES NOT DEPEND ON THE MODE, SO IT IS DONE ONE
004800*    TIME AND RE-USED ACROSS ALL THREE PASSES.  A SIMPLE
004810*    EXCHANGE SORT IS USED - THE TABLE IS NEVER LARGE ENOUGH
004820*    TO WARRANT THE SD/RELEASE/RETURN MACHINERY.
004830 200000-BEGIN-SORT-TASKS.
004840     MOVE "N" TO WS-SORTED-SW
004850     PERFORM 200100-ONE-SORT-PASS THRU 200100-ONE-SORT-PASS-EXIT
004860        UNTIL WS-TABLE-SORTED.
004870 200000-END-SORT-TASKS.
004880     EXIT.
004890*
004900 200100-ONE-SORT-PASS.
004910     MOVE "Y" TO WS-SORTED-SW
004920     PERFORM 200200-COMPARE-ADJACENT
004930        THRU  200200-COMPARE-ADJACENT-EXIT
004940       VARYING WS-SUB1 FROM 1 BY 1
004950         UNTIL WS-SUB1 >= WS-TASK-CNT.
004960 200100-ONE-SORT-PASS-EXIT.
004970     EXIT.
004980*
004990 200200-COMPARE-ADJACENT.
005000     COMPUTE WS-SUB2 = WS-SUB1 + 1
005010     SET IDX-TASK   TO WS-SUB1
005020     SET IDX-TASK-2 TO WS-SUB2
005030     IF WS-TT-IMPORTANCE (IDX-TASK) <
005040        WS-TT-IMPORTANCE (IDX-TASK-2)
005050        PERFORM 200300-SWAP-TASKS
005060        MOVE "N" TO WS-SORTED-SW
005070        GO TO 200200-COMPARE-ADJACENT-EXIT
005080     END-IF
005090     IF WS-TT-IMPORTANCE (IDX-TASK) =
005100        WS-TT-IMPORTANCE (IDX-TASK-2)
005110        IF WS-TT-SORT-DDL (IDX-TASK) >
005120           WS-TT-SORT-DDL (IDX-TASK-2)
005130           PERFORM 200300-SWAP-TASKS
005140           MOVE "N" TO WS-SORTED-SW
005150           GO TO 200200-COMPARE-ADJACENT-EXIT
005160        END-IF
005170        IF WS-TT-SORT-DDL (IDX-TASK) =
005180           WS-TT-SORT-DDL (IDX-TASK-2)
005190           IF WS-TT-DURATION (IDX-TASK) >
005200              WS-TT-DURATION (IDX-TASK-2)
005210              PERFORM 200300-SWAP-TASKS
005220              MOVE "N" TO WS-SORTED-SW
005230           END-IF
005240        END-IF
005250     END-IF.
005260 200200-COMPARE-ADJACENT-EXIT.
005270     EXIT.
005280*
005290 200300-SWAP-TASKS.
005300     MOVE WS-TT-TASK-ID    (IDX-TASK) TO WS-SWAP-TASK-ID
005310     MOVE WS-TT-DDL-DATE   (IDX-TASK) TO WS-SWAP-DDL-DATE
005320     MOVE WS-TT-DDL-TIME   (IDX-TASK) TO WS-SWAP-DDL-TIME
005330     MOVE WS-TT-DURATION   (IDX-TASK) TO WS-SWAP-DURATION
005340     MOVE WS-TT-IMPORTANCE (IDX-TASK) TO WS-SWAP-IMPORTANCE
005350     MOVE WS-TT-TYPE       (IDX-TASK) TO WS-SWAP-TYPE
005360     MOVE WS-TT-SORT-DDL   (IDX-TASK) TO WS-SWAP-SORT-DDL
005370*
005380     MOVE WS-TT-TASK-ID    (IDX-TASK-2)
005390                         TO WS-TT-TASK-ID (IDX-TASK)
005400     MOVE WS-TT-DDL-DATE   (IDX-TASK-2)
005410                         TO WS-TT-DDL-DATE (IDX-TASK)
005420     MOVE WS-TT-DDL-TIME   (IDX-TASK-2)
005430                         TO WS-TT-DDL-TIME (IDX-TASK)
005440     MOVE WS-TT-DURATION   (IDX-TASK-2)
005450                         TO WS-TT-DURATION (IDX-TASK)
005460     MOVE WS-TT-IMPORTANCE (IDX-TASK-2)
005470                         TO WS-TT-IMPORTANCE (IDX-TASK)
005480     MOVE WS-TT-TYPE       (IDX-TASK-2) TO WS-TT-TYPE (IDX-TASK)
005490     MOVE WS-TT-SORT-DDL   (IDX-TASK-2)
005500                         TO WS-TT-SORT-DDL (IDX-TASK)
005510*
005520     MOVE WS-SWAP-TASK-ID    TO WS-TT-TASK-ID    (IDX-TASK-2)
005530     MOVE WS-SWAP-DDL-DATE   TO WS-TT-DDL-DATE    (IDX-TASK-2)
005540     MOVE WS-SWAP-DDL-TIME   TO WS-TT-DDL-TIME    (IDX-TASK-2)
005550     MOVE WS-SWAP-DURATION   TO WS-TT-DURATION    (IDX-TASK-2)
005560     MOVE WS-SWAP-IMPORTANCE TO WS-TT-IMPORTANCE  (IDX-TASK-2)
005570     MOVE WS-SWAP-TYPE       TO WS-TT-TYPE        (IDX-TASK-2)
005580     MOVE WS-SWAP-SORT-DDL   TO WS-TT-SORT-DDL    (IDX-TASK-2).
005590*
005600*    300000 - RUN ONE OF THE THREE MODES (BALANCED, URGENT,
005610*    RELAXED).  EACH MODE GETS ITS OWN FRESH COPY OF THE SLOT
005620*    TABLE AND ITS OWN DAILY-LOAD ACCUMULATOR.
005630 300000-BEGIN-RUN-MODE.
005640     MOVE WS-MODE-IDX TO WS-MODE-CODE
005650     IF SCHGRDY-TRACE-ON
005660        DISPLAY "SCHGRDY - STARTING MODE "
005670                WS-MODE-NAME (WS-MODE-IDX)
005680     END-IF
005690     PERFORM 300100-RESET-SLOT-COPY
005700        THRU  300100-RESET-SLOT-COPY-EXIT
005710       VARYING WS-SUB1 FROM 1 BY 1
005720         UNTIL WS-SUB1 > WS-SLOT-M-CNT
005730     MOVE WS-SLOT-M-CNT TO WS-SLOT-CNT
005740     MOVE ZERO TO WS-DLOAD-CNT
005750*
005760*    REQ 7583 FOLLOW-UP - THE PER-MODE COPY COMES OFF THE
005770*    MASTER TABLE IN FILE-READ ORDER, NOT START-TIME ORDER.
005780*    SORT IT HERE SO 320000-BEGIN-SCORE-SLOT'S SLOT SCAN - AND
005790*    THE EARLIEST-START TIE-BREAK IT RELIES ON - RUNS AGAINST
005800*    AN ASCENDING START-TIME LIST, THE SAME AS THE TASK AND
005810*    ITEM TABLES GET BEFORE THEIR OWN SCANS.
005820     PERFORM 300110-BEGIN-SORT-SLOTS
005830        THRU  300110-END-SORT-SLOTS
005840     EVALUATE TRUE
005850        WHEN WS-MODE-URGENT
005860           MOVE 0.2 TO WS-TYPE-WEIGHT
005870           MOVE 0.6 TO WS-URGENCY-WEIGHT
005880           MOVE 0.2 TO WS-BALANCE-WEIGHT
005890        WHEN WS-MODE-RELAXED
005900           MOVE 0.5 TO WS-TYPE-WEIGHT
005910           MOVE 0.2 TO WS-URGENCY-WEIGHT
005920           MOVE 0.3 TO WS-BALANCE-WEIGHT
005930        WHEN OTHER
005940           MOVE 0.4 TO WS-TYPE-WEIGHT
005950           MOVE 0.4 TO WS-URGENCY-WEIGHT
005960           MOVE 0.2 TO WS-BALANCE-WEIGHT
005970     END-EVALUATE
005980*
005990     PERFORM 310000-BEGIN-PLACE-TASK
006000        THRU  310000-END-PLACE-TASK
006010       VARYING IDX-TASK FROM 1 BY 1
006020         UNTIL IDX-TASK > WS-TASK-CNT.
006030 300000-END-RUN-MODE.
006040     EXIT.
006050*
006060 300100-RESET-SLOT-COPY.
006070     SET IDX-SLOT TO WS-SUB1
006080     SET IDX-SLOT-M TO WS-SUB1
006090     MOVE WS-SM-START-DATE (IDX-SLOT-M)
006100                         TO WS-ST-START-DATE (IDX-SLOT)
006110     MOVE WS-SM-START-TIME (IDX-SLOT-M)
006120                         TO WS-ST-START-TIME (IDX-SLOT)
006130     MOVE WS-SM-END-DATE   (IDX-SLOT-M)
006140                         TO WS-ST-END-DATE   (IDX-SLOT)
006150     MOVE WS-SM-END-TIME   (IDX-SLOT-M)
006160                         TO WS-ST-END-TIME   (IDX-SLOT)
006170     MOVE "Y" TO WS-ST-ACTIVE-SW (IDX-SLOT).
006180 300100-RESET-SLOT-COPY-EXIT.
006190     EXIT.
006200*
006210*    300110 - SORT THE PER-MODE SLOT COPY ASCENDING BY START
006220*    DATE/TIME.  SAME EXCHANGE-SORT IDIOM AS 200000-BEGIN-
006230*    SORT-TASKS - THE TABLE IS NEVER LARGE ENOUGH TO WARRANT
006240*    THE SD/RELEASE/RETURN MACHINERY.
006250 300110-BEGIN-SORT-SLOTS.
006260     MOVE "N" TO WS-SORTED-SW
006270     PERFORM 300120-ONE-SLOT-SORT-PASS
006280        THRU  300120-ONE-SLOT-SORT-PASS-EXIT
006290        UNTIL WS-TABLE-SORTED.
006300 300110-END-SORT-SLOTS.
006310     EXIT.
006320*
006330 300120-ONE-SLOT-SORT-PASS.
006340     MOVE "Y" TO WS-SORTED-SW
006350     PERFORM 300130-COMPARE-SLOTS-ADJ
006360        THRU  300130-COMPARE-SLOTS-ADJ-EXIT
006370       VARYING WS-SUB1 FROM 1 BY 1
006380         UNTIL WS-SUB1 >= WS-SLOT-CNT.
006390 300120-ONE-SLOT-SORT-PASS-EXIT.
006400     EXIT.
006410*
006420 300130-COMPARE-SLOTS-ADJ.
006430     COMPUTE WS-SUB2 = WS-SUB1 + 1
006440     SET IDX-SLOT       TO WS-SUB1
006450     SET IDX-SLOT-2-SCR TO WS-SUB2
006460     IF WS-ST-START-DATE (IDX-SLOT) >
006470        WS-ST-START-DATE (IDX-SLOT-2-SCR)
006480        PERFORM 300140-SWAP-SLOTS
006490        MOVE "N" TO WS-SORTED-SW
006500        GO TO 300130-COMPARE-SLOTS-ADJ-EXIT
006510     END-IF
006520     IF WS-ST-START-DATE (IDX-SLOT) =
006530        WS-ST-START-DATE (IDX-SLOT-2-SCR)
006540        AND WS-ST-START-TIME (IDX-SLOT) >
006550           WS-ST-START-TIME (IDX-SLOT-2-SCR)
006560        PERFORM 300140-SWAP-SLOTS
006570        MOVE "N" TO WS-SORTED-SW
006580     END-IF.
006590 300130-COMPARE-SLOTS-ADJ-EXIT.
006600     EXIT.
006610*
006620 300140-SWAP-SLOTS.
006630     MOVE WS-ST-START-DATE  (IDX-SLOT) TO WS-SW2-START-DATE
006640     MOVE WS-ST-START-TIME  (IDX-SLOT) TO WS-SW2-START-TIME
006650     MOVE WS-ST-END-DATE    (IDX-SLOT) TO WS-SW2-END-DATE
006660     MOVE WS-ST-END-TIME    (IDX-SLOT) TO WS-SW2-END-TIME
006670     MOVE WS-ST-ACTIVE-SW   (IDX-SLOT) TO WS-SW2-ACTIVE-SW
006680*
006690     MOVE WS-ST-START-DATE  (IDX-SLOT-2-SCR)
006700                         TO WS-ST-START-DATE (IDX-SLOT)
006710     MOVE WS-ST-START-TIME  (IDX-SLOT-2-SCR)
006720                         TO WS-ST-START-TIME (IDX-SLOT)
006730     MOVE WS-ST-END-DATE    (IDX-SLOT-2-SCR)
006740                         TO WS-ST-END-DATE   (IDX-SLOT)
006750     MOVE WS-ST-END-TIME    (IDX-SLOT-2-SCR)
006760                         TO WS-ST-END-TIME   (IDX-SLOT)
006770     MOVE WS-ST-ACTIVE-SW   (IDX-SLOT-2-SCR)
006780                         TO WS-ST-ACTIVE-SW  (IDX-SLOT)
006790*
006800     MOVE WS-SW2-START-DATE TO WS-ST-START-DATE (IDX-SLOT-2-SCR)
006810     MOVE WS-SW2-START-TIME TO WS-ST-START-TIME (IDX-SLOT-2-SCR)
006820     MOVE WS-SW2-END-DATE   TO WS-ST-END-DATE   (IDX-SLOT-2-SCR)
006830     MOVE WS-SW2-END-TIME   TO WS-ST-END-TIME   (IDX-SLOT-2-SCR)
006840     MOVE WS-SW2-ACTIVE-SW  TO WS-ST-ACTIVE-SW  (IDX-SLOT-2-SCR).
006850*
006860*    310000 - CONSIDER ONE TASK (IN SORTED ORDER) AGAINST THE
006870*    CURRENT SLOT TABLE.  SKIP IT IF NOTHING QUALIFIES.
006880 310000-BEGIN-PLACE-TASK.
006890     MOVE "N" TO WS-BEST-FOUND-SW
006900     MOVE -9999 TO WS-BEST-SCORE
006910*
006920     PERFORM 320000-BEGIN-SCORE-SLOT
006930        THRU  320000-END-SCORE-SLOT
006940       VARYING IDX-SLOT FROM 1 BY 1
006950         UNTIL IDX-SLOT > WS-SLOT-CNT
006960*
006970     IF NOT WS-BEST-FOUND
006980        GO TO 310000-END-PLACE-TASK
006990     END-IF
007000*
007010     PERFORM 330000-BEGIN-COMMIT-PLACEMENT
007020        THRU  330000-END-COMMIT-PLACEMENT.
007030 310000-END-PLACE-TASK.
007040     EXIT.
007050*
007060*    320000 - SCORE ONE CANDIDATE SLOT FOR THE TASK BEING
007070*    PLACED.  A SLOT IS REJECTED IF IT IS TOO SHORT, IF THE
007080*    PLACEMENT WOULD RUN PAST THE SLOT'S OWN END, OR IF IT
007090*    WOULD RUN PAST THE TASK'S DEADLINE.
007100 320000-BEGIN-SCORE-SLOT.
007110     IF WS-ST-INACTIVE (IDX-SLOT)
007120        GO TO 320000-END-SCORE-SLOT
007130     END-IF
007140*
007150     MOVE WS-ST-START-DATE (IDX-SLOT) TO WS-CAND-START-DATE
007160     MOVE WS-ST-START-TIME (IDX-SLOT) TO WS-CAND-START-TIME
007170     PERFORM 325000-ADD-MINUTES THRU 325000-ADD-MINUTES-EXIT
007180*
007190     IF WS-CAND-END-DATE > WS-ST-END-DATE (IDX-SLOT)
007200        GO TO 320000-END-SCORE-SLOT
007210     END-IF
007220     IF WS-CAND-END-DATE = WS-ST-END-DATE (IDX-SLOT)
007230        AND WS-CAND-END-TIME > WS-ST-END-TIME (IDX-SLOT)
007240        GO TO 320000-END-SCORE-SLOT
007250     END-IF
007260*
007270     IF WS-TT-SORT-DDL (IDX-TASK) NOT = 99999999
007280        IF WS-CAND-END-DATE > WS-TT-DDL-DATE (IDX-TASK)
007290           GO TO 320000-END-SCORE-SLOT
007300        END-IF
007310        IF WS-CAND-END-DATE = WS-TT-DDL-DATE (IDX-TASK)
007320           AND WS-CAND-END-TIME > WS-TT-DDL-TIME (IDX-TASK)
007330           GO TO 320000-END-SCORE-SLOT
007340        END-IF
007350     END-IF
007360*
007370     PERFORM 340000-BEGIN-COMPUTE-SCORE
007380        THRU  340000-END-COMPUTE-SCORE
007390*
007400     COMPUTE WS-SCORE-DIFF =
007410             WS-CANDIDATE-SCORE - WS-BEST-SCORE
007420     IF WS-SCORE-DIFF > 0.001 OR NOT WS-BEST-FOUND
007430        MOVE WS-CANDIDATE-SCORE    TO WS-BEST-SCORE
007440        MOVE WS-CAND-START-DATE    TO WS-BEST-START-DATE
007450        MOVE WS-CAND-START-TIME    TO WS-BEST-START-TIME
007460        MOVE WS-CAND-END-DATE      TO WS-BEST-END-DATE
007470        MOVE WS-CAND-END-TIME      TO WS-BEST-END-TIME
007480        MOVE "Y"                  TO WS-BEST-FOUND-SW
007490        SET IDX-BEST-SLOT          TO IDX-SLOT
007500     END-IF.
007510 320000-END-SCORE-SLOT.
007520     EXIT.
007530*
007540*    325000 - ADD THE TASK'S DURATION TO THE CANDIDATE START,
007550*    ROLLING THE DATE FORWARD AT MIDNIGHT (SLOTS NEVER SPAN
007560*    MORE THAN ONE MIDNIGHT IN THIS SYSTEM).
007570 325000-ADD-MINUTES.
007580     COMPUTE WS-TIME-WORK =
007590             WS-CAND-START-TIME + WS-TT-DURATION (IDX-TASK)
007600     IF WS-TIME-WORK > 2359
007610        MOVE WS-CAND-START-DATE TO WS-DATE-WORK
007620        PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
007630        MOVE WS-DATE-WORK TO WS-CAND-END-DATE
007640        COMPUTE WS-CAND-END-TIME =
007650                WS-CAND-START-TIME +
007660                WS-TT-DURATION (IDX-TASK) - 2400
007670     ELSE
007680        MOVE WS-CAND-START-DATE TO WS-CAND-END-DATE
007690        MOVE WS-TIME-WORK       TO WS-CAND-END-TIME
007700     END-IF.
007710 325000-ADD-MINUTES-EXIT.
007720     EXIT.
007730*
007740*    326000 - ADVANCE A CCYYMMDD DATE IN WS-DATE-WORK BY ONE
007750*    CALENDAR DAY.
007760 326000-NEXT-DAY.
007770     IF WS-DW-DD < 28
007780        ADD 1 TO WS-DW-DD
007790        GO TO 326000-NEXT-DAY-EXIT
007800     END-IF
007810     PERFORM 327000-DAYS-IN-MONTH THRU 327000-DAYS-IN-MONTH-EXIT
007820     IF WS-DW-DD < WS-SUB2
007830        ADD 1 TO WS-DW-DD
007840     ELSE
007850        MOVE 1 TO WS-DW-DD
007860        IF WS-DW-MM < 12
007870           ADD 1 TO WS-DW-MM
007880        ELSE
007890           MOVE 1 TO WS-DW-MM
007900           ADD 1 TO WS-DW-CCYY
007910        END-IF
007920     END-IF.
007930 326000-NEXT-DAY-EXIT.
007940     EXIT.
007950*
007960*    327000 - RETURN THE NUMBER OF DAYS IN WS-DW-MM/WS-DW-CCYY
007970*    IN WS-SUB2 (REUSED AS A SCRATCH HOLDER HERE).
007980 327000-DAYS-IN-MONTH.
007990     EVALUATE WS-DW-MM
008000        WHEN 4 WHEN 6 WHEN 9 WHEN 11
008010           MOVE 30 TO WS-SUB2
008020        WHEN 2
008030           DIVIDE WS-DW-CCYY BY 400 GIVING WS-QUOT-HOLD
008040              REMAINDER WS-REM-HOLD
008050           IF WS-REM-HOLD = 0
008060              MOVE 29 TO WS-SUB2
008070           ELSE
008080              DIVIDE WS-DW-CCYY BY 100 GIVING WS-QUOT-HOLD
008090                 REMAINDER WS-REM-HOLD
008100              IF WS-REM-HOLD = 0
008110                 MOVE 28 TO WS-SUB2
008120              ELSE
008130                 DIVIDE WS-DW-CCYY BY 4 GIVING WS-QUOT-HOLD
008140                    REMAINDER WS-REM-HOLD
008150                 IF WS-REM-HOLD = 0
008160                    MOVE 29 TO WS-SUB2
008170                 ELSE
008180                    MOVE 28 TO WS-SUB2
008190                 END-IF
008200              END-IF
008210           END-IF
008220        WHEN OTHER
008230           MOVE 31 TO WS-SUB2
008240     END-EVALUATE.
008250 327000-DAYS-IN-MONTH-EXIT.
008260     EXIT.
008270*
008280*    340000 - COMPUTE THE WEIGHTED SCORE FOR THE CURRENT
008290*    CANDIDATE START TIME.
008300 340000-BEGIN-COMPUTE-SCORE.
008310     MOVE WS-CAND-START-TIME TO WS-TIME-WORK
008320*
008330     IF WS-TT-TYPE (IDX-TASK) = "FOCUS   "
008340        IF WS-TW2-HH < 18
008350           MOVE 1.0 TO WS-TYPE-MATCH
008360        ELSE
008370           MOVE 0.5 TO WS-TYPE-MATCH
008380        END-IF
008390     ELSE
008400        IF WS-TW2-HH < 18
008410           MOVE 0.7 TO WS-TYPE-MATCH
008420        ELSE
008430           MOVE 1.0 TO WS-TYPE-MATCH
008440        END-IF
008450     END-IF
008460*
008470     IF WS-TT-SORT-DDL (IDX-TASK) = 99999999
008480        MOVE 0.2 TO WS-DDL-URGENCY
008490     ELSE
008500        PERFORM 345000-DAYS-BETWEEN
008510           THRU  345000-DAYS-BETWEEN-EXIT
008520        IF WS-DAYS-TO-DEADLINE < 0
008530           MOVE ZERO TO WS-DAYS-TO-DEADLINE
008540        END-IF
008550        COMPUTE WS-DDL-URGENCY ROUNDED =
008560                1 / (1 + WS-DAYS-TO-DEADLINE)
008570     END-IF
008580*
008590     PERFORM 346000-HOURS-LOADED THRU 346000-HOURS-LOADED-EXIT
008600     COMPUTE WS-BALANCE-TERM ROUNDED =
008610             1 / (1 + WS-HOURS-LOADED)
008620*
008630     COMPUTE WS-CANDIDATE-SCORE ROUNDED =
008640             WS-TYPE-WEIGHT    * WS-TYPE-MATCH   +
008650             WS-URGENCY-WEIGHT * WS-DDL-URGENCY  +
008660             WS-BALANCE-WEIGHT * WS-BALANCE-TERM.
008670 340000-END-COMPUTE-SCORE.
008680     EXIT.
008690*
008700*    345000 - CALENDAR DAYS BETWEEN THE CANDIDATE START DATE
008710*    AND THE TASK'S DEADLINE DATE (MAY BE NEGATIVE).
008720 345000-DAYS-BETWEEN.
008730     MOVE WS-CAND-START-DATE TO WS-DATE-WORK
008740     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
008750     MOVE WS-DAYS-TO-DEADLINE TO WS-SUB1
008760     MOVE WS-TT-DDL-DATE (IDX-TASK) TO WS-DATE-WORK
008770     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
008780     COMPUTE WS-DAYS-TO-DEADLINE = WS-DAYS-TO-DEADLINE - WS-SUB1.
008790 345000-DAYS-BETWEEN-EXIT.
008800     EXIT.
008810*
008820*    346000 - HOURS ALREADY LOADED ON THE CANDIDATE'S DATE,
008830*    FROM THE DAILY-LOAD TABLE (ZERO IF NOT YET PRESENT).
008840 346000-HOURS-LOADED.
008850     MOVE ZERO TO WS-SUB1
008860     SET IDX-DLOAD TO 1
008870     SEARCH WS-DLOAD-ENT
008880        AT END
008890           MOVE ZERO TO WS-SUB1
008900        WHEN WS-DL-DATE (IDX-DLOAD) = WS-CAND-START-DATE
008910           MOVE WS-DL-MINUTES (IDX-DLOAD) TO WS-SUB1
008920     END-SEARCH
008930     COMPUTE WS-HOURS-LOADED ROUNDED = WS-SUB1 / 60.
008940 346000-HOURS-LOADED-EXIT.
008950     EXIT.
008960*
008970*    348000 - CONVERT WS-DATE-WORK (CCYYMMDD) INTO AN
008980*    ABSOLUTE DAY NUMBER IN WS-DAYS-TO-DEADLINE, USING THE
008990*    SAME GREGORIAN FORMULA AS THE SHOP'S CALENDAR ROUTINES.
009000 348000-DATE-TO-DAYNO.
009010     MOVE WS-DW-MM TO WS-SUB2
009020     MOVE WS-DW-CCYY TO WS-SUB1
009030     IF WS-DW-MM <= 2
009040        COMPUTE WS-SUB2 = WS-DW-MM + 12
009050        COMPUTE WS-SUB1 = WS-DW-CCYY - 1
009060     END-IF
009070     COMPUTE WS-DAYS-TO-DEADLINE =
009080             WS-DW-DD + (153 * (WS-SUB2 - 3) + 2) / 5 +
009090             365 * WS-SUB1 + (WS-SUB1 / 4) -
009100             (WS-SUB1 / 100) + (WS-SUB1 / 400).
009110 348000-DATE-TO-DAYNO-EXIT.
009120     EXIT.
009130*
009140*    330000 - COMMIT THE BEST CANDIDATE FOUND: EMIT A
009150*    SCHEDULE-ITEM, BUMP THE DAILY-LOAD TABLE, AND SPLIT THE
009160*    CONSUMED SLOT.
009170 330000-BEGIN-COMMIT-PLACEMENT.
009180     IF WS-ITEM-CNT >= 900
009190        DISPLAY "SCHGRDY - ITEM TABLE FULL, PLACEMENT LOST"
009200        GO TO 330000-END-COMMIT-PLACEMENT
009210     END-IF
009220     ADD WS-CTE-01 TO WS-ITEM-CNT
009230     SET IDX-ITEM TO WS-ITEM-CNT
009240     MOVE WS-TT-TASK-ID (IDX-TASK) TO WS-IT-TASK-ID (IDX-ITEM)
009250     MOVE WS-BEST-START-DATE       TO WS-IT-START-DATE (IDX-ITEM)
009260     MOVE WS-BEST-START-TIME       TO WS-IT-START-TIME (IDX-ITEM)
009270     MOVE WS-BEST-END-DATE         TO WS-IT-END-DATE (IDX-ITEM)
009280     MOVE WS-BEST-END-TIME         TO WS-IT-END-TIME (IDX-ITEM)
009290     MOVE WS-ITEM-PLAN-ID-OF (WS-MODE-IDX)
009300                         TO WS-IT-PLAN-ID (IDX-ITEM)
009310*
009320     MOVE "Y" TO WS-TT-PLACED-SW (IDX-TASK)
009330     IF WS-MODE-BALANCED
009340        MOVE "Y" TO WS-TT-P1-PLACED-SW (IDX-TASK)
009350     END-IF
009360*
009370     PERFORM 335000-BUMP-DAILY-LOAD
009380        THRU  335000-BUMP-DAILY-LOAD-EXIT
009390     PERFORM 336000-SPLIT-SLOT      THRU 336000-SPLIT-SLOT-EXIT.
009400 330000-END-COMMIT-PLACEMENT.
009410     EXIT.
009420*
009430 335000-BUMP-DAILY-LOAD.
009440     SET IDX-DLOAD TO 1
009450     MOVE "N" TO WS-CAND-VALID-SW
009460     SEARCH WS-DLOAD-ENT
009470        AT END
009480           CONTINUE
009490        WHEN WS-DL-DATE (IDX-DLOAD) = WS-BEST-START-DATE
009500           ADD WS-TT-DURATION (IDX-TASK)
009510              TO WS-DL-MINUTES (IDX-DLOAD)
009520           MOVE "Y" TO WS-CAND-VALID-SW
009530     END-SEARCH
009540     IF WS-CAND-VALID-SW NOT = "Y"
009550        IF WS-DLOAD-CNT < 400
009560           ADD WS-CTE-01 TO WS-DLOAD-CNT
009570           SET IDX-DLOAD TO WS-DLOAD-CNT
009580           MOVE WS-BEST-START-DATE TO WS-DL-DATE (IDX-DLOAD)
009590           MOVE WS-TT-DURATION (IDX-TASK)
009600                               TO WS-DL-MINUTES (IDX-DLOAD)
009610        END-IF
009620     END-IF.
009630 335000-BUMP-DAILY-LOAD-EXIT.
009640     EXIT.
009650*
009660*    336000 - REMOVE THE CONSUMED INTERVAL FROM THE SLOT THAT
009670*    WAS CHOSEN, LEAVING ZERO, ONE, OR TWO REMAINING PIECES.
009680 336000-SPLIT-SLOT.
009690     MOVE "N" TO WS-ST-ACTIVE-SW (IDX-BEST-SLOT)
009700*
009710     IF WS-ST-START-DATE (IDX-BEST-SLOT) = WS-BEST-START-DATE
009720        AND WS-ST-START-TIME (IDX-BEST-SLOT) = WS-BEST-START-TIME
009730        CONTINUE
009740     ELSE
009750        PERFORM 337000-APPEND-SLOT-PIECE
009760           THRU  337000-APPEND-SLOT-PIECE-EXIT
009770        MOVE WS-ST-START-DATE (IDX-BEST-SLOT)
009780                            TO WS-ST-START-DATE (IDX-SLOT-2-SCR)
009790        MOVE WS-ST-START-TIME (IDX-BEST-SLOT)
009800                            TO WS-ST-START-TIME (IDX-SLOT-2-SCR)
009810        MOVE WS-BEST-START-DATE TO WS-ST-END-DATE (IDX-SLOT-2-SCR)
009820        MOVE WS-BEST-START-TIME TO WS-ST-END-TIME (IDX-SLOT-2-SCR)
009830     END-IF
009840*
009850     IF WS-ST-END-DATE (IDX-BEST-SLOT) = WS-BEST-END-DATE
009860        AND WS-ST-END-TIME (IDX-BEST-SLOT) = WS-BEST-END-TIME
009870        CONTINUE
009880     ELSE
009890        PERFORM 337000-APPEND-SLOT-PIECE
009900           THRU  337000-APPEND-SLOT-PIECE-EXIT
009910        MOVE WS-BEST-END-DATE TO WS-ST-START-DATE (IDX-SLOT-2-SCR)
009920        MOVE WS-BEST-END-TIME TO WS-ST-START-TIME (IDX-SLOT-2-SCR)
009930        MOVE WS-ST-END-DATE (IDX-BEST-SLOT)
009940                            TO WS-ST-END-DATE (IDX-SLOT-2-SCR)
009950        MOVE WS-ST-END-TIME (IDX-BEST-SLOT)
009960                            TO WS-ST-END-TIME (IDX-SLOT-2-SCR)
009970     END-IF.
009980 336000-SPLIT-SLOT-EXIT.
009990     EXIT.
010000*
010010 337000-APPEND-SLOT-PIECE.
010020     IF WS-SLOT-CNT >= 2000
010030        DISPLAY "SCHGRDY - SLOT TABLE FULL, PIECE DROPPED"
010040        GO TO 337000-APPEND-SLOT-PIECE-EXIT
010050     END-IF
010060     ADD WS-CTE-01 TO WS-SLOT-CNT
010070     SET IDX-SLOT-2-SCR TO WS-SLOT-CNT
010080     MOVE "Y" TO WS-ST-ACTIVE-SW (IDX-SLOT-2-SCR).
010090 337000-APPEND-SLOT-PIECE-EXIT.
010100     EXIT.
010110*
010120*    400000 - SORT ALL PLACED ITEMS BY START DATE/TIME AND
010130*    WRITE PlanFile, THEN WRITE OverloadFile FROM THE
010140*    BALANCED PLAN'S PLACED-FLAG.
010150 400000-BEGIN-WRITE-RESULTS.
010160     MOVE "N" TO WS-SORTED-SW
010170     PERFORM 410000-ONE-ITEM-SORT-PASS
010180        THRU  410000-ONE-ITEM-SORT-PASS-EXIT
010190        UNTIL WS-TABLE-SORTED
010200*
010210     OPEN OUTPUT PlanFile
010220     PERFORM 420000-WRITE-ONE-ITEM THRU 420000-WRITE-ONE-ITEM-EXIT
010230        VARYING IDX-ITEM FROM 1 BY 1
010240          UNTIL IDX-ITEM > WS-ITEM-CNT
010250     CLOSE PlanFile
010260*
010270     OPEN OUTPUT OverloadFile
010280     PERFORM 430000-WRITE-ONE-OVERLOAD
010290        THRU  430000-WRITE-ONE-OVERLOAD-EXIT
010300       VARYING IDX-TASK FROM 1 BY 1
010310         UNTIL IDX-TASK > WS-TASK-CNT
010320     CLOSE OverloadFile.
010330 400000-END-WRITE-RESULTS.
010340     EXIT.
010350*
010360 410000-ONE-ITEM-SORT-PASS.
010370     MOVE "Y" TO WS-SORTED-SW
010380     PERFORM 411000-COMPARE-ITEMS
010390        THRU  411000-COMPARE-ITEMS-EXIT
010400       VARYING WS-SUB1 FROM 1 BY 1
010410         UNTIL WS-SUB1 >= WS-ITEM-CNT.
010420 410000-ONE-ITEM-SORT-PASS-EXIT.
010430     EXIT.
010440*
010450 411000-COMPARE-ITEMS.
010460     COMPUTE WS-SUB2 = WS-SUB1 + 1
010470     SET IDX-ITEM   TO WS-SUB1
010480     SET IDX-ITEM-2 TO WS-SUB2
010490     IF WS-IT-START-DATE (IDX-ITEM) >
010500        WS-IT-START-DATE (IDX-ITEM-2)
010510        OR (WS-IT-START-DATE (IDX-ITEM) =
010520            WS-IT-START-DATE (IDX-ITEM-2) AND
010530            WS-IT-START-TIME (IDX-ITEM) >
010540            WS-IT-START-TIME (IDX-ITEM-2))
010550        PERFORM 412000-SWAP-ITEMS
010560        MOVE "N" TO WS-SORTED-SW
010570     END-IF.
010580 411000-COMPARE-ITEMS-EXIT.
010590     EXIT.
010600*
010610 412000-SWAP-ITEMS.
010620     MOVE WS-IT-TASK-ID    (IDX-ITEM) TO WS-IT-TASK-ID-SV
010630     MOVE WS-IT-START-DATE (IDX-ITEM) TO WS-IT-START-DATE-SV
010640     MOVE WS-IT-START-TIME (IDX-ITEM) TO WS-IT-START-TIME-SV
010650     MOVE WS-IT-END-DATE   (IDX-ITEM) TO WS-IT-END-DATE-SV
010660     MOVE WS-IT-END-TIME   (IDX-ITEM) TO WS-IT-END-TIME-SV
010670     MOVE WS-IT-PLAN-ID    (IDX-ITEM) TO WS-IT-PLAN-ID-SV
010680*
010690     MOVE WS-IT-TASK-ID    (IDX-ITEM-2)
010700                         TO WS-IT-TASK-ID (IDX-ITEM)
010710     MOVE WS-IT-START-DATE (IDX-ITEM-2)
010720                         TO WS-IT-START-DATE (IDX-ITEM)
010730     MOVE WS-IT-START-TIME (IDX-ITEM-2)
010740                         TO WS-IT-START-TIME (IDX-ITEM)
010750     MOVE WS-IT-END-DATE   (IDX-ITEM-2)
010760                         TO WS-IT-END-DATE (IDX-ITEM)
010770     MOVE WS-IT-END-TIME   (IDX-ITEM-2)
010780                         TO WS-IT-END-TIME (IDX-ITEM)
010790     MOVE WS-IT-PLAN-ID    (IDX-ITEM-2)
010800                         TO WS-IT-PLAN-ID (IDX-ITEM)
010810*
010820     MOVE WS-IT-TASK-ID-SV    TO WS-IT-TASK-ID    (IDX-ITEM-2)
010830     MOVE WS-IT-START-DATE-SV TO WS-IT-START-DATE  (IDX-ITEM-2)
010840     MOVE WS-IT-START-TIME-SV TO WS-IT-START-TIME  (IDX-ITEM-2)
010850     MOVE WS-IT-END-DATE-SV   TO WS-IT-END-DATE    (IDX-ITEM-2)
010860     MOVE WS-IT-END-TIME-SV   TO WS-IT-END-TIME    (IDX-ITEM-2)
010870     MOVE WS-IT-PLAN-ID-SV    TO WS-IT-PLAN-ID     (IDX-ITEM-2).
010880*
010890 420000-WRITE-ONE-ITEM.
010900     MOVE SPACES               TO ITEM-REC
010910     MOVE WS-IT-TASK-ID    (IDX-ITEM) TO ITEM-TASK-ID
010920     MOVE WS-IT-START-DATE (IDX-ITEM) TO ITEM-START-DATE
010930     MOVE WS-IT-START-TIME (IDX-ITEM) TO ITEM-START-TIME
010940     MOVE WS-IT-END-DATE   (IDX-ITEM) TO ITEM-END-DATE
010950     MOVE WS-IT-END-TIME   (IDX-ITEM) TO ITEM-END-TIME
010960     MOVE WS-IT-PLAN-ID    (IDX-ITEM) TO ITEM-PLAN-ID
010970     WRITE ITEM-REC
010980        INVALID KEY
010990           DISPLAY "SCHGRDY - PLAN-OUT WRITE ERROR " FS-PLANFILE
011000     END-WRITE.
011010 420000-WRITE-ONE-ITEM-EXIT.
011020     EXIT.
011030*
011040 430000-WRITE-ONE-OVERLOAD.
011050     IF WS-TT-P1-PLACED (IDX-TASK)
011060        GO TO 430000-WRITE-ONE-OVERLOAD-EXIT
011070     END-IF
011080     MOVE SPACES TO OVERLOAD-REC
011090     MOVE WS-TT-TASK-ID (IDX-TASK) TO OVERLOAD-TASK-ID
011100     WRITE OVERLOAD-REC
011110        INVALID KEY
011120           DISPLAY "SCHGRDY - OVERLOAD-OUT WRITE ERROR "
011130                   FS-OVERLOADFILE
011140     END-WRITE.
011150 430000-WRITE-ONE-OVERLOAD-EXIT.
011160     EXIT.
011170*
011180*    900000 - CLOSING HOUSEKEEPING.
011190 900000-BEGIN-FINISH.
011200     DISPLAY "SCHGRDY - TASKS READ      " WS-TASK-CNT
011210     DISPLAY "SCHGRDY - ITEMS SCHEDULED " WS-ITEM-CNT
011220     IF SCHGRDY-TRACE-ON
011230        DISPLAY "SCHGRDY - FREE SLOTS READ " WS-SLOT-M-CNT
011240        DISPLAY "SCHGRDY - DAILY-LOAD ROWS " WS-DLOAD-CNT
011250     END-IF.
011260 900000-END-FINISH.
011270     EXIT.
011280*
011290 END PROGRAM SchedGrdy.
