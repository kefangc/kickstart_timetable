000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SchedPlnr.
000120 AUTHOR.        J K LARABEE.
000130 INSTALLATION.  STUDENT SYSTEMS - BATCH SCHEDULING UNIT.
000140 DATE-WRITTEN.  05/22/90.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED.
000170*
000180*    CHANGE LOG.
000190*    ----------
000200*    052290  JKL  ORIGINAL CODING - CALENDAR EXPANSION PLUS
000210*    052290  JKL  SINGLE-PASS TASK PLACEMENT AGAINST FREE SLOTS.
000220*    060490  JKL  ADDED BELL-SCHEDULE DEFAULT TABLE FOR SHOPS
000230*    060490  JKL  THAT DO NOT SUPPLY BELL-NODES-IN.
000240*    081592  RED  REQ 4488 - SPLIT-SEGMENT PLACEMENT ADDED FOR
000250*    081592  RED  TASKS THAT WILL NOT FIT ONE FREE SLOT.
000260*    081592  RED  15-MINUTE BUFFER NOW LEFT ON EITHER SIDE OF
000270*    081592  RED  A CONSUMED SLOT PER ANALYST NOTE 92-041.
000280*    030593  MPT  REQ 4710 - DAILY TASK CAP FORMULA CORRECTED
000290*    030593  MPT  FOR WEEKEND AND LIGHT-COURSE-DAY BONUSES.
000300*    112694  MPT  REQ 5255 - RELAX/RETRY PASS ADDED WHEN FIRST
000310*    112694  MPT  PLACEMENT PASS LEAVES TASKS PENDING.
000320*    091598  CWB  Y2K READINESS REVIEW - ALL DATE FIELDS ARE
000330*    091598  CWB  CCYYMMDD ALREADY, NO WINDOWING NEEDED HERE.
000340*    031799  CWB  Y2K SIGN-OFF - NO CHANGES REQUIRED THIS PGM.
000350*    070500  CWB  REQ 5790 - WEEK NUMBER NOW KEYED OFF THE
000360*    070500  CWB  SEMESTER START DATE INSTEAD OF A HARD 1.
000370*    042302  DHR  REQ 6110 - PREFERRED-WINDOW SPLIT REWRITTEN
000380*    042302  DHR  TO WALK BELL NODES 1 THRU 10 IN NODE ORDER.
000390*    110703  DHR  REQ 6390 - SCORE AND CAPACITY FIELDS RECAST
000400*    110703  DHR  AS COMP PER STANDARDS MEMO 03-09.
000410*    082205  LNW  REQ 6810 - COURSE BLOCK ROLLOVER PAST
000420*    082205  LNW  MIDNIGHT NOW BUMPS THE END DATE CORRECTLY.
000430*    051207  LNW  REQ 7115 - PARTIAL SPLIT ATTEMPTS THAT DO NOT
000440*    051207  LNW  FINISH A TASK ARE BACKED OUT, NOT COMMITTED.
000450*    030908  LNW  REQ 7402 - OVERLOAD-OUT NOW DRIVEN OFF THE
000460*    030908  LNW  TASK TABLE'S OWN PLACED-FLAG AFTER RELAX PASS.
000470*    092309  TGR  REQ 7581 - TASK PLAN-ID WAS BEING STAMPED
000480*    092309  TGR  "TASK" ON COMMIT - PLAN-ID BELONGS TO
000490*    092309  TGR  GREEDY-ENGINE PLANS ONLY, SO THIS PGM NOW
000500*    092309  TGR  LEAVES IT BLANK LIKE THE BLOCK ITEMS DO.
000510*    030610  TGR  REQ 7584 - BELL-NODE AND COURSE-DEFINITION
000520*    030610  TGR  LOOKUPS WERE WALKING THE TABLES WITH A PLAIN
000530*    030610  TGR  SEARCH.  TABLES ARE ALREADY KEYED, SO ADDED
000540*    030610  TGR  157000/207000 TO SORT THE COPIES AT LOAD TIME
000550*    030610  TGR  AND CHANGED BOTH LOOKUPS TO SEARCH ALL.
000560*    031710  TGR  REQ 7585 - WS-SEM-START-DATE WAS DEFAULTING TO
000570*    031710  TGR  THE RUN DATE, SO WEEK NUMBER DRIFTED WITH HOW
000580*    031710  TGR  FAR A CALENDAR DATE SAT FROM TODAY.  LEFT
000590*    031710  TGR  UNCONFIGURED (ZERO) AND 355000 NOW FORCES
000600*    031710  TGR  WEEK 1 WHEN NO SEMESTER START IS ON FILE.
000610*    042212  TGR  REQ 7588 - THE FREE-SLOT POOL SPANS FROM TODAY
000620*    042212  TGR  THRU THE LATEST DUE DATE OF *ANY* TASK IN THE
000630*    042212  TGR  RUN, SO AN EARLIER-DUE TASK COULD BE PLACED INTO
000640*    042212  TGR  A SLOT (OR SPLIT SEGMENT) ENDING AFTER ITS OWN
000650*    042212  TGR  DUE DATE/TIME.  721000, 751100 AND 753100 NOW
000660*    042212  TGR  REJECT ANY CANDIDATE WHOSE COMPUTED END RUNS
000670*    042212  TGR  PAST WS-DUE-DATE/WS-DUE-TIME.
000680*    050314  TGR  REQ 7589 - FINAL ITEM LIST COULD TIE ON START
000690*    050314  TGR  DATE AND START TIME, LEAVING THE PLAN-OUT ORDER
000700*    050314  TGR  TO WHATEVER ORDER THE ITEMS WERE BUILT IN.
000710*    050314  TGR  911000-COMPARE-ITEMS-ADJ NOW ADDS TASK-ID AS A
000720*    050314  TGR  THIRD SORT KEY SO THE ORDER IS REPEATABLE.
000730*
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SOURCE-COMPUTER. PENTIUM-100.
000770 OBJECT-COMPUTER. PENTIUM-100.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     CLASS PRIORITY-TEXT-CLASS IS "U" "H" "M" "L"
000810     UPSI-0 ON STATUS IS SCHPLNR-TRACE-ON
000820            OFF STATUS IS SCHPLNR-TRACE-OFF.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT OPTIONAL BellNodesFile ASSIGN TO BELL-NODES-IN
000870         ORGANIZATION IS RELATIVE
000880         ACCESS MODE  IS SEQUENTIAL
000890         RELATIVE KEY IS WS-KEY-BELLNODESFILE
000900         FILE STATUS  IS FS-BELLNODESFILE.
000910*
000920     SELECT OPTIONAL CourseDefsFile ASSIGN TO COURSE-DEFS-IN
000930         ORGANIZATION IS RELATIVE
000940         ACCESS MODE  IS SEQUENTIAL
000950         RELATIVE KEY IS WS-KEY-CDEFSFILE
000960         FILE STATUS  IS FS-CDEFSFILE.
000970*
000980     SELECT OPTIONAL CourseRulesFile ASSIGN TO COURSE-RULES-IN
000990         ORGANIZATION IS RELATIVE
001000         ACCESS MODE  IS SEQUENTIAL
001010         RELATIVE KEY IS WS-KEY-RULESFILE
001020         FILE STATUS  IS FS-RULESFILE.
001030*
001040     SELECT OPTIONAL TasksFile ASSIGN TO TASKS-IN
001050         ORGANIZATION IS RELATIVE
001060         ACCESS MODE  IS SEQUENTIAL
001070         RELATIVE KEY IS WS-KEY-TASKSFILE
001080         FILE STATUS  IS FS-TASKSFILE.
001090*
001100     SELECT OPTIONAL BlocksFile ASSIGN TO BLOCKS-IN
001110         ORGANIZATION IS RELATIVE
001120         ACCESS MODE  IS SEQUENTIAL
001130         RELATIVE KEY IS WS-KEY-BLOCKSFILE
001140         FILE STATUS  IS FS-BLOCKSFILE.
001150*
001160     SELECT PlanFile ASSIGN TO PLAN-OUT
001170         ORGANIZATION IS RELATIVE
001180         ACCESS MODE  IS SEQUENTIAL
001190         RELATIVE KEY IS WS-KEY-PLANFILE
001200         FILE STATUS  IS FS-PLANFILE.
001210*
001220     SELECT OverloadFile ASSIGN TO OVERLOAD-OUT
001230         ORGANIZATION IS RELATIVE
001240         ACCESS MODE  IS SEQUENTIAL
001250         RELATIVE KEY IS WS-KEY-OVERLOADFILE
001260         FILE STATUS  IS FS-OVERLOADFILE.
001270*
001280 DATA DIVISION.
001290 FILE SECTION.
001300*
001310 FD  BellNodesFile.
001320 01  NODE-REC.
001330     05  NODE-NUMBER             PIC 9(02).
001340     05  NODE-START-TIME         PIC 9(04).
001350     05  NODE-END-TIME           PIC 9(04).
001360     05  FILLER                  PIC X(10).
001370*
001380 FD  CourseDefsFile.
001390 01  CDEF-REC.
001400     05  CDEF-COURSE-ID          PIC 9(04).
001410     05  CDEF-COURSE-NAME        PIC X(30).
001420     05  FILLER                  PIC X(06).
001430*
001440 FD  CourseRulesFile.
001450 01  RULE-REC.
001460     05  RULE-ID                 PIC 9(04).
001470     05  RULE-DAY                PIC 9(01).
001480     05  RULE-START-WEEK         PIC 9(02).
001490     05  RULE-END-WEEK           PIC 9(02).
001500     05  RULE-TYPE               PIC 9(01).
001510     05  RULE-START-NODE         PIC 9(02).
001520     05  RULE-STEP               PIC 9(02).
001530     05  RULE-ROOM               PIC X(20).
001540     05  RULE-TEACHER            PIC X(20).
001550     05  FILLER                  PIC X(06).
001560*
001570 FD  TasksFile.
001580 01  TASK-REC.
001590     05  TASK-ID                 PIC X(20).
001600     05  TASK-DDL-DATE            PIC 9(08).
001610     05  TASK-DDL-TIME            PIC 9(04).
001620     05  TASK-DURATION-MIN        PIC 9(04).
001630     05  TASK-IMPORTANCE          PIC 9(02).
001640     05  TASK-PRIORITY            PIC X(06).
001650     05  TASK-TYPE                PIC X(08).
001660     05  TASK-COURSE-ID           PIC X(10).
001670     05  FILLER                   PIC X(08).
001680*
001690 FD  BlocksFile.
001700 01  BLOCK-REC.
001710     05  BLK-START-DATE           PIC 9(08).
001720     05  BLK-START-TIME           PIC 9(04).
001730     05  BLK-END-DATE             PIC 9(08).
001740     05  BLK-END-TIME             PIC 9(04).
001750     05  BLK-TYPE                 PIC X(10).
001760     05  FILLER                   PIC X(06).
001770*
001780 FD  PlanFile.
001790 01  ITEM-REC.
001800     05  ITEM-TASK-ID             PIC X(20).
001810     05  ITEM-START-DATE          PIC 9(08).
001820     05  ITEM-START-TIME          PIC 9(04).
001830     05  ITEM-END-DATE            PIC 9(08).
001840     05  ITEM-END-TIME            PIC 9(04).
001850     05  ITEM-PLAN-ID             PIC X(04).
001860     05  FILLER                   PIC X(08).
001870*
001880 FD  OverloadFile.
001890 01  OVERLOAD-REC.
001900     05  OVERLOAD-TASK-ID         PIC X(20).
001910     05  FILLER                   PIC X(04).
001920*
001930 WORKING-STORAGE SECTION.
001940 77  FS-BELLNODESFILE            PIC X(02) VALUE "00".
001950 77  FS-CDEFSFILE                PIC X(02) VALUE "00".
001960 77  FS-RULESFILE                PIC X(02) VALUE "00".
001970 77  FS-TASKSFILE                PIC X(02) VALUE "00".
001980 77  FS-BLOCKSFILE                PIC X(02) VALUE "00".
001990 77  FS-PLANFILE                  PIC X(02) VALUE "00".
002000 77  FS-OVERLOADFILE               PIC X(02) VALUE "00".
002010 77  WS-KEY-BELLNODESFILE          PIC 9(06) COMP VALUE ZERO.
002020 77  WS-KEY-CDEFSFILE              PIC 9(06) COMP VALUE ZERO.
002030 77  WS-KEY-RULESFILE              PIC 9(06) COMP VALUE ZERO.
002040 77  WS-KEY-TASKSFILE              PIC 9(06) COMP VALUE ZERO.
002050 77  WS-KEY-BLOCKSFILE             PIC 9(06) COMP VALUE ZERO.
002060 77  WS-KEY-PLANFILE               PIC 9(06) COMP VALUE ZERO.
002070 77  WS-KEY-OVERLOADFILE           PIC 9(06) COMP VALUE ZERO.
002080*
002090 01  WS-SWITCHES.
002100     05  WS-NODES-EOF-SW           PIC X(01) VALUE "N".
002110         88  NODES-EOF                VALUE "Y".
002120     05  WS-CDEF-EOF-SW            PIC X(01) VALUE "N".
002130         88  CDEF-EOF                 VALUE "Y".
002140     05  WS-RULE-EOF-SW            PIC X(01) VALUE "N".
002150         88  RULE-EOF                 VALUE "Y".
002160     05  WS-TASKS-EOF-SW           PIC X(01) VALUE "N".
002170         88  TASKS-EOF                VALUE "Y".
002180     05  WS-BLOCKS-EOF-SW          PIC X(01) VALUE "N".
002190         88  BLOCKS-EOF               VALUE "Y".
002200     05  WS-FILE-ERROR-SW          PIC X(01) VALUE "N".
002210         88  WS-FILE-ERROR            VALUE "Y".
002220     05  WS-FIRST-NODE-READ-SW     PIC X(01) VALUE "Y".
002230         88  WS-FIRST-NODE-READ       VALUE "Y".
002240*
002250 01  WS-TODAY-WORK.
002260     05  WS-TODAY                 PIC 9(08) VALUE ZERO.
002270     05  WS-NOW-TIME               PIC 9(06) COMP VALUE ZERO.
002280     05  WS-NOW-HHMM                PIC 9(04) VALUE ZERO.
002290     05  WS-LAST-DATE                PIC 9(08) VALUE ZERO.
002300     05  WS-SEM-START-DATE           PIC 9(08) VALUE ZERO.
002310     05  WS-CAL-DATE                 PIC 9(08) VALUE ZERO.
002320     05  WS-MAX-DDL-DATE              PIC 9(08) VALUE ZERO.
002330*
002340 01  WS-NODE-TBL-CTL.
002350     05  WS-NODE-CNT                  PIC 9(04) COMP VALUE ZERO.
002360 01  WS-NODE-TBL.
002370     05  WS-NODE-ENT OCCURS 1 TO 60 TIMES
002380             DEPENDING ON WS-NODE-CNT
002390             ASCENDING KEY WS-NN-NUMBER
002400             INDEXED BY IDX-NODE IDX-NODE-2.
002410         07  WS-NN-NUMBER              PIC 9(02).
002420         07  WS-NN-START-TIME          PIC 9(04).
002430         07  WS-NN-END-TIME            PIC 9(04).
002440*
002450 01  WS-CDEF-TBL-CTL.
002460     05  WS-CDEF-CNT                  PIC 9(04) COMP VALUE ZERO.
002470 01  WS-CDEF-TBL.
002480     05  WS-CDEF-ENT OCCURS 1 TO 200 TIMES
002490             DEPENDING ON WS-CDEF-CNT
002500             ASCENDING KEY WS-CD-COURSE-ID
002510             INDEXED BY IDX-CDEF IDX-CDEF-2.
002520         07  WS-CD-COURSE-ID           PIC 9(04).
002530         07  WS-CD-COURSE-NAME         PIC X(30).
002540*
002550 01  WS-RULE-TBL-CTL.
002560     05  WS-RULE-CNT                  PIC 9(04) COMP VALUE ZERO.
002570 01  WS-RULE-TBL.
002580     05  WS-RULE-ENT OCCURS 1 TO 400 TIMES
002590             DEPENDING ON WS-RULE-CNT
002600             INDEXED BY IDX-RULE.
002610         07  WS-RU-ID                  PIC 9(04).
002620         07  WS-RU-DAY                 PIC 9(01).
002630         07  WS-RU-START-WEEK          PIC 9(02).
002640         07  WS-RU-END-WEEK            PIC 9(02).
002650         07  WS-RU-TYPE                PIC 9(01).
002660         07  WS-RU-START-NODE          PIC 9(02).
002670         07  WS-RU-STEP                PIC 9(02).
002680         07  WS-RU-ROOM                PIC X(20).
002690         07  WS-RU-TEACHER             PIC X(20).
002700*
002710 01  WS-TASK-TBL-CTL.
002720     05  WS-TASK-CNT                  PIC 9(04) COMP VALUE ZERO.
002730 01  WS-TASK-TBL.
002740     05  WS-TASK-ENT OCCURS 1 TO 300 TIMES
002750             DEPENDING ON WS-TASK-CNT
002760             INDEXED BY IDX-TASK IDX-TASK-2.
002770         07  WS-TT-TASK-ID             PIC X(20).
002780         07  WS-TT-DDL-DATE            PIC 9(08).
002790         07  WS-TT-DDL-TIME            PIC 9(04).
002800         07  WS-TT-DURATION            PIC 9(04).
002810         07  WS-TT-PRIORITY            PIC X(06).
002820         07  WS-TT-PRI-WEIGHT          PIC 9(01) COMP.
002830         07  WS-TT-TYPE                PIC X(08).
002840         07  WS-TT-COURSE-ID           PIC X(10).
002850         07  WS-TT-SORT-DDL            PIC 9(12) COMP.
002860         07  WS-TT-RELAXED-SW          PIC X(01).
002870             88  WS-TT-RELAXED             VALUE "Y".
002880             88  WS-TT-NOT-RELAXED         VALUE "N".
002890         07  WS-TT-PLACED-SW           PIC X(01).
002900             88  WS-TT-PLACED              VALUE "Y".
002910             88  WS-TT-NOT-PLACED          VALUE "N".
002920*
002930 01  WS-BLOCK-TBL-CTL.
002940     05  WS-BLOCK-CNT                 PIC 9(04) COMP VALUE ZERO.
002950 01  WS-BLOCK-TBL.
002960     05  WS-BLOCK-ENT OCCURS 1 TO 2000 TIMES
002970             DEPENDING ON WS-BLOCK-CNT
002980             INDEXED BY IDX-BLOCK.
002990         07  WS-BK-START-DATE          PIC 9(08).
003000         07  WS-BK-START-TIME          PIC 9(04).
003010         07  WS-BK-END-DATE            PIC 9(08).
003020         07  WS-BK-END-TIME            PIC 9(04).
003030         07  WS-BK-TYPE                PIC X(10).
003040*
003050 01  WS-SLOT-TBL-CTL.
003060     05  WS-SLOT-CNT                  PIC 9(04) COMP VALUE ZERO.
003070 01  WS-SLOT-TBL.
003080     05  WS-SLOT-ENT OCCURS 1 TO 3000 TIMES
003090             DEPENDING ON WS-SLOT-CNT
003100             INDEXED BY IDX-SLOT IDX-SLOT-2 IDX-BEST-SLOT.
003110         07  WS-SL-START-DATE          PIC 9(08).
003120         07  WS-SL-START-TIME          PIC 9(04).
003130         07  WS-SL-END-DATE            PIC 9(08).
003140         07  WS-SL-END-TIME            PIC 9(04).
003150         07  WS-SL-PREFERRED           PIC 9(01).
003160         07  WS-SL-ACTIVE-SW           PIC X(01).
003170             88  WS-SL-ACTIVE              VALUE "Y".
003180             88  WS-SL-INACTIVE            VALUE "N".
003190*
003200 01  WS-DLOAD-TBL-CTL.
003210     05  WS-DLOAD-CNT                 PIC 9(04) COMP VALUE ZERO.
003220 01  WS-DLOAD-TBL.
003230     05  WS-DLOAD-ENT OCCURS 1 TO 400 TIMES
003240             DEPENDING ON WS-DLOAD-CNT
003250             INDEXED BY IDX-DLOAD.
003260         07  WS-DL-DATE                PIC 9(08).
003270         07  WS-DL-MINUTES             PIC 9(04) COMP.
003280*
003290 01  WS-CRSMIN-TBL-CTL.
003300     05  WS-CRSMIN-CNT                PIC 9(04) COMP VALUE ZERO.
003310 01  WS-CRSMIN-TBL.
003320     05  WS-CRSMIN-ENT OCCURS 1 TO 400 TIMES
003330             DEPENDING ON WS-CRSMIN-CNT
003340             INDEXED BY IDX-CRSMIN.
003350         07  WS-CM-DATE                 PIC 9(08).
003360         07  WS-CM-MINUTES              PIC 9(04) COMP.
003370*
003380 01  WS-FIXMIN-TBL-CTL.
003390     05  WS-FIXMIN-CNT                PIC 9(04) COMP VALUE ZERO.
003400 01  WS-FIXMIN-TBL.
003410     05  WS-FIXMIN-ENT OCCURS 1 TO 400 TIMES
003420             DEPENDING ON WS-FIXMIN-CNT
003430             INDEXED BY IDX-FIXMIN.
003440         07  WS-FM-DATE                  PIC 9(08).
003450         07  WS-FM-MINUTES               PIC 9(04) COMP.
003460*
003470 01  WS-ITEM-TBL-CTL.
003480     05  WS-ITEM-CNT                  PIC 9(04) COMP VALUE ZERO.
003490     05  WS-ITEM-FIXED-CNT            PIC 9(04) COMP VALUE ZERO.
003500 01  WS-ITEM-TBL.
003510     05  WS-ITEM-ENT OCCURS 1 TO 2500 TIMES
003520             DEPENDING ON WS-ITEM-CNT
003530             INDEXED BY IDX-ITEM IDX-ITEM-2.
003540         07  WS-IT-TASK-ID             PIC X(20).
003550         07  WS-IT-START-DATE          PIC 9(08).
003560         07  WS-IT-START-TIME          PIC 9(04).
003570         07  WS-IT-END-DATE            PIC 9(08).
003580         07  WS-IT-END-TIME            PIC 9(04).
003590         07  WS-IT-PLAN-ID             PIC X(04).
003600*
003610 01  WS-CAND-TBL-CTL.
003620     05  WS-CAND-CNT                  PIC 9(04) COMP VALUE ZERO.
003630 01  WS-CAND-TBL.
003640     05  WS-CAND-ENT OCCURS 1 TO 3000 TIMES
003650             DEPENDING ON WS-CAND-CNT
003660             INDEXED BY IDX-CAND IDX-CAND-2.
003670         07  WS-CD-SLOT-IDX            PIC 9(04) COMP.
003680         07  WS-CD-ALLOC-MIN           PIC 9(04) COMP.
003690         07  WS-CD-SCORE               PIC S9(06) COMP.
003700         07  WS-CD-CONSUMED-SW         PIC X(01).
003710             88  WS-CD-CONSUMED           VALUE "Y".
003720             88  WS-CD-NOT-CONSUMED       VALUE "N".
003730*
003740 01  WS-PRI-NAMES-TBL.
003750     03  WS-PRI-NAME-URGENT.
003760         05  FILLER                    PIC X(06) VALUE "URGENT".
003770         05  FILLER                    PIC 9(01) VALUE 4.
003780     03  WS-PRI-NAME-HIGH.
003790         05  FILLER                    PIC X(06) VALUE "HIGH  ".
003800         05  FILLER                    PIC 9(01) VALUE 3.
003810     03  WS-PRI-NAME-MEDIUM.
003820         05  FILLER                    PIC X(06) VALUE "MEDIUM".
003830         05  FILLER                    PIC 9(01) VALUE 2.
003840     03  WS-PRI-NAME-LOW.
003850         05  FILLER                    PIC X(06) VALUE "LOW   ".
003860         05  FILLER                    PIC 9(01) VALUE 1.
003870 01  WS-PRI-NAMES-TBL-R REDEFINES WS-PRI-NAMES-TBL.
003880     03  WS-PRI-NAME-ENT OCCURS 4 TIMES
003890             INDEXED BY IDX-PRI-NAME.
003900         05  WS-PN-TEXT                PIC X(06).
003910         05  WS-PN-WEIGHT               PIC 9(01).
003920*
003930 01  WS-DEFAULT-NODE-TBL.
003940     03  WS-DFN-01.
003950         05  FILLER                    PIC 9(02) VALUE 01.
003960         05  FILLER                    PIC 9(04) VALUE 0800.
003970         05  FILLER                    PIC 9(04) VALUE 0850.
003980     03  WS-DFN-02.
003990         05  FILLER                    PIC 9(02) VALUE 02.
004000         05  FILLER                    PIC 9(04) VALUE 0855.
004010         05  FILLER                    PIC 9(04) VALUE 0945.
004020     03  WS-DFN-03.
004030         05  FILLER                    PIC 9(02) VALUE 03.
004040         05  FILLER                    PIC 9(04) VALUE 0950.
004050         05  FILLER                    PIC 9(04) VALUE 1040.
004060     03  WS-DFN-04.
004070         05  FILLER                    PIC 9(02) VALUE 04.
004080         05  FILLER                    PIC 9(04) VALUE 1045.
004090         05  FILLER                    PIC 9(04) VALUE 1135.
004100     03  WS-DFN-05.
004110         05  FILLER                    PIC 9(02) VALUE 05.
004120         05  FILLER                    PIC 9(04) VALUE 1140.
004130         05  FILLER                    PIC 9(04) VALUE 1230.
004140     03  WS-DFN-06.
004150         05  FILLER                    PIC 9(02) VALUE 06.
004160         05  FILLER                    PIC 9(04) VALUE 1235.
004170         05  FILLER                    PIC 9(04) VALUE 1325.
004180     03  WS-DFN-07.
004190         05  FILLER                    PIC 9(02) VALUE 07.
004200         05  FILLER                    PIC 9(04) VALUE 1330.
004210         05  FILLER                    PIC 9(04) VALUE 1420.
004220     03  WS-DFN-08.
004230         05  FILLER                    PIC 9(02) VALUE 08.
004240         05  FILLER                    PIC 9(04) VALUE 1425.
004250         05  FILLER                    PIC 9(04) VALUE 1515.
004260     03  WS-DFN-09.
004270         05  FILLER                    PIC 9(02) VALUE 09.
004280         05  FILLER                    PIC 9(04) VALUE 1520.
004290         05  FILLER                    PIC 9(04) VALUE 1610.
004300     03  WS-DFN-10.
004310         05  FILLER                    PIC 9(02) VALUE 10.
004320         05  FILLER                    PIC 9(04) VALUE 1615.
004330         05  FILLER                    PIC 9(04) VALUE 1705.
004340 01  WS-DEFAULT-NODE-TBL-R REDEFINES WS-DEFAULT-NODE-TBL.
004350     03  WS-DFN-ENT OCCURS 10 TIMES
004360             INDEXED BY IDX-DFN.
004370         05  WS-DFN-NUMBER              PIC 9(02).
004380         05  WS-DFN-START-TIME           PIC 9(04).
004390         05  WS-DFN-END-TIME             PIC 9(04).
004400*
004410 01  WS-DATE-WORK.
004420     05  WS-DW-CCYY                     PIC 9(04).
004430     05  WS-DW-MM                        PIC 9(02).
004440     05  WS-DW-DD                        PIC 9(02).
004450 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
004460     05  WS-DW-FULL                      PIC 9(08).
004470*
004480 01  WS-TIME-WORK.
004490     05  WS-TW2-HH                        PIC 9(02).
004500     05  WS-TW2-MI                        PIC 9(02).
004510 01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
004520     05  WS-TW2-FULL                      PIC 9(04).
004530*
004540 01  WS-SCORE-WORK.
004550     05  WS-REQ-MINUTES                   PIC 9(04) COMP.
004560     05  WS-DUE-DATE                      PIC 9(08) COMP.
004570     05  WS-DUE-TIME                      PIC 9(04) COMP.
004580     05  WS-PREFDUE-DATE                  PIC 9(08) COMP.
004590     05  WS-PREFDUE-TIME                  PIC 9(04) COMP.
004600     05  WS-CAND-END-DATE                 PIC 9(08) COMP.
004610     05  WS-CAND-END-TIME                 PIC 9(04) COMP.
004620     05  WS-DAILY-CAP-MINS                PIC S9(05) COMP.
004630     05  WS-REMAIN-CAP-MINS               PIC S9(05) COMP.
004640     05  WS-CLOSE-BONUS                   PIC S9(05) COMP.
004650     05  WS-MINUTES-TO-CUTOFF             PIC S9(07) COMP.
004660     05  WS-BEST-SCORE                    PIC S9(06) COMP.
004670     05  WS-BEST-FOUND-SW                 PIC X(01).
004680         88  WS-BEST-FOUND                    VALUE "Y".
004690         88  WS-BEST-NOT-FOUND                VALUE "N".
004700     05  WS-COURSE-MIN-HOLD                PIC 9(04) COMP.
004710     05  WS-FIXED-MIN-HOLD                 PIC 9(04) COMP.
004720     05  WS-PLACED-MIN-HOLD                PIC 9(04) COMP.
004730     05  WS-TASK-DUR-HOLD                  PIC 9(04) COMP.
004740     05  WS-SCORE-HOLD                     PIC S9(06) COMP.
004750     05  WS-SLOT-START-MIN                 PIC S9(05) COMP.
004760     05  WS-SLOT-END-MIN                   PIC S9(05) COMP.
004770     05  WS-SLOT-LEN-MIN                   PIC S9(05) COMP.
004780     05  WS-CONSUMED-START-MIN             PIC S9(05) COMP.
004790     05  WS-CONSUMED-END-MIN               PIC S9(05) COMP.
004800*
004810 01  WS-DAYNO-WORK.
004820     05  WS-DN-YEAR                       PIC 9(04) COMP.
004830     05  WS-DN-MONTH                      PIC 9(02) COMP.
004840     05  WS-DN-DAY                        PIC 9(02) COMP.
004850     05  WS-DN-RESULT                     PIC 9(07) COMP.
004860     05  WS-DN-TERM1                      PIC 9(07) COMP.
004870     05  WS-DAYNO-A                        PIC 9(07) COMP.
004880     05  WS-DAYNO-B                        PIC 9(07) COMP.
004890     05  WS-DAYS-DIFF                      PIC S9(07) COMP.
004900     05  WS-QUOT-HOLD                      PIC 9(07) COMP.
004910     05  WS-REM-HOLD                       PIC 9(07) COMP.
004920     05  WS-WEEK-NO                        PIC S9(05) COMP.
004930     05  WS-DAY-OF-WEEK                    PIC 9(01) COMP.
004940*
004950 01  WS-CAL-WORK.
004960     05  WS-YR-PART                        PIC 9(04) COMP.
004970     05  WS-MO-PART                        PIC 9(02) COMP.
004980     05  WS-DA-PART                        PIC 9(02) COMP.
004990     05  WS-LEAP-SW                         PIC X(01).
005000         88  WS-LEAP-YEAR                       VALUE "Y".
005010         88  WS-NOT-LEAP-YEAR                    VALUE "N".
005020     05  WS-RULE-MATCH-SW                    PIC X(01).
005030         88  WS-RULE-MATCHED                      VALUE "Y".
005040         88  WS-RULE-NOT-MATCHED                   VALUE "N".
005050     05  WS-DATE-SLOT-START                   PIC 9(04) COMP.
005060*
005070 01  WS-CAND-WORK.
005080     05  WS-CAND-START-DATE                 PIC 9(08).
005090     05  WS-CAND-START-TIME                 PIC 9(04).
005100     05  WS-CAND-END-DATE                    PIC 9(08).
005110     05  WS-CAND-END-TIME                    PIC 9(04).
005120     05  WS-IT-NAME-HOLD                      PIC X(20).
005130*
005140 01  WS-GEN-WORK.
005150     05  WS-SUB1                           PIC 9(04) COMP.
005160     05  WS-SUB2                            PIC 9(04) COMP.
005170     05  WS-SEG-CAP                          PIC 9(02) COMP.
005180     05  WS-SEG-CNT                          PIC 9(02) COMP.
005190     05  WS-REMAINING-MIN                    PIC 9(04) COMP.
005200     05  WS-ALLOC-MIN                         PIC 9(04) COMP.
005210     05  WS-PLACED-CNT                        PIC 9(04) COMP.
005220     05  WS-BACKTRACK-CNT                     PIC 9(02) COMP.
005230     05  WS-RELAX-MARKED-SW                    PIC X(01).
005240         88  WS-RELAX-MARKED                       VALUE "Y".
005250         88  WS-RELAX-NOT-MARKED                    VALUE "N".
005260     05  WS-TABLE-SORTED-SW                     PIC X(01).
005270         88  WS-TABLE-SORTED                        VALUE "Y".
005280         88  WS-TABLE-NOT-SORTED                     VALUE "N".
005290     05  WS-PASS-MODE                             PIC 9(01) COMP.
005300         88  WS-PASS-NONRELAXED                       VALUE 1.
005310         88  WS-PASS-RELAXED                          VALUE 2.
005320*
005330 01  WS-SWAP-TASK-WORK.
005340     03  WS-SWAP-TASK-ID             PIC X(20).
005350     03  WS-SWAP-DDL-DATE            PIC 9(08).
005360     03  WS-SWAP-DDL-TIME            PIC 9(04).
005370     03  WS-SWAP-DURATION            PIC 9(04).
005380     03  WS-SWAP-PRIORITY            PIC X(06).
005390     03  WS-SWAP-PRI-WEIGHT          PIC 9(01) COMP.
005400     03  WS-SWAP-TYPE                PIC X(08).
005410     03  WS-SWAP-COURSE-ID           PIC X(10).
005420     03  WS-SWAP-SORT-DDL            PIC 9(12) COMP.
005430     03  WS-SWAP-RELAXED-SW          PIC X(01).
005440     03  WS-SWAP-PLACED-SW           PIC X(01).
005450*
005460 01  WS-ITEM-SWAP-WORK.
005470     03  WS-IT-TASK-ID-SV            PIC X(20).
005480     03  WS-IT-START-DATE-SV         PIC 9(08).
005490     03  WS-IT-START-TIME-SV         PIC 9(04).
005500     03  WS-IT-END-DATE-SV           PIC 9(08).
005510     03  WS-IT-END-TIME-SV           PIC 9(04).
005520     03  WS-IT-PLAN-ID-SV            PIC X(04).
005530*
005540 01  WS-SWAP-CAND-WORK.
005550     03  WS-SWAP-CD-SLOT-IDX         PIC 9(04) COMP.
005560     03  WS-SWAP-CD-ALLOC-MIN        PIC 9(04) COMP.
005570     03  WS-SWAP-CD-SCORE            PIC S9(06) COMP.
005580     03  WS-SWAP-CD-CONSUMED-SW      PIC X(01).
005590*
005600*    SCRATCH HOLDERS FOR THE LOAD-TIME TABLE SORTS ON BELL-NODE
005610*    AND COURSE-DEFINITION NUMBER - SEE 157000/207000.  THESE
005620*    RUN ONCE AT LOAD TIME, BEFORE 600000 EVER TOUCHES
005630*    WS-SWAP-TASK-WORK, SO SHARING THE SORTED-SW IS SAFE.
005640 01  WS-SWAP-NODE-WORK.
005650     03  WS-SWAP-NN-NUMBER           PIC 9(02).
005660     03  WS-SWAP-NN-START-TIME       PIC 9(04).
005670     03  WS-SWAP-NN-END-TIME         PIC 9(04).
005680*
005690 01  WS-SWAP-CDEF-WORK.
005700     03  WS-SWAP-CDEF-COURSE-ID      PIC 9(04).
005710     03  WS-SWAP-CDEF-COURSE-NAME    PIC X(30).
005720*
005730 01  WS-BUFFER-CONST                      PIC 9(02) COMP VALUE 15.
005740 01  WS-MIN-SPLIT-CONST                   PIC 9(02) COMP VALUE 45.
005750 01  WS-CTE-01                            PIC 9(02) COMP VALUE 1.
005760 01  WS-CTE-02                            PIC 9(02) COMP VALUE 2.
005770 01  WS-CTE-03                            PIC 9(02) COMP VALUE 3.
005780 01  WS-CTE-04                            PIC 9(02) COMP VALUE 4.
005790 01  WS-CTE-05                            PIC 9(02) COMP VALUE 5.
005800 01  WS-CTE-07                            PIC 9(02) COMP VALUE 7.
005810 01  WS-CTE-10                            PIC 9(02) COMP VALUE 10.
005820 01  WS-CTE-60                            PIC 9(02) COMP VALUE 60.
005830 01  WS-CTE-100                      PIC 9(03) COMP VALUE 100.
005840 01  WS-CTE-400                      PIC 9(03) COMP VALUE 400.
005850 01  WS-CTE-1440                     PIC 9(04) COMP VALUE 1440.
005860 01  WS-DAY-START-HHMM                    PIC 9(04) VALUE 0800.
005870 01  WS-DAY-END-HHMM                      PIC 9(04) VALUE 2300.
005880 01  WS-DAYTIME-START-HHMM                PIC 9(04) VALUE 0900.
005890 01  WS-DAYTIME-END-HHMM                  PIC 9(04) VALUE 1800.
005900*
005910 PROCEDURE DIVISION.
005920*
005930 DECLARATIVES.
005940 BellNodesFile-Handler SECTION.
005950     USE AFTER ERROR PROCEDURE ON BellNodesFile.
005960 BellNodesFile-Status-Check.
005970     DISPLAY "BELL-NODES-IN STATUS " FS-BELLNODESFILE.
005980*
005990 CourseDefsFile-Handler SECTION.
006000     USE AFTER ERROR PROCEDURE ON CourseDefsFile.
006010 CourseDefsFile-Status-Check.
006020     DISPLAY "COURSE-DEFS-IN STATUS " FS-CDEFSFILE.
006030*
006040 CourseRulesFile-Handler SECTION.
006050     USE AFTER ERROR PROCEDURE ON CourseRulesFile.
006060 CourseRulesFile-Status-Check.
006070     DISPLAY "COURSE-RULES-IN STATUS " FS-RULESFILE.
006080*
006090 TasksFile-Handler SECTION.
006100     USE AFTER ERROR PROCEDURE ON TasksFile.
006110 TasksFile-Status-Check.
006120     DISPLAY "TASKS-IN STATUS " FS-TASKSFILE.
006130*
006140 BlocksFile-Handler SECTION.
006150     USE AFTER ERROR PROCEDURE ON BlocksFile.
006160 BlocksFile-Status-Check.
006170     DISPLAY "BLOCKS-IN STATUS " FS-BLOCKSFILE.
006180*
006190 PlanFile-Handler SECTION.
006200     USE AFTER ERROR PROCEDURE ON PlanFile.
006210 PlanFile-Status-Check.
006220     DISPLAY "PLAN-OUT STATUS " FS-PLANFILE.
006230*
006240 OverloadFile-Handler SECTION.
006250     USE AFTER ERROR PROCEDURE ON OverloadFile.
006260 OverloadFile-Status-Check.
006270     DISPLAY "OVERLOAD-OUT STATUS " FS-OVERLOADFILE.
006280 END DECLARATIVES.
006290*
006300 MAIN-PARAGRAPH.
006310     PERFORM 100000-BEGIN-INITIALIZE
006320        THRU 100000-END-INITIALIZE
006330     PERFORM 150000-BEGIN-LOAD-NODES
006340        THRU 150000-END-LOAD-NODES
006350     PERFORM 200000-BEGIN-LOAD-COURSES
006360        THRU 200000-END-LOAD-COURSES
006370     PERFORM 250000-BEGIN-LOAD-TASKS
006380        THRU 250000-END-LOAD-TASKS
006390     PERFORM 300000-BEGIN-EXPAND-CAL
006400        THRU 300000-END-EXPAND-CAL
006410     MOVE WS-ITEM-CNT TO WS-ITEM-FIXED-CNT
006420     PERFORM 500000-BEGIN-BUILD-SLOTS
006430        THRU 500000-END-BUILD-SLOTS
006440     PERFORM 600000-BEGIN-SORT-TASKS
006450        THRU 600000-END-SORT-TASKS
006460     SET WS-PASS-NONRELAXED TO TRUE
006470     PERFORM 700000-BEGIN-PLACE-PASS
006480        THRU 700000-END-PLACE-PASS
006490     IF WS-PLACED-CNT IS LESS THAN WS-TASK-CNT
006500        PERFORM 800000-BEGIN-RELAX-RETRY
006510           THRU 800000-END-RELAX-RETRY
006520     END-IF
006530     PERFORM 900000-BEGIN-WRITE-RESULTS
006540        THRU 900000-END-WRITE-RESULTS
006550     PERFORM 990000-BEGIN-FINISH
006560        THRU 990000-END-FINISH
006570     STOP RUN.
006580*
006590 100000-BEGIN-INITIALIZE.
006600     OPEN INPUT  BellNodesFile
006610     OPEN INPUT  CourseDefsFile
006620     OPEN INPUT  CourseRulesFile
006630     OPEN INPUT  TasksFile
006640     OPEN INPUT  BlocksFile
006650     OPEN OUTPUT PlanFile
006660     OPEN OUTPUT OverloadFile
006670     DISPLAY "SCHPLNR OPEN COMPLETE"
006680     ACCEPT WS-TODAY FROM DATE YYYYMMDD
006690     ACCEPT WS-NOW-TIME FROM TIME
006700     DIVIDE WS-NOW-TIME BY WS-CTE-100
006710         GIVING WS-NOW-HHMM REMAINDER WS-REM-HOLD
006720     MOVE WS-TODAY TO WS-LAST-DATE
006730*    REQ 7585 - WS-SEM-START-DATE USED TO DEFAULT TO THE RUN
006740*    DATE, WHICH MADE THE WEEK NUMBER CLIMB WITH HOW FAR THE
006750*    CALENDAR DATE SAT FROM TODAY INSTEAD OF STAYING AT WEEK 1
006760*    WHEN THE SHOP HAS NOT SET UP A SEMESTER START.  THERE IS NO
006770*    INPUT PATH FOR THIS YET, SO LEAVE IT ZERO (UNCONFIGURED) -
006780*    355000-CALC-WEEK-NO TREATS ZERO AS A FORCED WEEK 1.
006790     MOVE ZERO TO WS-SEM-START-DATE
006800     MOVE ZERO TO WS-MAX-DDL-DATE
006810     MOVE ZERO TO WS-PLACED-CNT.
006820 100000-END-INITIALIZE.
006830     EXIT.
006840*
006850 150000-BEGIN-LOAD-NODES.
006860     PERFORM 155000-BEGIN-STORE-NODE
006870        THRU 155000-END-STORE-NODE
006880        UNTIL NODES-EOF
006890     IF WS-NODE-CNT IS EQUAL TO ZERO
006900        PERFORM 160000-BEGIN-LOAD-DEFAULTS
006910           THRU 160000-END-LOAD-DEFAULTS
006920     END-IF
006930*    REQ 7584 - 640000/320000 SEARCH WS-NODE-ENT ALL, WHICH
006940*    REQUIRES THE TABLE IN ASCENDING WS-NN-NUMBER ORDER BEFORE
006950*    THE FIRST SEARCH EVER RUNS.  BELLNODESFILE IS NOT GUARANTEED
006960*    TO ARRIVE IN NODE-NUMBER SEQUENCE, SO SORT THE COPY HERE.
006970     PERFORM 157000-BEGIN-SORT-NODES
006980        THRU 157000-END-SORT-NODES.
006990 150000-END-LOAD-NODES.
007000     EXIT.
007010*
007020 155000-BEGIN-STORE-NODE.
007030     READ BellNodesFile
007040         AT END
007050            SET NODES-EOF TO TRUE
007060            GO TO 155000-END-STORE-NODE
007070     END-READ
007080     ADD WS-CTE-01 TO WS-NODE-CNT
007090     SET IDX-NODE TO WS-NODE-CNT
007100     MOVE NODE-NUMBER     TO WS-NN-NUMBER     (IDX-NODE)
007110     MOVE NODE-START-TIME TO WS-NN-START-TIME (IDX-NODE)
007120     MOVE NODE-END-TIME   TO WS-NN-END-TIME   (IDX-NODE).
007130 155000-END-STORE-NODE.
007140     EXIT.
007150*
007160 160000-BEGIN-LOAD-DEFAULTS.
007170     DISPLAY "BELL-NODES-IN EMPTY - LOADING SHOP DEFAULTS"
007180     MOVE 10 TO WS-NODE-CNT
007190     PERFORM 160100-ONE-DEFAULT-NODE
007200        THRU 160100-ONE-DEFAULT-NODE-EXIT
007210        VARYING IDX-DFN FROM 1 BY 1
007220           UNTIL IDX-DFN IS GREATER THAN 10.
007230 160000-END-LOAD-DEFAULTS.
007240     EXIT.
007250*
007260 160100-ONE-DEFAULT-NODE.
007270     SET IDX-NODE TO IDX-DFN
007280     MOVE WS-DFN-NUMBER     (IDX-DFN)
007290       TO WS-NN-NUMBER      (IDX-NODE)
007300     MOVE WS-DFN-START-TIME (IDX-DFN)
007310       TO WS-NN-START-TIME  (IDX-NODE)
007320     MOVE WS-DFN-END-TIME   (IDX-DFN)
007330       TO WS-NN-END-TIME    (IDX-NODE).
007340 160100-ONE-DEFAULT-NODE-EXIT.
007350     EXIT.
007360*
007370*    157000 - SORT THE BELL-NODE COPY ASCENDING BY NODE NUMBER.
007380*    SAME EXCHANGE-SORT IDIOM AS 600000-BEGIN-SORT-TASKS.  RUNS
007390*    ONCE AT LOAD TIME SO 640000'S SEARCH WS-NODE-ENT ALL HAS A
007400*    TABLE IN THE ORDER ITS ASCENDING KEY CLAUSE PROMISES.
007410 157000-BEGIN-SORT-NODES.
007420     SET WS-TABLE-NOT-SORTED TO TRUE
007430     PERFORM 157100-ONE-NODE-SORT-PASS
007440        THRU  157100-ONE-NODE-SORT-PASS-EXIT
007450        UNTIL WS-TABLE-SORTED.
007460 157000-END-SORT-NODES.
007470     EXIT.
007480*
007490 157100-ONE-NODE-SORT-PASS.
007500     SET WS-TABLE-SORTED TO TRUE
007510     PERFORM 157200-COMPARE-NODES-ADJ
007520        THRU  157200-COMPARE-NODES-ADJ-EXIT
007530       VARYING WS-SUB1 FROM 1 BY 1
007540         UNTIL WS-SUB1 >= WS-NODE-CNT.
007550 157100-ONE-NODE-SORT-PASS-EXIT.
007560     EXIT.
007570*
007580 157200-COMPARE-NODES-ADJ.
007590     COMPUTE WS-SUB2 = WS-SUB1 + 1
007600     SET IDX-NODE   TO WS-SUB1
007610     SET IDX-NODE-2 TO WS-SUB2
007620     IF WS-NN-NUMBER (IDX-NODE) > WS-NN-NUMBER (IDX-NODE-2)
007630        PERFORM 157300-SWAP-NODES
007640        SET WS-TABLE-NOT-SORTED TO TRUE
007650     END-IF.
007660 157200-COMPARE-NODES-ADJ-EXIT.
007670     EXIT.
007680*
007690 157300-SWAP-NODES.
007700     MOVE WS-NN-NUMBER     (IDX-NODE) TO WS-SWAP-NN-NUMBER
007710     MOVE WS-NN-START-TIME (IDX-NODE) TO WS-SWAP-NN-START-TIME
007720     MOVE WS-NN-END-TIME   (IDX-NODE) TO WS-SWAP-NN-END-TIME
007730     MOVE WS-NN-NUMBER     (IDX-NODE-2) TO
007740          WS-NN-NUMBER     (IDX-NODE)
007750     MOVE WS-NN-START-TIME (IDX-NODE-2) TO
007760          WS-NN-START-TIME (IDX-NODE)
007770     MOVE WS-NN-END-TIME   (IDX-NODE-2) TO
007780          WS-NN-END-TIME   (IDX-NODE)
007790     MOVE WS-SWAP-NN-NUMBER     TO WS-NN-NUMBER     (IDX-NODE-2)
007800     MOVE WS-SWAP-NN-START-TIME TO WS-NN-START-TIME (IDX-NODE-2)
007810     MOVE WS-SWAP-NN-END-TIME   TO WS-NN-END-TIME   (IDX-NODE-2).
007820*
007830 200000-BEGIN-LOAD-COURSES.
007840     PERFORM 205000-BEGIN-STORE-CDEF
007850        THRU 205000-END-STORE-CDEF
007860        UNTIL CDEF-EOF
007870     PERFORM 207000-BEGIN-SORT-CDEFS
007880        THRU 207000-END-SORT-CDEFS
007890     PERFORM 210000-BEGIN-STORE-RULE
007900        THRU 210000-END-STORE-RULE
007910        UNTIL RULE-EOF.
007920 200000-END-LOAD-COURSES.
007930     EXIT.
007940*
007950 205000-BEGIN-STORE-CDEF.
007960     READ CourseDefsFile
007970         AT END
007980            SET CDEF-EOF TO TRUE
007990            GO TO 205000-END-STORE-CDEF
008000     END-READ
008010     ADD WS-CTE-01 TO WS-CDEF-CNT
008020     SET IDX-CDEF TO WS-CDEF-CNT
008030     MOVE CDEF-COURSE-ID   TO WS-CD-COURSE-ID   (IDX-CDEF)
008040     MOVE CDEF-COURSE-NAME TO WS-CD-COURSE-NAME (IDX-CDEF).
008050 205000-END-STORE-CDEF.
008060     EXIT.
008070*
008080*    207000 - SORT THE COURSE-DEFINITION COPY ASCENDING BY
008090*    COURSE-ID.  SAME EXCHANGE-SORT IDIOM AS 157000 ABOVE, SO
008100*    640000'S SEARCH WS-CDEF-ENT ALL HAS AN ASCENDING TABLE.
008110 207000-BEGIN-SORT-CDEFS.
008120     SET WS-TABLE-NOT-SORTED TO TRUE
008130     PERFORM 207100-ONE-CDEF-SORT-PASS
008140        THRU  207100-ONE-CDEF-SORT-PASS-EXIT
008150        UNTIL WS-TABLE-SORTED.
008160 207000-END-SORT-CDEFS.
008170     EXIT.
008180*
008190 207100-ONE-CDEF-SORT-PASS.
008200     SET WS-TABLE-SORTED TO TRUE
008210     PERFORM 207200-COMPARE-CDEFS-ADJ
008220        THRU  207200-COMPARE-CDEFS-ADJ-EXIT
008230       VARYING WS-SUB1 FROM 1 BY 1
008240         UNTIL WS-SUB1 >= WS-CDEF-CNT.
008250 207100-ONE-CDEF-SORT-PASS-EXIT.
008260     EXIT.
008270*
008280 207200-COMPARE-CDEFS-ADJ.
008290     COMPUTE WS-SUB2 = WS-SUB1 + 1
008300     SET IDX-CDEF   TO WS-SUB1
008310     SET IDX-CDEF-2 TO WS-SUB2
008320     IF WS-CD-COURSE-ID (IDX-CDEF) > WS-CD-COURSE-ID (IDX-CDEF-2)
008330        PERFORM 207300-SWAP-CDEFS
008340        SET WS-TABLE-NOT-SORTED TO TRUE
008350     END-IF.
008360 207200-COMPARE-CDEFS-ADJ-EXIT.
008370     EXIT.
008380*
008390 207300-SWAP-CDEFS.
008400     MOVE WS-CD-COURSE-ID   (IDX-CDEF) TO WS-SWAP-CDEF-COURSE-ID
008410     MOVE WS-CD-COURSE-NAME (IDX-CDEF) TO
008420          WS-SWAP-CDEF-COURSE-NAME
008430     MOVE WS-CD-COURSE-ID   (IDX-CDEF-2) TO
008440          WS-CD-COURSE-ID   (IDX-CDEF)
008450     MOVE WS-CD-COURSE-NAME (IDX-CDEF-2) TO
008460          WS-CD-COURSE-NAME (IDX-CDEF)
008470     MOVE WS-SWAP-CDEF-COURSE-ID   TO
008480          WS-CD-COURSE-ID   (IDX-CDEF-2)
008490     MOVE WS-SWAP-CDEF-COURSE-NAME TO
008500          WS-CD-COURSE-NAME (IDX-CDEF-2).
008510*
008520 210000-BEGIN-STORE-RULE.
008530     READ CourseRulesFile
008540         AT END
008550            SET RULE-EOF TO TRUE
008560            GO TO 210000-END-STORE-RULE
008570     END-READ
008580     ADD WS-CTE-01 TO WS-RULE-CNT
008590     SET IDX-RULE TO WS-RULE-CNT
008600     MOVE RULE-ID         TO WS-RU-ID         (IDX-RULE)
008610     MOVE RULE-DAY        TO WS-RU-DAY        (IDX-RULE)
008620     MOVE RULE-START-WEEK TO WS-RU-START-WEEK (IDX-RULE)
008630     MOVE RULE-END-WEEK   TO WS-RU-END-WEEK   (IDX-RULE)
008640     MOVE RULE-TYPE       TO WS-RU-TYPE       (IDX-RULE)
008650     MOVE RULE-START-NODE TO WS-RU-START-NODE (IDX-RULE)
008660     MOVE RULE-STEP       TO WS-RU-STEP       (IDX-RULE)
008670     MOVE RULE-ROOM       TO WS-RU-ROOM       (IDX-RULE)
008680     MOVE RULE-TEACHER    TO WS-RU-TEACHER    (IDX-RULE).
008690 210000-END-STORE-RULE.
008700     EXIT.
008710*
008720 250000-BEGIN-LOAD-TASKS.
008730     PERFORM 255000-READ-ONE-TASK
008740        THRU 255000-READ-ONE-TASK-EXIT
008750        UNTIL TASKS-EOF
008760     PERFORM 265000-READ-ONE-BLOCK
008770        THRU 265000-READ-ONE-BLOCK-EXIT
008780        UNTIL BLOCKS-EOF.
008790 250000-END-LOAD-TASKS.
008800     EXIT.
008810*
008820 255000-READ-ONE-TASK.
008830     READ TasksFile
008840         AT END
008850            SET TASKS-EOF TO TRUE
008860            GO TO 255000-READ-ONE-TASK-EXIT
008870     END-READ
008880     PERFORM 260000-BEGIN-STORE-TASK
008890        THRU 260000-END-STORE-TASK.
008900 255000-READ-ONE-TASK-EXIT.
008910     EXIT.
008920*
008930 265000-READ-ONE-BLOCK.
008940     READ BlocksFile
008950         AT END
008960            SET BLOCKS-EOF TO TRUE
008970            GO TO 265000-READ-ONE-BLOCK-EXIT
008980     END-READ
008990     PERFORM 270000-BEGIN-STORE-FIXED
009000        THRU 270000-END-STORE-FIXED.
009010 265000-READ-ONE-BLOCK-EXIT.
009020     EXIT.
009030*
009040 260000-BEGIN-STORE-TASK.
009050     ADD WS-CTE-01 TO WS-TASK-CNT
009060     SET IDX-TASK TO WS-TASK-CNT
009070     MOVE TASK-ID       TO WS-TT-TASK-ID  (IDX-TASK)
009080     MOVE TASK-DDL-DATE TO WS-TT-DDL-DATE  (IDX-TASK)
009090     MOVE TASK-DDL-TIME TO WS-TT-DDL-TIME  (IDX-TASK)
009100     MOVE TASK-PRIORITY TO WS-TT-PRIORITY  (IDX-TASK)
009110     MOVE TASK-TYPE     TO WS-TT-TYPE      (IDX-TASK)
009120     MOVE TASK-COURSE-ID TO WS-TT-COURSE-ID (IDX-TASK)
009130     SET WS-TT-NOT-RELAXED (IDX-TASK)   TO TRUE
009140     SET WS-TT-NOT-PLACED  (IDX-TASK)   TO TRUE
009150     IF TASK-DURATION-MIN IS LESS THAN WS-MIN-SPLIT-CONST
009160        MOVE WS-MIN-SPLIT-CONST TO WS-TT-DURATION (IDX-TASK)
009170     ELSE
009180        MOVE TASK-DURATION-MIN  TO WS-TT-DURATION (IDX-TASK)
009190     END-IF
009200     IF TASK-DDL-DATE IS EQUAL TO ZERO
009210        MOVE 99999999 TO WS-TT-DDL-DATE (IDX-TASK)
009220        MOVE 9999     TO WS-TT-DDL-TIME (IDX-TASK)
009230     END-IF
009240     COMPUTE WS-TT-SORT-DDL (IDX-TASK) =
009250             WS-TT-DDL-DATE (IDX-TASK) * 10000 +
009260             WS-TT-DDL-TIME (IDX-TASK)
009270     IF TASK-DDL-DATE IS GREATER THAN WS-MAX-DDL-DATE
009280        MOVE TASK-DDL-DATE TO WS-MAX-DDL-DATE
009290     END-IF
009300     SET IDX-PRI-NAME TO 1
009310     SEARCH WS-PRI-NAME-ENT
009320         AT END
009330            MOVE ZERO TO WS-TT-PRI-WEIGHT (IDX-TASK)
009340       WHEN WS-PN-TEXT (IDX-PRI-NAME) IS EQUAL TO TASK-PRIORITY
009350            MOVE WS-PN-WEIGHT (IDX-PRI-NAME)
009360              TO WS-TT-PRI-WEIGHT (IDX-TASK)
009370     END-SEARCH.
009380 260000-END-STORE-TASK.
009390     EXIT.
009400*
009410 270000-BEGIN-STORE-FIXED.
009420     ADD WS-CTE-01 TO WS-BLOCK-CNT
009430     SET IDX-BLOCK TO WS-BLOCK-CNT
009440     MOVE BLK-START-DATE TO WS-BK-START-DATE (IDX-BLOCK)
009450     MOVE BLK-START-TIME TO WS-BK-START-TIME (IDX-BLOCK)
009460     MOVE BLK-END-DATE   TO WS-BK-END-DATE   (IDX-BLOCK)
009470     MOVE BLK-END-TIME   TO WS-BK-END-TIME   (IDX-BLOCK)
009480     MOVE BLK-TYPE       TO WS-BK-TYPE       (IDX-BLOCK)
009490*
009500*          FIXED BLOCKS CARRY NO TASK-ID OF THEIR OWN - THE
009510*          BLK-TYPE TEXT IS ECHOED AS THE PLAN ITEM ID ON OUTPUT.
009520     ADD WS-CTE-01 TO WS-ITEM-CNT
009530     SET IDX-ITEM TO WS-ITEM-CNT
009540     MOVE BLK-TYPE       TO WS-IT-TASK-ID    (IDX-ITEM)
009550     MOVE BLK-START-DATE TO WS-IT-START-DATE (IDX-ITEM)
009560     MOVE BLK-START-TIME TO WS-IT-START-TIME (IDX-ITEM)
009570     MOVE BLK-END-DATE   TO WS-IT-END-DATE   (IDX-ITEM)
009580     MOVE BLK-END-TIME   TO WS-IT-END-TIME   (IDX-ITEM)
009590     MOVE SPACES         TO WS-IT-PLAN-ID    (IDX-ITEM)
009600     PERFORM 280000-BUMP-FIXMIN
009610        THRU 280000-END-BUMP-FIXMIN.
009620 270000-END-STORE-FIXED.
009630     EXIT.
009640*
009650 280000-BUMP-FIXMIN.
009660     SET IDX-FIXMIN TO 1
009670     SET WS-TABLE-NOT-SORTED TO TRUE
009680     SEARCH WS-FIXMIN-ENT
009690         AT END
009700            ADD WS-CTE-01 TO WS-FIXMIN-CNT
009710            SET IDX-FIXMIN TO WS-FIXMIN-CNT
009720            MOVE BLK-START-DATE TO WS-FM-DATE (IDX-FIXMIN)
009730            COMPUTE WS-FM-MINUTES (IDX-FIXMIN) =
009740                    (BLK-END-TIME - BLK-START-TIME)
009750       WHEN WS-FM-DATE (IDX-FIXMIN) IS EQUAL TO BLK-START-DATE
009760            COMPUTE WS-FM-MINUTES (IDX-FIXMIN) =
009770                    WS-FM-MINUTES (IDX-FIXMIN) +
009780                    (BLK-END-TIME - BLK-START-TIME)
009790     END-SEARCH.
009800 280000-END-BUMP-FIXMIN.
009810     EXIT.
009820*
009830*    300000 - WALK THE CALENDAR FROM TODAY THROUGH THE LATEST
009840*    TASK DEADLINE (MINIMUM TODAY + 3 DAYS), EXPANDING EVERY
009850*    COURSE-RULE THAT APPLIES TO EACH DATE INTO A BUSY BLOCK
009860*    AND A SCHEDULE-ITEM.
009870 300000-BEGIN-EXPAND-CAL.
009880     MOVE WS-TODAY TO WS-DATE-WORK
009890     MOVE 3 TO WS-SUB1
009900     PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
009910        VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-SUB1
009920     MOVE WS-DW-FULL TO WS-LAST-DATE
009930     IF WS-MAX-DDL-DATE NOT = ZERO
009940        MOVE WS-MAX-DDL-DATE TO WS-DATE-WORK
009950        PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
009960        IF WS-DW-FULL > WS-LAST-DATE
009970           MOVE WS-DW-FULL TO WS-LAST-DATE
009980        END-IF
009990     END-IF
010000*
010010     MOVE WS-TODAY TO WS-CAL-DATE
010020     PERFORM 305000-BEGIN-ONE-CAL-DATE
010030        THRU  305000-END-ONE-CAL-DATE
010040        UNTIL WS-CAL-DATE > WS-LAST-DATE.
010050 300000-END-EXPAND-CAL.
010060     EXIT.
010070*
010080 305000-BEGIN-ONE-CAL-DATE.
010090     PERFORM 355000-CALC-WEEK-NO THRU 355000-CALC-WEEK-NO-EXIT
010100     MOVE WS-CAL-DATE TO WS-DATE-WORK
010110     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
010120     PERFORM 349000-CALC-DOW THRU 349000-CALC-DOW-EXIT
010130*
010140     IF WS-WEEK-NO > 0
010150        PERFORM 310000-BEGIN-SCAN-RULES
010160           THRU  310000-END-SCAN-RULES
010170          VARYING IDX-RULE FROM 1 BY 1
010180            UNTIL IDX-RULE > WS-RULE-CNT
010190     END-IF
010200*
010210     MOVE WS-CAL-DATE TO WS-DATE-WORK
010220     PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
010230     MOVE WS-DW-FULL TO WS-CAL-DATE.
010240 305000-END-ONE-CAL-DATE.
010250     EXIT.
010260*
010270 310000-BEGIN-SCAN-RULES.
010280     PERFORM 315000-MATCH-RULE-TEST
010290        THRU  315000-MATCH-RULE-TEST-EXIT
010300     IF WS-RULE-MATCHED
010310        PERFORM 320000-BEGIN-BUILD-COURSE-BLK
010320           THRU  320000-END-BUILD-COURSE-BLK
010330     END-IF.
010340 310000-END-SCAN-RULES.
010350     EXIT.
010360*
010370*    315000 - TEST A SINGLE COURSE-RULE AGAINST THE CURRENT
010380*    CALENDAR DATE'S DAY-OF-WEEK AND WEEK NUMBER.
010390 315000-MATCH-RULE-TEST.
010400     SET WS-RULE-NOT-MATCHED TO TRUE
010410     IF WS-RU-DAY (IDX-RULE) NOT = WS-DAY-OF-WEEK
010420        GO TO 315000-MATCH-RULE-TEST-EXIT
010430     END-IF
010440     IF WS-WEEK-NO < WS-RU-START-WEEK (IDX-RULE)
010450        OR WS-WEEK-NO > WS-RU-END-WEEK (IDX-RULE)
010460        GO TO 315000-MATCH-RULE-TEST-EXIT
010470     END-IF
010480     DIVIDE WS-WEEK-NO BY WS-CTE-02
010490        GIVING WS-QUOT-HOLD REMAINDER WS-REM-HOLD
010500     EVALUATE WS-RU-TYPE (IDX-RULE)
010510        WHEN 1
010520           IF WS-REM-HOLD = 0
010530              GO TO 315000-MATCH-RULE-TEST-EXIT
010540           END-IF
010550        WHEN 2
010560           IF WS-REM-HOLD NOT = 0
010570              GO TO 315000-MATCH-RULE-TEST-EXIT
010580           END-IF
010590        WHEN OTHER
010600           CONTINUE
010610     END-EVALUATE
010620     SET WS-RULE-MATCHED TO TRUE.
010630 315000-MATCH-RULE-TEST-EXIT.
010640     EXIT.
010650*
010660*    320000 - LOOK UP THE RULE'S START/END BELL NODES AND
010670*    APPEND THE RESULTING BUSY BLOCK AND SCHEDULE-ITEM.  AN
010680*    END CLOCK TIME AT OR BEFORE THE START CLOCK TIME IS
010690*    ROLLED TO THE NEXT CALENDAR DAY (NIGHT-CLASS CASE).
010700 320000-BEGIN-BUILD-COURSE-BLK.
010710*    REQ 7584 - WS-NODE-ENT IS KEYED AND SORTED (SEE 157000) SO
010720*    THE NODE-NUMBER LOOKUP GOES THROUGH SEARCH ALL, NOT A
010730*    LINEAR SEARCH, THE SAME AS SPEC CALLS FOR.
010740     SEARCH ALL WS-NODE-ENT
010750        AT END
010760           GO TO 320000-END-BUILD-COURSE-BLK
010770        WHEN WS-NN-NUMBER (IDX-NODE) =
010780             WS-RU-START-NODE (IDX-RULE)
010790           MOVE WS-NN-START-TIME (IDX-NODE)
010800              TO WS-CAND-START-TIME
010810     END-SEARCH
010820*
010830     COMPUTE WS-SUB1 = WS-RU-START-NODE (IDX-RULE) +
010840                        WS-RU-STEP (IDX-RULE) - WS-CTE-01
010850     SEARCH ALL WS-NODE-ENT
010860        AT END
010870           GO TO 320000-END-BUILD-COURSE-BLK
010880        WHEN WS-NN-NUMBER (IDX-NODE) = WS-SUB1
010890           MOVE WS-NN-END-TIME (IDX-NODE) TO WS-CAND-END-TIME
010900     END-SEARCH
010910*
010920     MOVE WS-CAL-DATE TO WS-CAND-START-DATE
010930     MOVE WS-CAL-DATE TO WS-CAND-END-DATE
010940     IF WS-CAND-END-TIME <= WS-CAND-START-TIME
010950        MOVE WS-CAL-DATE TO WS-DATE-WORK
010960        PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
010970        MOVE WS-DW-FULL TO WS-CAND-END-DATE
010980     END-IF
010990*
011000     IF WS-BLOCK-CNT >= 2000
011010        DISPLAY "SCHPLNR - BLOCK TABLE FULL, COURSE DROPPED"
011020        GO TO 320000-END-BUILD-COURSE-BLK
011030     END-IF
011040     ADD WS-CTE-01 TO WS-BLOCK-CNT
011050     SET IDX-BLOCK TO WS-BLOCK-CNT
011060     MOVE WS-CAND-START-DATE TO WS-BK-START-DATE (IDX-BLOCK)
011070     MOVE WS-CAND-START-TIME TO WS-BK-START-TIME (IDX-BLOCK)
011080     MOVE WS-CAND-END-DATE   TO WS-BK-END-DATE   (IDX-BLOCK)
011090     MOVE WS-CAND-END-TIME   TO WS-BK-END-TIME   (IDX-BLOCK)
011100     MOVE "COURSE    "        TO WS-BK-TYPE       (IDX-BLOCK)
011110*
011120*    REQ 7584 - WS-CDEF-ENT IS KEYED AND SORTED (SEE 207000) SO
011130*    THE COURSE-ID LOOKUP GOES THROUGH SEARCH ALL, NOT A LINEAR
011140*    SEARCH, THE SAME AS SPEC CALLS FOR.
011150     MOVE "COURSE              " TO WS-IT-NAME-HOLD
011160     SEARCH ALL WS-CDEF-ENT
011170        AT END
011180           CONTINUE
011190        WHEN WS-CD-COURSE-ID (IDX-CDEF) = WS-RU-ID (IDX-RULE)
011200           MOVE WS-CD-COURSE-NAME (IDX-CDEF) TO WS-IT-NAME-HOLD
011210     END-SEARCH
011220*
011230     ADD WS-CTE-01 TO WS-ITEM-CNT
011240     SET IDX-ITEM TO WS-ITEM-CNT
011250     MOVE WS-IT-NAME-HOLD    TO WS-IT-TASK-ID    (IDX-ITEM)
011260     MOVE WS-CAND-START-DATE TO WS-IT-START-DATE (IDX-ITEM)
011270     MOVE WS-CAND-START-TIME TO WS-IT-START-TIME (IDX-ITEM)
011280     MOVE WS-CAND-END-DATE   TO WS-IT-END-DATE   (IDX-ITEM)
011290     MOVE WS-CAND-END-TIME   TO WS-IT-END-TIME   (IDX-ITEM)
011300     MOVE SPACES             TO WS-IT-PLAN-ID    (IDX-ITEM)
011310*
011320     SET IDX-CRSMIN TO 1
011330     SEARCH WS-CRSMIN-ENT
011340        AT END
011350           ADD WS-CTE-01 TO WS-CRSMIN-CNT
011360           SET IDX-CRSMIN TO WS-CRSMIN-CNT
011370           MOVE WS-CAL-DATE TO WS-CM-DATE (IDX-CRSMIN)
011380           COMPUTE WS-CM-MINUTES (IDX-CRSMIN) =
011390                   WS-CAND-END-TIME - WS-CAND-START-TIME
011400        WHEN WS-CM-DATE (IDX-CRSMIN) = WS-CAL-DATE
011410           COMPUTE WS-CM-MINUTES (IDX-CRSMIN) =
011420                   WS-CM-MINUTES (IDX-CRSMIN) +
011430                   WS-CAND-END-TIME - WS-CAND-START-TIME
011440     END-SEARCH.
011450 320000-END-BUILD-COURSE-BLK.
011460     EXIT.
011470*
011480*    326000 - ADVANCE A CCYYMMDD DATE IN WS-DATE-WORK BY ONE
011490*    CALENDAR DAY.
011500 326000-NEXT-DAY.
011510     IF WS-DW-DD < 28
011520        ADD 1 TO WS-DW-DD
011530        GO TO 326000-NEXT-DAY-EXIT
011540     END-IF
011550     PERFORM 327000-DAYS-IN-MONTH THRU 327000-DAYS-IN-MONTH-EXIT
011560     IF WS-DW-DD < WS-SUB2
011570        ADD 1 TO WS-DW-DD
011580     ELSE
011590        MOVE 1 TO WS-DW-DD
011600        IF WS-DW-MM < 12
011610           ADD 1 TO WS-DW-MM
011620        ELSE
011630           MOVE 1 TO WS-DW-MM
011640           ADD 1 TO WS-DW-CCYY
011650        END-IF
011660     END-IF.
011670 326000-NEXT-DAY-EXIT.
011680     EXIT.
011690*
011700*    327000 - RETURN THE NUMBER OF DAYS IN WS-DW-MM/WS-DW-CCYY
011710*    IN WS-SUB2 (REUSED AS A SCRATCH HOLDER HERE).
011720 327000-DAYS-IN-MONTH.
011730     EVALUATE WS-DW-MM
011740        WHEN 4 WHEN 6 WHEN 9 WHEN 11
011750           MOVE 30 TO WS-SUB2
011760        WHEN 2
011770           DIVIDE WS-DW-CCYY BY WS-CTE-400
011780              GIVING WS-QUOT-HOLD REMAINDER WS-REM-HOLD
011790           IF WS-REM-HOLD = 0
011800              MOVE 29 TO WS-SUB2
011810           ELSE
011820              DIVIDE WS-DW-CCYY BY WS-CTE-100
011830                 GIVING WS-QUOT-HOLD REMAINDER WS-REM-HOLD
011840              IF WS-REM-HOLD = 0
011850                 MOVE 28 TO WS-SUB2
011860              ELSE
011870                 DIVIDE WS-DW-CCYY BY WS-CTE-04
011880                    GIVING WS-QUOT-HOLD REMAINDER WS-REM-HOLD
011890                 IF WS-REM-HOLD = 0
011900                    MOVE 29 TO WS-SUB2
011910                 ELSE
011920                    MOVE 28 TO WS-SUB2
011930                 END-IF
011940              END-IF
011950           END-IF
011960        WHEN OTHER
011970           MOVE 31 TO WS-SUB2
011980     END-EVALUATE.
011990 327000-DAYS-IN-MONTH-EXIT.
012000     EXIT.
012010*
012020*    348000 - CONVERT WS-DATE-WORK (CCYYMMDD) INTO AN ABSOLUTE
012030*    DAY NUMBER IN WS-DN-RESULT, USING THE SAME GREGORIAN
012040*    FORMULA AS THE SHOP'S CALENDAR ROUTINES.
012050 348000-DATE-TO-DAYNO.
012060     MOVE WS-DW-MM   TO WS-DN-MONTH
012070     MOVE WS-DW-CCYY TO WS-DN-YEAR
012080     MOVE WS-DW-DD   TO WS-DN-DAY
012090     IF WS-DW-MM <= 2
012100        COMPUTE WS-DN-MONTH = WS-DW-MM + 12
012110        COMPUTE WS-DN-YEAR  = WS-DW-CCYY - 1
012120     END-IF
012130     COMPUTE WS-DN-RESULT =
012140             WS-DN-DAY + (153 * (WS-DN-MONTH - 3) + 2) / 5 +
012150             365 * WS-DN-YEAR + (WS-DN-YEAR / 4) -
012160             (WS-DN-YEAR / 100) + (WS-DN-YEAR / 400).
012170 348000-DATE-TO-DAYNO-EXIT.
012180     EXIT.
012190*
012200*    349000 - DERIVE A 1 (MONDAY) THRU 7 (SUNDAY) DAY-OF-WEEK
012210*    FROM THE ABSOLUTE DAY NUMBER IN WS-DN-RESULT.  THE SHOP'S
012220*    FORMULA PLACES REMAINDER 6 ON MONDAY - CALIBRATED AGAINST
012230*    KNOWN CALENDAR DATES WHEN THIS PARAGRAPH WAS WRITTEN.
012240 349000-CALC-DOW.
012250     DIVIDE WS-DN-RESULT BY WS-CTE-07
012260        GIVING WS-QUOT-HOLD REMAINDER WS-REM-HOLD
012270     IF WS-REM-HOLD = 6
012280        MOVE 1 TO WS-DAY-OF-WEEK
012290     ELSE
012300        COMPUTE WS-DAY-OF-WEEK = WS-REM-HOLD + 2
012310     END-IF.
012320 349000-CALC-DOW-EXIT.
012330     EXIT.
012340*
012350*    355000 - WEEK NUMBER OF WS-CAL-DATE RELATIVE TO
012360*    WS-SEM-START-DATE.  NEGATIVE (-1) WHEN THE CALENDAR DATE
012370*    PRECEDES THE SEMESTER START.  REQ 7585 - WHEN NO SEMESTER
012380*    START HAS BEEN CONFIGURED (WS-SEM-START-DATE STILL ZERO)
012390*    EVERY CALENDAR DATE IS FORCED TO WEEK 1 SO COURSE-RULE
012400*    WEEK-RANGE/ODD-EVEN TESTS DO NOT DRIFT OFF THE RUN DATE.
012410 355000-CALC-WEEK-NO.
012420     IF WS-SEM-START-DATE = ZERO
012430        MOVE 1 TO WS-WEEK-NO
012440        GO TO 355000-CALC-WEEK-NO-EXIT
012450     END-IF
012460     MOVE WS-CAL-DATE TO WS-DATE-WORK
012470     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
012480     MOVE WS-DN-RESULT TO WS-DAYNO-A
012490     MOVE WS-SEM-START-DATE TO WS-DATE-WORK
012500     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
012510     MOVE WS-DN-RESULT TO WS-DAYNO-B
012520     COMPUTE WS-DAYS-DIFF = WS-DAYNO-A - WS-DAYNO-B
012530     IF WS-DAYS-DIFF < 0
012540        MOVE -1 TO WS-WEEK-NO
012550     ELSE
012560        COMPUTE WS-WEEK-NO = (WS-DAYS-DIFF / 7) + 1
012570     END-IF.
012580 355000-CALC-WEEK-NO-EXIT.
012590     EXIT.
012600*
012610*    370000 - CONVERT AN HHMM CLOCK VALUE IN WS-TIME-WORK INTO
012620*    A MINUTE-OF-DAY COUNT IN WS-SUB1.
012630 370000-HHMM-TO-MIN.
012640     COMPUTE WS-SUB1 = (WS-TW2-HH * WS-CTE-60) + WS-TW2-MI.
012650 370000-HHMM-TO-MIN-EXIT.
012660     EXIT.
012670*
012680*    375000 - CONVERT A MINUTE-OF-DAY COUNT IN WS-SUB1 BACK
012690*    INTO AN HHMM CLOCK VALUE IN WS-TIME-WORK.
012700 375000-MIN-TO-HHMM.
012710     DIVIDE WS-SUB1 BY WS-CTE-60
012720        GIVING WS-TW2-HH REMAINDER WS-TW2-MI.
012730 375000-MIN-TO-HHMM-EXIT.
012740     EXIT.
012750*
012760*    500000 - BUILD THE FREE-SLOT TABLE.  ONE 0800-2300 WINDOW
012770*    IS OPENED FOR EACH CALENDAR DAY FROM TODAY THRU WS-LAST-
012780*    DATE, THEN NARROWED BY EVERY COURSE/FIXED BLOCK ON THAT
012790*    DATE, THEN SPLIT AGAINST THE PREFERRED (BELL NODE 1-10)
012800*    WINDOW SO THE SCORING PASS KNOWS WHICH PIECES SIT INSIDE
012810*    CLASS HOURS.
012820 500000-BEGIN-BUILD-SLOTS.
012830     MOVE WS-TODAY TO WS-CAL-DATE.
012840 500100-ONE-SLOT-DATE.
012850     MOVE WS-DAY-START-HHMM TO WS-SUB1
012860     IF WS-CAL-DATE = WS-TODAY
012870        AND WS-NOW-HHMM > WS-DAY-START-HHMM
012880        MOVE WS-NOW-HHMM TO WS-SUB1
012890     END-IF
012900     ADD WS-CTE-01 TO WS-SLOT-CNT
012910     MOVE WS-SLOT-CNT       TO WS-DATE-SLOT-START
012920     MOVE WS-CAL-DATE       TO WS-SL-START-DATE (WS-SLOT-CNT)
012930     MOVE WS-SUB1           TO WS-SL-START-TIME (WS-SLOT-CNT)
012940     MOVE WS-CAL-DATE       TO WS-SL-END-DATE   (WS-SLOT-CNT)
012950     MOVE WS-DAY-END-HHMM   TO WS-SL-END-TIME   (WS-SLOT-CNT)
012960     MOVE 0                 TO WS-SL-PREFERRED  (WS-SLOT-CNT)
012970     SET WS-SL-ACTIVE (WS-SLOT-CNT) TO TRUE
012980     IF WS-SL-START-TIME (WS-SLOT-CNT) NOT LESS THAN
012990        WS-SL-END-TIME (WS-SLOT-CNT)
013000        SET WS-SL-INACTIVE (WS-SLOT-CNT) TO TRUE
013010     END-IF
013020     PERFORM 510000-BEGIN-TRIM-BLOCKS
013030        THRU 510000-END-TRIM-BLOCKS
013040     PERFORM 520000-BEGIN-TAG-PREFERRED
013050        THRU 520000-END-TAG-PREFERRED
013060     IF WS-CAL-DATE NOT = WS-LAST-DATE
013070        MOVE WS-CAL-DATE TO WS-DATE-WORK
013080        PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
013090        MOVE WS-DW-FULL  TO WS-CAL-DATE
013100        GO TO 500100-ONE-SLOT-DATE
013110     END-IF.
013120 500000-END-BUILD-SLOTS.
013130     EXIT.
013140*
013150*    510000 - NARROW EVERY ACTIVE SLOT OPENED FOR WS-CAL-DATE
013160*    (FROM WS-DATE-SLOT-START THRU THE CURRENT END OF TABLE)
013170*    AGAINST EACH COURSE/FIXED BLOCK THAT OVERLAPS IT.  A
013180*    SLOT THAT IS SPLIT APPENDS A NEW ENTRY AT THE END OF THE
013190*    TABLE, WHICH THE GROWING UPPER BOUND PICKS UP ON A LATER
013200*    BLOCK SO EVERY PIECE IS TESTED AGAINST EVERY BLOCK.
013210 510000-BEGIN-TRIM-BLOCKS.
013220     PERFORM 511000-ONE-BLOCK-TEST
013230        THRU 511000-EXIT
013240        VARYING IDX-BLOCK FROM 1 BY 1
013250        UNTIL IDX-BLOCK > WS-BLOCK-CNT.
013260 510000-END-TRIM-BLOCKS.
013270     EXIT.
013280*
013290 511000-ONE-BLOCK-TEST.
013300     IF WS-BK-START-DATE (IDX-BLOCK) NOT = WS-CAL-DATE
013310        GO TO 511000-EXIT
013320     END-IF
013330     PERFORM 512000-ONE-SLOT-VS-BLOCK
013340        THRU 512000-EXIT
013350        VARYING IDX-SLOT-2 FROM WS-DATE-SLOT-START BY 1
013360        UNTIL IDX-SLOT-2 > WS-SLOT-CNT.
013370 511000-EXIT.
013380     EXIT.
013390*
013400 512000-ONE-SLOT-VS-BLOCK.
013410     IF NOT WS-SL-ACTIVE (IDX-SLOT-2)
013420        GO TO 512000-EXIT
013430     END-IF
013440     IF WS-BK-END-TIME (IDX-BLOCK) <=
013450        WS-SL-START-TIME (IDX-SLOT-2)
013460        OR WS-BK-START-TIME (IDX-BLOCK) >=
013470        WS-SL-END-TIME (IDX-SLOT-2)
013480        GO TO 512000-EXIT
013490     END-IF
013500     IF WS-BK-START-TIME (IDX-BLOCK) <=
013510        WS-SL-START-TIME (IDX-SLOT-2)
013520        AND WS-BK-END-TIME (IDX-BLOCK) >=
013530        WS-SL-END-TIME (IDX-SLOT-2)
013540        SET WS-SL-INACTIVE (IDX-SLOT-2) TO TRUE
013550        GO TO 512000-EXIT
013560     END-IF
013570     IF WS-BK-START-TIME (IDX-BLOCK) >
013580        WS-SL-START-TIME (IDX-SLOT-2)
013590        AND WS-BK-END-TIME (IDX-BLOCK) <
013600        WS-SL-END-TIME (IDX-SLOT-2)
013610        ADD WS-CTE-01 TO WS-SLOT-CNT
013620        MOVE WS-SL-START-DATE (IDX-SLOT-2)
013630          TO WS-SL-START-DATE (WS-SLOT-CNT)
013640        MOVE WS-BK-END-TIME (IDX-BLOCK)
013650          TO WS-SL-START-TIME (WS-SLOT-CNT)
013660        MOVE WS-SL-END-DATE (IDX-SLOT-2)
013670          TO WS-SL-END-DATE (WS-SLOT-CNT)
013680        MOVE WS-SL-END-TIME (IDX-SLOT-2)
013690          TO WS-SL-END-TIME (WS-SLOT-CNT)
013700        MOVE 0 TO WS-SL-PREFERRED (WS-SLOT-CNT)
013710        SET WS-SL-ACTIVE (WS-SLOT-CNT) TO TRUE
013720        MOVE WS-BK-START-TIME (IDX-BLOCK)
013730          TO WS-SL-END-TIME (IDX-SLOT-2)
013740        GO TO 512000-EXIT
013750     END-IF
013760     IF WS-BK-START-TIME (IDX-BLOCK) <=
013770        WS-SL-START-TIME (IDX-SLOT-2)
013780        MOVE WS-BK-END-TIME (IDX-BLOCK)
013790          TO WS-SL-START-TIME (IDX-SLOT-2)
013800     ELSE
013810        MOVE WS-BK-START-TIME (IDX-BLOCK)
013820          TO WS-SL-END-TIME (IDX-SLOT-2)
013830     END-IF
013840     IF WS-SL-START-TIME (IDX-SLOT-2) NOT LESS THAN
013850        WS-SL-END-TIME (IDX-SLOT-2)
013860        SET WS-SL-INACTIVE (IDX-SLOT-2) TO TRUE
013870     END-IF.
013880 512000-EXIT.
013890     EXIT.
013900*
013910*    520000 - TAG EVERY ACTIVE SLOT PRODUCED FOR WS-CAL-DATE
013920*    BY 500100/510000 AS PREFERRED (INSIDE A BELL-NODE SPAN)
013930*    OR NOT, SPLITTING A SLOT THAT PARTLY OVERLAPS A NODE.
013940*    THE SAME GROWING-UPPER-BOUND TECHNIQUE USED IN 510000
013950*    LETS A SLOT BORN FROM A SPLIT STILL BE NODE-TESTED.
013960 520000-BEGIN-TAG-PREFERRED.
013970     PERFORM 521000-ONE-SLOT-NODE-PASS
013980        THRU 521000-EXIT
013990        VARYING IDX-SLOT-2 FROM WS-DATE-SLOT-START BY 1
014000        UNTIL IDX-SLOT-2 > WS-SLOT-CNT.
014010 520000-END-TAG-PREFERRED.
014020     EXIT.
014030*
014040 521000-ONE-SLOT-NODE-PASS.
014050     IF NOT WS-SL-ACTIVE (IDX-SLOT-2)
014060        GO TO 521000-EXIT
014070     END-IF
014080     IF WS-SL-PREFERRED (IDX-SLOT-2) NOT = 0
014090        GO TO 521000-EXIT
014100     END-IF
014110     PERFORM 522000-ONE-NODE-TEST
014120        THRU 522000-EXIT
014130        VARYING IDX-NODE FROM 1 BY 1
014140        UNTIL IDX-NODE > WS-NODE-CNT
014150        OR IDX-NODE > WS-CTE-10.
014160 521000-EXIT.
014170     EXIT.
014180*
014190 522000-ONE-NODE-TEST.
014200     IF WS-NN-START-TIME (IDX-NODE) >=
014210        WS-SL-END-TIME (IDX-SLOT-2)
014220        OR WS-NN-END-TIME (IDX-NODE) <=
014230        WS-SL-START-TIME (IDX-SLOT-2)
014240        GO TO 522000-EXIT
014250     END-IF
014260     IF WS-NN-START-TIME (IDX-NODE) <=
014270        WS-SL-START-TIME (IDX-SLOT-2)
014280        AND WS-NN-END-TIME (IDX-NODE) >=
014290        WS-SL-END-TIME (IDX-SLOT-2)
014300        MOVE 1 TO WS-SL-PREFERRED (IDX-SLOT-2)
014310        GO TO 522000-EXIT
014320     END-IF
014330     ADD WS-CTE-01 TO WS-SLOT-CNT
014340     MOVE WS-SL-START-DATE (IDX-SLOT-2)
014350       TO WS-SL-START-DATE (WS-SLOT-CNT)
014360     MOVE WS-SL-END-DATE (IDX-SLOT-2)
014370       TO WS-SL-END-DATE (WS-SLOT-CNT)
014380     SET WS-SL-ACTIVE (WS-SLOT-CNT) TO TRUE
014390     IF WS-NN-START-TIME (IDX-NODE) >
014400        WS-SL-START-TIME (IDX-SLOT-2)
014410        MOVE WS-NN-START-TIME (IDX-NODE)
014420          TO WS-SL-START-TIME (WS-SLOT-CNT)
014430        MOVE WS-SL-END-TIME (IDX-SLOT-2)
014440          TO WS-SL-END-TIME (WS-SLOT-CNT)
014450        MOVE 0 TO WS-SL-PREFERRED (WS-SLOT-CNT)
014460        MOVE WS-NN-START-TIME (IDX-NODE)
014470          TO WS-SL-END-TIME (IDX-SLOT-2)
014480     ELSE
014490        MOVE WS-NN-END-TIME (IDX-NODE)
014500          TO WS-SL-START-TIME (WS-SLOT-CNT)
014510        MOVE WS-SL-END-TIME (IDX-SLOT-2)
014520          TO WS-SL-END-TIME (WS-SLOT-CNT)
014530        MOVE 0 TO WS-SL-PREFERRED (WS-SLOT-CNT)
014540        MOVE WS-NN-END-TIME (IDX-NODE)
014550          TO WS-SL-END-TIME (IDX-SLOT-2)
014560        MOVE 1 TO WS-SL-PREFERRED (IDX-SLOT-2)
014570     END-IF.
014580 522000-EXIT.
014590     EXIT.
014600*
014610*    600000 - SORT THE TASK TABLE ONCE: PRIORITY WEIGHT DESC,
014620*    THEN DEADLINE ASC (NO DEADLINE SORTS LAST), THEN ESTIMATED
014630*    MINUTES DESC.  A SIMPLE EXCHANGE SORT - THE TABLE IS NEVER
014640*    LARGE ENOUGH TO WARRANT THE SD/RELEASE/RETURN MACHINERY.
014650 600000-BEGIN-SORT-TASKS.
014660     SET WS-TABLE-NOT-SORTED TO TRUE
014670     PERFORM 600100-ONE-SORT-PASS THRU 600100-ONE-SORT-PASS-EXIT
014680        UNTIL WS-TABLE-SORTED.
014690 600000-END-SORT-TASKS.
014700     EXIT.
014710*
014720 600100-ONE-SORT-PASS.
014730     SET WS-TABLE-SORTED TO TRUE
014740     PERFORM 600200-COMPARE-ADJACENT
014750        THRU  600200-COMPARE-ADJACENT-EXIT
014760       VARYING WS-SUB1 FROM 1 BY 1
014770         UNTIL WS-SUB1 >= WS-TASK-CNT.
014780 600100-ONE-SORT-PASS-EXIT.
014790     EXIT.
014800*
014810 600200-COMPARE-ADJACENT.
014820     COMPUTE WS-SUB2 = WS-SUB1 + 1
014830     SET IDX-TASK   TO WS-SUB1
014840     SET IDX-TASK-2 TO WS-SUB2
014850     IF WS-TT-PRI-WEIGHT (IDX-TASK) <
014860        WS-TT-PRI-WEIGHT (IDX-TASK-2)
014870        PERFORM 600300-SWAP-TASKS
014880        SET WS-TABLE-NOT-SORTED TO TRUE
014890        GO TO 600200-COMPARE-ADJACENT-EXIT
014900     END-IF
014910     IF WS-TT-PRI-WEIGHT (IDX-TASK) =
014920        WS-TT-PRI-WEIGHT (IDX-TASK-2)
014930        IF WS-TT-SORT-DDL (IDX-TASK) >
014940           WS-TT-SORT-DDL (IDX-TASK-2)
014950           PERFORM 600300-SWAP-TASKS
014960           SET WS-TABLE-NOT-SORTED TO TRUE
014970           GO TO 600200-COMPARE-ADJACENT-EXIT
014980        END-IF
014990        IF WS-TT-SORT-DDL (IDX-TASK) =
015000           WS-TT-SORT-DDL (IDX-TASK-2)
015010           IF WS-TT-DURATION (IDX-TASK) <
015020              WS-TT-DURATION (IDX-TASK-2)
015030              PERFORM 600300-SWAP-TASKS
015040              SET WS-TABLE-NOT-SORTED TO TRUE
015050           END-IF
015060        END-IF
015070     END-IF.
015080 600200-COMPARE-ADJACENT-EXIT.
015090     EXIT.
015100*
015110 600300-SWAP-TASKS.
015120     MOVE WS-TT-TASK-ID     (IDX-TASK) TO WS-SWAP-TASK-ID
015130     MOVE WS-TT-DDL-DATE    (IDX-TASK) TO WS-SWAP-DDL-DATE
015140     MOVE WS-TT-DDL-TIME    (IDX-TASK) TO WS-SWAP-DDL-TIME
015150     MOVE WS-TT-DURATION    (IDX-TASK) TO WS-SWAP-DURATION
015160     MOVE WS-TT-PRIORITY    (IDX-TASK) TO WS-SWAP-PRIORITY
015170     MOVE WS-TT-PRI-WEIGHT  (IDX-TASK) TO WS-SWAP-PRI-WEIGHT
015180     MOVE WS-TT-TYPE        (IDX-TASK) TO WS-SWAP-TYPE
015190     MOVE WS-TT-COURSE-ID   (IDX-TASK) TO WS-SWAP-COURSE-ID
015200     MOVE WS-TT-SORT-DDL    (IDX-TASK) TO WS-SWAP-SORT-DDL
015210     MOVE WS-TT-RELAXED-SW  (IDX-TASK) TO WS-SWAP-RELAXED-SW
015220     MOVE WS-TT-PLACED-SW   (IDX-TASK) TO WS-SWAP-PLACED-SW
015230     MOVE WS-TT-TASK-ID     (IDX-TASK-2) TO
015240          WS-TT-TASK-ID     (IDX-TASK)
015250     MOVE WS-TT-DDL-DATE    (IDX-TASK-2) TO
015260          WS-TT-DDL-DATE    (IDX-TASK)
015270     MOVE WS-TT-DDL-TIME    (IDX-TASK-2) TO
015280          WS-TT-DDL-TIME    (IDX-TASK)
015290     MOVE WS-TT-DURATION    (IDX-TASK-2) TO
015300          WS-TT-DURATION    (IDX-TASK)
015310     MOVE WS-TT-PRIORITY    (IDX-TASK-2) TO
015320          WS-TT-PRIORITY    (IDX-TASK)
015330     MOVE WS-TT-PRI-WEIGHT  (IDX-TASK-2) TO
015340          WS-TT-PRI-WEIGHT  (IDX-TASK)
015350     MOVE WS-TT-TYPE        (IDX-TASK-2) TO
015360          WS-TT-TYPE        (IDX-TASK)
015370     MOVE WS-TT-COURSE-ID   (IDX-TASK-2) TO
015380          WS-TT-COURSE-ID   (IDX-TASK)
015390     MOVE WS-TT-SORT-DDL    (IDX-TASK-2) TO
015400          WS-TT-SORT-DDL    (IDX-TASK)
015410     MOVE WS-TT-RELAXED-SW  (IDX-TASK-2) TO
015420          WS-TT-RELAXED-SW  (IDX-TASK)
015430     MOVE WS-TT-PLACED-SW   (IDX-TASK-2) TO
015440          WS-TT-PLACED-SW   (IDX-TASK)
015450     MOVE WS-SWAP-TASK-ID    TO WS-TT-TASK-ID     (IDX-TASK-2)
015460     MOVE WS-SWAP-DDL-DATE   TO WS-TT-DDL-DATE    (IDX-TASK-2)
015470     MOVE WS-SWAP-DDL-TIME   TO WS-TT-DDL-TIME    (IDX-TASK-2)
015480     MOVE WS-SWAP-DURATION   TO WS-TT-DURATION    (IDX-TASK-2)
015490     MOVE WS-SWAP-PRIORITY   TO WS-TT-PRIORITY    (IDX-TASK-2)
015500     MOVE WS-SWAP-PRI-WEIGHT TO WS-TT-PRI-WEIGHT  (IDX-TASK-2)
015510     MOVE WS-SWAP-TYPE       TO WS-TT-TYPE        (IDX-TASK-2)
015520     MOVE WS-SWAP-COURSE-ID  TO WS-TT-COURSE-ID   (IDX-TASK-2)
015530     MOVE WS-SWAP-SORT-DDL   TO WS-TT-SORT-DDL    (IDX-TASK-2)
015540     MOVE WS-SWAP-RELAXED-SW TO WS-TT-RELAXED-SW  (IDX-TASK-2)
015550     MOVE WS-SWAP-PLACED-SW  TO WS-TT-PLACED-SW   (IDX-TASK-2).
015560*
015570*    356000 - ADD WS-REQ-MINUTES TO THE DATE/TIME PAIR IN
015580*    WS-CAND-START-DATE/WS-CAND-START-TIME, PLACING THE RESULT
015590*    IN WS-CAND-END-DATE/WS-CAND-END-TIME.  ROLLS PAST ONE
015600*    MIDNIGHT AT MOST.
015610 356000-ADD-MINUTES-GEN.
015620     MOVE WS-CAND-START-TIME TO WS-TW2-FULL
015630     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
015640     COMPUTE WS-SUB1 = WS-SUB1 + WS-REQ-MINUTES
015650     IF WS-SUB1 >= WS-CTE-1440
015660        SUBTRACT WS-CTE-1440 FROM WS-SUB1
015670        MOVE WS-CAND-START-DATE TO WS-DATE-WORK
015680        PERFORM 326000-NEXT-DAY THRU 326000-NEXT-DAY-EXIT
015690        MOVE WS-DW-FULL TO WS-CAND-END-DATE
015700     ELSE
015710        MOVE WS-CAND-START-DATE TO WS-CAND-END-DATE
015720     END-IF
015730     PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
015740     MOVE WS-TW2-FULL TO WS-CAND-END-TIME.
015750 356000-ADD-MINUTES-GEN-EXIT.
015760     EXIT.
015770*
015780*    357000 - SUBTRACT WS-REQ-MINUTES FROM THE DATE/TIME PAIR
015790*    IN WS-CAND-END-DATE/WS-CAND-END-TIME, PLACING THE RESULT
015800*    IN WS-CAND-START-DATE/WS-CAND-START-TIME.  ROLLS BACK
015810*    PAST ONE MIDNIGHT AT MOST.
015820 357000-SUB-MINUTES-GEN.
015830     MOVE WS-CAND-END-TIME TO WS-TW2-FULL
015840     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
015850     IF WS-SUB1 >= WS-REQ-MINUTES
015860        COMPUTE WS-SUB1 = WS-SUB1 - WS-REQ-MINUTES
015870        MOVE WS-CAND-END-DATE TO WS-CAND-START-DATE
015880     ELSE
015890        COMPUTE WS-SUB1 = WS-SUB1 - WS-REQ-MINUTES + WS-CTE-1440
015900        MOVE WS-CAND-END-DATE TO WS-DATE-WORK
015910        PERFORM 358000-PREV-DAY THRU 358000-PREV-DAY-EXIT
015920        MOVE WS-DW-FULL TO WS-CAND-START-DATE
015930     END-IF
015940     PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
015950     MOVE WS-TW2-FULL TO WS-CAND-START-TIME.
015960 357000-SUB-MINUTES-GEN-EXIT.
015970     EXIT.
015980*
015990*    358000 - MOVE A CCYYMMDD DATE IN WS-DATE-WORK BACK ONE
016000*    CALENDAR DAY.
016010 358000-PREV-DAY.
016020     IF WS-DW-DD > 1
016030        SUBTRACT 1 FROM WS-DW-DD
016040        GO TO 358000-PREV-DAY-EXIT
016050     END-IF
016060     IF WS-DW-MM > 1
016070        SUBTRACT 1 FROM WS-DW-MM
016080     ELSE
016090        MOVE 12 TO WS-DW-MM
016100        SUBTRACT 1 FROM WS-DW-CCYY
016110     END-IF
016120     PERFORM 327000-DAYS-IN-MONTH THRU 327000-DAYS-IN-MONTH-EXIT
016130     MOVE WS-SUB2 TO WS-DW-DD.
016140 358000-PREV-DAY-EXIT.
016150     EXIT.
016160*
016170*    359000 - DAY-OF-WEEK OF THE DATE CURRENTLY HELD IN
016180*    WS-CAL-DATE, RETURNED IN WS-DAY-OF-WEEK.
016190 359000-DOW-OF-CAL-DATE.
016200     MOVE WS-CAL-DATE TO WS-DATE-WORK
016210     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
016220     PERFORM 349000-CALC-DOW THRU 349000-CALC-DOW-EXIT.
016230 359000-DOW-OF-CAL-DATE-EXIT.
016240     EXIT.
016250*
016260*    650000 - DAILY TASK-MINUTE LIMIT FOR THE DATE IN
016270*    WS-CAL-DATE: 240 MINUTES LESS WHATEVER THE DAY ALREADY
016280*    CARRIES IN COURSE AND FIXED-BLOCK TIME, PLUS A WEEKEND
016290*    BONUS (OR A SMALL BONUS ON A LIGHT COURSE DAY), FLOORED
016300*    AT 120 MINUTES SO NO DAY IS LEFT WITH NOTHING.
016310 650000-BEGIN-CALC-DAILY-CAP.
016320     MOVE 0 TO WS-COURSE-MIN-HOLD
016330     MOVE 0 TO WS-FIXED-MIN-HOLD
016340     SET IDX-CRSMIN TO 1
016350     SEARCH WS-CRSMIN-ENT
016360        AT END
016370           CONTINUE
016380        WHEN WS-CM-DATE (IDX-CRSMIN) = WS-CAL-DATE
016390           MOVE WS-CM-MINUTES (IDX-CRSMIN) TO WS-COURSE-MIN-HOLD
016400     END-SEARCH
016410     SET IDX-FIXMIN TO 1
016420     SEARCH WS-FIXMIN-ENT
016430        AT END
016440           CONTINUE
016450        WHEN WS-FM-DATE (IDX-FIXMIN) = WS-CAL-DATE
016460           MOVE WS-FM-MINUTES (IDX-FIXMIN) TO WS-FIXED-MIN-HOLD
016470     END-SEARCH
016480     COMPUTE WS-DAILY-CAP-MINS =
016490             240 - WS-COURSE-MIN-HOLD - WS-FIXED-MIN-HOLD
016500     PERFORM 359000-DOW-OF-CAL-DATE
016510        THRU 359000-DOW-OF-CAL-DATE-EXIT
016520     IF WS-DAY-OF-WEEK = 6 OR WS-DAY-OF-WEEK = 7
016530        ADD 120 TO WS-DAILY-CAP-MINS
016540     ELSE
016550        IF WS-COURSE-MIN-HOLD <= 60
016560           ADD 60 TO WS-DAILY-CAP-MINS
016570        END-IF
016580     END-IF
016590     IF WS-DAILY-CAP-MINS < 120
016600        MOVE 120 TO WS-DAILY-CAP-MINS
016610     END-IF.
016620 650000-END-CALC-DAILY-CAP.
016630     EXIT.
016640*
016650*    655000 - REMAINING CAPACITY FOR THE DATE IN WS-CAL-DATE:
016660*    THE DAILY CAP LESS WHATEVER THE PLACEMENT PASS HAS
016670*    ALREADY LOADED ONTO THAT DATE.  NEVER RELAXED, EVEN ON
016680*    THE RELAX-AND-RETRY PASS, SO THE SCORE STILL FAVORS
016690*    LIGHTLY-LOADED DAYS.
016700 655000-BEGIN-CALC-REMAIN-CAP.
016710     PERFORM 650000-BEGIN-CALC-DAILY-CAP
016720        THRU  650000-END-CALC-DAILY-CAP
016730     MOVE 0 TO WS-PLACED-MIN-HOLD
016740     SET IDX-DLOAD TO 1
016750     SEARCH WS-DLOAD-ENT
016760        AT END
016770           CONTINUE
016780        WHEN WS-DL-DATE (IDX-DLOAD) = WS-CAL-DATE
016790           MOVE WS-DL-MINUTES (IDX-DLOAD) TO WS-PLACED-MIN-HOLD
016800     END-SEARCH
016810     COMPUTE WS-REMAIN-CAP-MINS =
016820             WS-DAILY-CAP-MINS - WS-PLACED-MIN-HOLD.
016830 655000-END-CALC-REMAIN-CAP.
016840     EXIT.
016850*
016860*    660000 - ADD WS-ALLOC-MIN MINUTES OF NEWLY-PLACED LOAD TO
016870*    THE DATE IN WS-CAL-DATE, INSERTING A NEW WS-DLOAD-TBL ROW
016880*    THE FIRST TIME THAT DATE IS TOUCHED.
016890 660000-BUMP-DAILY-LOAD.
016900     SET IDX-DLOAD TO 1
016910     SEARCH WS-DLOAD-ENT
016920        AT END
016930           ADD WS-CTE-01 TO WS-DLOAD-CNT
016940           MOVE WS-CAL-DATE  TO WS-DL-DATE (WS-DLOAD-CNT)
016950           MOVE WS-ALLOC-MIN TO WS-DL-MINUTES (WS-DLOAD-CNT)
016960        WHEN WS-DL-DATE (IDX-DLOAD) = WS-CAL-DATE
016970           ADD WS-ALLOC-MIN TO WS-DL-MINUTES (IDX-DLOAD)
016980     END-SEARCH.
016990 660000-END-BUMP-DAILY-LOAD.
017000     EXIT.
017010*
017020*    700000 - ONE PASS OVER THE TASK TABLE IN ITS CURRENT SORT
017030*    ORDER, SKIPPING ANY TASK ALREADY PLACED.  WS-PASS-MODE
017040*    TELLS US WHICH SUBSET OF TASKS THIS PASS IS RESPONSIBLE
017050*    FOR - NON-RELAXED ON THE FIRST CALL, RELAXED ON THE
017060*    RELAX-AND-RETRY CALL.
017070 700000-BEGIN-PLACE-PASS.
017080     PERFORM 710000-ONE-TASK-PLACE
017090        THRU 710000-ONE-TASK-PLACE-EXIT
017100        VARYING IDX-TASK FROM 1 BY 1
017110        UNTIL IDX-TASK > WS-TASK-CNT.
017120 700000-END-PLACE-PASS.
017130     EXIT.
017140*
017150 710000-ONE-TASK-PLACE.
017160     IF WS-TT-PLACED (IDX-TASK)
017170        GO TO 710000-ONE-TASK-PLACE-EXIT
017180     END-IF
017190     IF WS-PASS-RELAXED AND WS-TT-NOT-RELAXED (IDX-TASK)
017200        GO TO 710000-ONE-TASK-PLACE-EXIT
017210     END-IF
017220     IF WS-PASS-NONRELAXED AND WS-TT-RELAXED (IDX-TASK)
017230        GO TO 710000-ONE-TASK-PLACE-EXIT
017240     END-IF
017250     MOVE WS-TT-DURATION (IDX-TASK) TO WS-TASK-DUR-HOLD
017260     MOVE WS-TT-DDL-DATE (IDX-TASK) TO WS-DUE-DATE
017270     MOVE WS-TT-DDL-TIME (IDX-TASK) TO WS-DUE-TIME
017280     IF WS-DUE-DATE = 99999999
017290        MOVE WS-DUE-DATE TO WS-PREFDUE-DATE
017300        MOVE WS-DUE-TIME TO WS-PREFDUE-TIME
017310     ELSE
017320        MOVE WS-DUE-DATE TO WS-CAND-END-DATE
017330        MOVE WS-DUE-TIME TO WS-CAND-END-TIME
017340        MOVE 360 TO WS-REQ-MINUTES
017350        PERFORM 357000-SUB-MINUTES-GEN
017360           THRU 357000-SUB-MINUTES-GEN-EXIT
017370        MOVE WS-CAND-START-DATE TO WS-PREFDUE-DATE
017380        MOVE WS-CAND-START-TIME TO WS-PREFDUE-TIME
017390     END-IF
017400     MOVE WS-TASK-DUR-HOLD TO WS-REQ-MINUTES
017410     PERFORM 720000-BEGIN-FIND-BEST-SLOT
017420        THRU 720000-END-FIND-BEST-SLOT
017430     IF WS-BEST-FOUND
017440        PERFORM 730000-BEGIN-COMMIT-SLOT
017450           THRU 730000-END-COMMIT-SLOT
017460     ELSE
017470        PERFORM 750000-BEGIN-SPLIT-PLACE
017480           THRU 750000-END-SPLIT-PLACE
017490     END-IF.
017500 710000-ONE-TASK-PLACE-EXIT.
017510     EXIT.
017520*
017530*    720000 - REVERSE-SCAN THE FREE-SLOT TABLE FOR THE SINGLE
017540*    BEST SLOT THAT CAN HOLD WS-REQ-MINUTES WHOLE.  HIGHEST
017550*    SCORE WINS; THE REVERSE SCAN MEANS A LATER-BUILT SLOT
017560*    KEEPS A TIE OVER AN EARLIER ONE, WHICH IS HOW THE SHOP
017570*    LIKES ITS TIE-BREAKS - DETERMINISTIC, NOT ACCIDENTAL.
017580 720000-BEGIN-FIND-BEST-SLOT.
017590     SET WS-BEST-NOT-FOUND TO TRUE
017600     MOVE -999999 TO WS-BEST-SCORE
017610     PERFORM 721000-ONE-SLOT-SCORE
017620        THRU 721000-ONE-SLOT-SCORE-EXIT
017630        VARYING IDX-SLOT FROM WS-SLOT-CNT BY -1
017640        UNTIL IDX-SLOT < 1.
017650 720000-END-FIND-BEST-SLOT.
017660     EXIT.
017670*
017680 721000-ONE-SLOT-SCORE.
017690     IF NOT WS-SL-ACTIVE (IDX-SLOT)
017700        GO TO 721000-ONE-SLOT-SCORE-EXIT
017710     END-IF
017720     MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-TW2-FULL
017730     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
017740     MOVE WS-SUB1 TO WS-SLOT-START-MIN
017750     MOVE WS-SL-END-TIME (IDX-SLOT) TO WS-TW2-FULL
017760     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
017770     MOVE WS-SUB1 TO WS-SLOT-END-MIN
017780     COMPUTE WS-SLOT-LEN-MIN =
017790             WS-SLOT-END-MIN - WS-SLOT-START-MIN
017800     IF WS-SLOT-LEN-MIN < WS-REQ-MINUTES
017810        GO TO 721000-ONE-SLOT-SCORE-EXIT
017820     END-IF
017830     MOVE WS-SL-START-DATE (IDX-SLOT) TO WS-CAL-DATE
017840     PERFORM 655000-BEGIN-CALC-REMAIN-CAP
017850        THRU 655000-END-CALC-REMAIN-CAP
017860     IF WS-TT-NOT-RELAXED (IDX-TASK)
017870        IF WS-REMAIN-CAP-MINS < WS-REQ-MINUTES
017880           GO TO 721000-ONE-SLOT-SCORE-EXIT
017890        END-IF
017900     END-IF
017910     MOVE WS-SL-START-DATE (IDX-SLOT) TO WS-CAND-START-DATE
017920     MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-CAND-START-TIME
017930     PERFORM 356000-ADD-MINUTES-GEN
017940        THRU 356000-ADD-MINUTES-GEN-EXIT
017950*    REQ 7588 - A SLOT THAT FINISHES PAST THE TASK'S OWN DUE
017960*    DATE/TIME IS NO PLACEMENT AT ALL, EVEN THOUGH THE SHARED
017970*    FREE-SLOT POOL RUNS PAST THE EARLIEST DEADLINE IN THE
017980*    BATCH.  REJECT IT HERE BEFORE ANY SCORE IS BUILT.
017990     IF WS-DUE-DATE NOT = 99999999
018000        IF WS-CAND-END-DATE > WS-DUE-DATE
018010           OR (WS-CAND-END-DATE = WS-DUE-DATE AND
018020               WS-CAND-END-TIME > WS-DUE-TIME)
018030           GO TO 721000-ONE-SLOT-SCORE-EXIT
018040        END-IF
018050     END-IF
018060     MOVE 0 TO WS-SCORE-HOLD
018070     IF WS-SL-PREFERRED (IDX-SLOT) = 1
018080        ADD 600 TO WS-SCORE-HOLD
018090     END-IF
018100     IF WS-PREFDUE-DATE NOT = 99999999
018110        IF WS-CAND-END-DATE < WS-PREFDUE-DATE
018120           ADD 250 TO WS-SCORE-HOLD
018130        ELSE
018140           IF WS-CAND-END-DATE = WS-PREFDUE-DATE
018150              AND WS-CAND-END-TIME NOT GREATER THAN
018160                  WS-PREFDUE-TIME
018170              ADD 250 TO WS-SCORE-HOLD
018180           END-IF
018190        END-IF
018200     END-IF
018210     IF WS-DUE-DATE NOT = 99999999
018220        IF WS-CAND-END-DATE < WS-DUE-DATE
018230           OR (WS-CAND-END-DATE = WS-DUE-DATE AND
018240               WS-CAND-END-TIME NOT GREATER THAN WS-DUE-TIME)
018250           PERFORM 725000-CALC-MINS-TO-CUTOFF
018260              THRU 725000-CALC-MINS-TO-CUTOFF-EXIT
018270           IF WS-MINUTES-TO-CUTOFF < 300
018280              COMPUTE WS-CLOSE-BONUS = 300 - WS-MINUTES-TO-CUTOFF
018290           ELSE
018300              MOVE 0 TO WS-CLOSE-BONUS
018310           END-IF
018320           ADD WS-CLOSE-BONUS TO WS-SCORE-HOLD
018330        END-IF
018340     END-IF
018350     COMPUTE WS-SCORE-HOLD =
018360             WS-SCORE-HOLD + (WS-REMAIN-CAP-MINS / WS-CTE-05)
018370     IF WS-REMAIN-CAP-MINS NOT LESS THAN 180
018380        IF WS-SL-START-TIME (IDX-SLOT) NOT LESS THAN
018390           WS-DAYTIME-START-HHMM
018400           AND WS-SL-START-TIME (IDX-SLOT) LESS THAN
018410           WS-DAYTIME-END-HHMM
018420           ADD 200 TO WS-SCORE-HOLD
018430        END-IF
018440     END-IF
018450     IF WS-SCORE-HOLD > WS-BEST-SCORE
018460        MOVE WS-SCORE-HOLD TO WS-BEST-SCORE
018470        SET IDX-BEST-SLOT TO IDX-SLOT
018480        SET WS-BEST-FOUND TO TRUE
018490     END-IF.
018500 721000-ONE-SLOT-SCORE-EXIT.
018510     EXIT.
018520*
018530*    725000 - MINUTES BETWEEN THE CANDIDATE'S FINISH (ALREADY
018540*    IN WS-CAND-END-DATE/WS-CAND-END-TIME) AND THE TASK'S
018550*    ACTUAL DEADLINE, USED ONLY TO SCORE HOW CLOSE A SLOT
018560*    CUTS IT TO THE WIRE.
018570 725000-CALC-MINS-TO-CUTOFF.
018580     MOVE WS-CAND-END-DATE TO WS-DATE-WORK
018590     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
018600     MOVE WS-DN-RESULT TO WS-DAYNO-A
018610     MOVE WS-DUE-DATE TO WS-DATE-WORK
018620     PERFORM 348000-DATE-TO-DAYNO THRU 348000-DATE-TO-DAYNO-EXIT
018630     MOVE WS-DN-RESULT TO WS-DAYNO-B
018640     MOVE WS-CAND-END-TIME TO WS-TW2-FULL
018650     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
018660     MOVE WS-SUB1 TO WS-SLOT-START-MIN
018670     MOVE WS-DUE-TIME TO WS-TW2-FULL
018680     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
018690     COMPUTE WS-MINUTES-TO-CUTOFF =
018700             ((WS-DAYNO-B - WS-DAYNO-A) * WS-CTE-1440) +
018710             WS-SUB1 - WS-SLOT-START-MIN.
018720 725000-CALC-MINS-TO-CUTOFF-EXIT.
018730     EXIT.
018740*
018750*    730000 - COMMIT A WHOLE-SLOT PLACEMENT CHOSEN BY 720000:
018760*    WRITE THE SCHEDULE-ITEM, BUMP THE DAY'S LOAD, SHRINK THE
018770*    SLOT BY THE ALLOCATED SPAN PLUS ITS BUFFER, AND MARK THE
018780*    TASK PLACED.
018790 730000-BEGIN-COMMIT-SLOT.
018800     MOVE WS-SL-START-DATE (IDX-BEST-SLOT) TO WS-CAND-START-DATE
018810     MOVE WS-SL-START-TIME (IDX-BEST-SLOT) TO WS-CAND-START-TIME
018820     PERFORM 356000-ADD-MINUTES-GEN
018830        THRU 356000-ADD-MINUTES-GEN-EXIT
018840     ADD WS-CTE-01 TO WS-ITEM-CNT
018850     MOVE WS-TT-TASK-ID (IDX-TASK) TO WS-IT-TASK-ID (WS-ITEM-CNT)
018860     MOVE WS-CAND-START-DATE TO WS-IT-START-DATE (WS-ITEM-CNT)
018870     MOVE WS-CAND-START-TIME TO WS-IT-START-TIME (WS-ITEM-CNT)
018880     MOVE WS-CAND-END-DATE   TO WS-IT-END-DATE   (WS-ITEM-CNT)
018890     MOVE WS-CAND-END-TIME   TO WS-IT-END-TIME   (WS-ITEM-CNT)
018900     MOVE SPACES TO WS-IT-PLAN-ID (WS-ITEM-CNT)
018910     MOVE WS-CAND-START-DATE TO WS-CAL-DATE
018920     MOVE WS-REQ-MINUTES TO WS-ALLOC-MIN
018930     PERFORM 660000-BUMP-DAILY-LOAD
018940        THRU 660000-END-BUMP-DAILY-LOAD
018950     PERFORM 740000-BEGIN-CONSUME-SLOT
018960        THRU 740000-END-CONSUME-SLOT
018970     SET WS-TT-PLACED (IDX-TASK) TO TRUE
018980     ADD WS-CTE-01 TO WS-PLACED-CNT.
018990 730000-END-COMMIT-SLOT.
019000     EXIT.
019010*
019020*    740000 - SHRINK SLOT IDX-BEST-SLOT BY THE SPAN FROM
019030*    WS-CAND-START-TIME TO WS-CAND-END-TIME, WIDENED BY THE
019040*    SHOP'S 15-MINUTE TRAVEL BUFFER ON EACH END BUT NEVER
019050*    PAST THE SLOT'S OWN BOUNDARIES.  WHATEVER IS LEFT ON
019060*    EITHER SIDE IS RE-APPENDED AS A FRESH ACTIVE SLOT.
019070 740000-BEGIN-CONSUME-SLOT.
019080     MOVE WS-SL-START-TIME (IDX-BEST-SLOT) TO WS-TW2-FULL
019090     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
019100     MOVE WS-SUB1 TO WS-SLOT-START-MIN
019110     MOVE WS-SL-END-TIME (IDX-BEST-SLOT) TO WS-TW2-FULL
019120     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
019130     MOVE WS-SUB1 TO WS-SLOT-END-MIN
019140     MOVE WS-CAND-START-TIME TO WS-TW2-FULL
019150     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
019160     COMPUTE WS-CONSUMED-START-MIN = WS-SUB1 - WS-BUFFER-CONST
019170     MOVE WS-CAND-END-TIME TO WS-TW2-FULL
019180     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
019190     COMPUTE WS-CONSUMED-END-MIN = WS-SUB1 + WS-BUFFER-CONST
019200     IF WS-CONSUMED-START-MIN < WS-SLOT-START-MIN
019210        MOVE WS-SLOT-START-MIN TO WS-CONSUMED-START-MIN
019220     END-IF
019230     IF WS-CONSUMED-END-MIN > WS-SLOT-END-MIN
019240        MOVE WS-SLOT-END-MIN TO WS-CONSUMED-END-MIN
019250     END-IF
019260     SET WS-SL-INACTIVE (IDX-BEST-SLOT) TO TRUE
019270     IF WS-CONSUMED-START-MIN > WS-SLOT-START-MIN
019280        ADD WS-CTE-01 TO WS-SLOT-CNT
019290        MOVE WS-SL-START-DATE (IDX-BEST-SLOT)
019300          TO WS-SL-START-DATE (WS-SLOT-CNT)
019310        MOVE WS-SL-START-DATE (IDX-BEST-SLOT)
019320          TO WS-SL-END-DATE (WS-SLOT-CNT)
019330        MOVE WS-SLOT-START-MIN TO WS-SUB1
019340        PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
019350        MOVE WS-TW2-FULL TO WS-SL-START-TIME (WS-SLOT-CNT)
019360        MOVE WS-CONSUMED-START-MIN TO WS-SUB1
019370        PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
019380        MOVE WS-TW2-FULL TO WS-SL-END-TIME (WS-SLOT-CNT)
019390        MOVE WS-SL-PREFERRED (IDX-BEST-SLOT)
019400          TO WS-SL-PREFERRED (WS-SLOT-CNT)
019410        SET WS-SL-ACTIVE (WS-SLOT-CNT) TO TRUE
019420     END-IF
019430     IF WS-CONSUMED-END-MIN < WS-SLOT-END-MIN
019440        ADD WS-CTE-01 TO WS-SLOT-CNT
019450        MOVE WS-SL-START-DATE (IDX-BEST-SLOT)
019460          TO WS-SL-START-DATE (WS-SLOT-CNT)
019470        MOVE WS-SL-START-DATE (IDX-BEST-SLOT)
019480          TO WS-SL-END-DATE (WS-SLOT-CNT)
019490        MOVE WS-CONSUMED-END-MIN TO WS-SUB1
019500        PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
019510        MOVE WS-TW2-FULL TO WS-SL-START-TIME (WS-SLOT-CNT)
019520        MOVE WS-SLOT-END-MIN TO WS-SUB1
019530        PERFORM 375000-MIN-TO-HHMM THRU 375000-MIN-TO-HHMM-EXIT
019540        MOVE WS-TW2-FULL TO WS-SL-END-TIME (WS-SLOT-CNT)
019550        MOVE WS-SL-PREFERRED (IDX-BEST-SLOT)
019560          TO WS-SL-PREFERRED (WS-SLOT-CNT)
019570        SET WS-SL-ACTIVE (WS-SLOT-CNT) TO TRUE
019580     END-IF.
019590 740000-END-CONSUME-SLOT.
019600     EXIT.
019610*
019620*    750000 - A TASK THAT WILL NOT FIT ONE FREE SLOT WHOLE IS
019630*    BROKEN ACROSS UP TO WS-SEG-CAP SEGMENTS.  CANDIDATES ARE
019640*    SCORED AND CONSUMED IN A SCRATCH TABLE FIRST; NOTHING IS
019650*    WRITTEN TO THE REAL SLOT, LOAD, OR PLAN TABLES UNLESS THE
019660*    WHOLE TASK COMES OUT FULLY COVERED, SO A FAILED ATTEMPT
019670*    NEVER LEAVES A HALF-SCHEDULED TASK BEHIND.
019680 750000-BEGIN-SPLIT-PLACE.
019690     IF WS-TASK-DUR-HOLD NOT GREATER THAN 180
019700        MOVE 2 TO WS-SEG-CAP
019710     ELSE
019720        IF WS-TASK-DUR-HOLD NOT GREATER THAN 300
019730           MOVE 3 TO WS-SEG-CAP
019740        ELSE
019750           MOVE 4 TO WS-SEG-CAP
019760        END-IF
019770     END-IF
019780     PERFORM 751000-BEGIN-BUILD-CANDS
019790        THRU 751000-END-BUILD-CANDS
019800     PERFORM 752000-BEGIN-SORT-CANDS
019810        THRU 752000-END-SORT-CANDS
019820     MOVE WS-TASK-DUR-HOLD TO WS-REMAINING-MIN
019830     MOVE 0 TO WS-SEG-CNT
019840     PERFORM 753000-BEGIN-CONSUME-CANDS
019850        THRU 753000-END-CONSUME-CANDS
019860        UNTIL WS-REMAINING-MIN = 0
019870        OR WS-SEG-CNT NOT LESS THAN WS-SEG-CAP
019880     IF WS-REMAINING-MIN = 0
019890        PERFORM 754000-BEGIN-COMMIT-SPLIT
019900           THRU 754000-END-COMMIT-SPLIT
019910        SET WS-TT-PLACED (IDX-TASK) TO TRUE
019920        ADD WS-CTE-01 TO WS-PLACED-CNT
019930     END-IF.
019940 750000-END-SPLIT-PLACE.
019950     EXIT.
019960*
019970 751000-BEGIN-BUILD-CANDS.
019980     MOVE 0 TO WS-CAND-CNT
019990     PERFORM 751100-ONE-SLOT-CAND
020000        THRU 751100-ONE-SLOT-CAND-EXIT
020010        VARYING IDX-SLOT FROM 1 BY 1
020020        UNTIL IDX-SLOT > WS-SLOT-CNT.
020030 751000-END-BUILD-CANDS.
020040     EXIT.
020050*
020060 751100-ONE-SLOT-CAND.
020070     IF NOT WS-SL-ACTIVE (IDX-SLOT)
020080        GO TO 751100-ONE-SLOT-CAND-EXIT
020090     END-IF
020100     MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-TW2-FULL
020110     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
020120     MOVE WS-SUB1 TO WS-SLOT-START-MIN
020130     MOVE WS-SL-END-TIME (IDX-SLOT) TO WS-TW2-FULL
020140     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
020150     MOVE WS-SUB1 TO WS-SLOT-END-MIN
020160     COMPUTE WS-SLOT-LEN-MIN =
020170             WS-SLOT-END-MIN - WS-SLOT-START-MIN
020180     IF WS-SLOT-LEN-MIN < WS-MIN-SPLIT-CONST
020190        GO TO 751100-ONE-SLOT-CAND-EXIT
020200     END-IF
020210*    REQ 7588 - IF EVEN THE SMALLEST ALLOWED SEGMENT
020220*    (WS-MIN-SPLIT-CONST MINUTES) OFF THE FRONT OF THIS SLOT
020230*    WOULD FINISH PAST THE TASK'S DUE DATE/TIME, NO ALLOCATION
020240*    753000 COULD EVER CARVE FROM IT GETS THE TASK IN UNDER THE
020250*    DEADLINE EITHER - DROP THE SLOT AS A CANDIDATE NOW.
020260     IF WS-DUE-DATE NOT = 99999999
020270        MOVE WS-SL-START-DATE (IDX-SLOT) TO WS-CAND-START-DATE
020280        MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-CAND-START-TIME
020290        MOVE WS-MIN-SPLIT-CONST          TO WS-REQ-MINUTES
020300        PERFORM 356000-ADD-MINUTES-GEN
020310           THRU 356000-ADD-MINUTES-GEN-EXIT
020320        IF WS-CAND-END-DATE > WS-DUE-DATE
020330           OR (WS-CAND-END-DATE = WS-DUE-DATE AND
020340               WS-CAND-END-TIME > WS-DUE-TIME)
020350           GO TO 751100-ONE-SLOT-CAND-EXIT
020360        END-IF
020370     END-IF
020380     MOVE WS-SL-START-DATE (IDX-SLOT) TO WS-CAL-DATE
020390     PERFORM 655000-BEGIN-CALC-REMAIN-CAP
020400        THRU 655000-END-CALC-REMAIN-CAP
020410     IF WS-TT-NOT-RELAXED (IDX-TASK)
020420        IF WS-REMAIN-CAP-MINS < WS-MIN-SPLIT-CONST
020430           GO TO 751100-ONE-SLOT-CAND-EXIT
020440        END-IF
020450     END-IF
020460     MOVE 0 TO WS-SCORE-HOLD
020470     IF WS-SL-PREFERRED (IDX-SLOT) = 1
020480        ADD 600 TO WS-SCORE-HOLD
020490     END-IF
020500     COMPUTE WS-SCORE-HOLD =
020510             WS-SCORE-HOLD + (WS-REMAIN-CAP-MINS / WS-CTE-05)
020520     IF WS-REMAIN-CAP-MINS NOT LESS THAN 180
020530        IF WS-SL-START-TIME (IDX-SLOT) NOT LESS THAN
020540           WS-DAYTIME-START-HHMM
020550           AND WS-SL-START-TIME (IDX-SLOT) LESS THAN
020560           WS-DAYTIME-END-HHMM
020570           ADD 200 TO WS-SCORE-HOLD
020580        END-IF
020590     END-IF
020600     ADD WS-CTE-01 TO WS-CAND-CNT
020610     MOVE IDX-SLOT TO WS-CD-SLOT-IDX (WS-CAND-CNT)
020620     MOVE 0 TO WS-CD-ALLOC-MIN (WS-CAND-CNT)
020630     MOVE WS-SCORE-HOLD TO WS-CD-SCORE (WS-CAND-CNT)
020640     SET WS-CD-NOT-CONSUMED (WS-CAND-CNT) TO TRUE.
020650 751100-ONE-SLOT-CAND-EXIT.
020660     EXIT.
020670*
020680 752000-BEGIN-SORT-CANDS.
020690     SET WS-TABLE-NOT-SORTED TO TRUE
020700     PERFORM 752100-ONE-CAND-PASS
020710        THRU 752100-ONE-CAND-PASS-EXIT
020720        UNTIL WS-TABLE-SORTED.
020730 752000-END-SORT-CANDS.
020740     EXIT.
020750*
020760 752100-ONE-CAND-PASS.
020770     SET WS-TABLE-SORTED TO TRUE
020780     PERFORM 752200-COMPARE-CAND-ADJ
020790        THRU 752200-COMPARE-CAND-ADJ-EXIT
020800        VARYING WS-SUB1 FROM 1 BY 1
020810        UNTIL WS-SUB1 >= WS-CAND-CNT.
020820 752100-ONE-CAND-PASS-EXIT.
020830     EXIT.
020840*
020850 752200-COMPARE-CAND-ADJ.
020860     COMPUTE WS-SUB2 = WS-SUB1 + WS-CTE-01
020870     SET IDX-CAND   TO WS-SUB1
020880     SET IDX-CAND-2 TO WS-SUB2
020890     IF WS-CD-SCORE (IDX-CAND) < WS-CD-SCORE (IDX-CAND-2)
020900        PERFORM 752300-SWAP-CANDS
020910        SET WS-TABLE-NOT-SORTED TO TRUE
020920     END-IF.
020930 752200-COMPARE-CAND-ADJ-EXIT.
020940     EXIT.
020950*
020960 752300-SWAP-CANDS.
020970     MOVE WS-CD-SLOT-IDX    (IDX-CAND) TO WS-SWAP-CD-SLOT-IDX
020980     MOVE WS-CD-ALLOC-MIN   (IDX-CAND) TO WS-SWAP-CD-ALLOC-MIN
020990     MOVE WS-CD-SCORE       (IDX-CAND) TO WS-SWAP-CD-SCORE
021000     MOVE WS-CD-CONSUMED-SW (IDX-CAND) TO WS-SWAP-CD-CONSUMED-SW
021010     MOVE WS-CD-SLOT-IDX    (IDX-CAND-2) TO
021020          WS-CD-SLOT-IDX    (IDX-CAND)
021030     MOVE WS-CD-ALLOC-MIN   (IDX-CAND-2) TO
021040          WS-CD-ALLOC-MIN   (IDX-CAND)
021050     MOVE WS-CD-SCORE       (IDX-CAND-2) TO
021060          WS-CD-SCORE       (IDX-CAND)
021070     MOVE WS-CD-CONSUMED-SW (IDX-CAND-2) TO
021080          WS-CD-CONSUMED-SW (IDX-CAND)
021090     MOVE WS-SWAP-CD-SLOT-IDX    TO WS-CD-SLOT-IDX    (IDX-CAND-2)
021100     MOVE WS-SWAP-CD-ALLOC-MIN   TO WS-CD-ALLOC-MIN   (IDX-CAND-2)
021110     MOVE WS-SWAP-CD-SCORE       TO WS-CD-SCORE       (IDX-CAND-2)
021120     MOVE WS-SWAP-CD-CONSUMED-SW TO
021130          WS-CD-CONSUMED-SW (IDX-CAND-2).
021140*
021150*    753000 - WALK THE SORTED CANDIDATE TABLE BEST-SCORE FIRST,
021160*    CLAIMING SEGMENTS UNTIL THE TASK'S DURATION IS USED UP OR
021170*    WE RUN OUT OF SEGMENTS TO SPEND.
021180 753000-BEGIN-CONSUME-CANDS.
021190     PERFORM 753100-ONE-CANDIDATE
021200        THRU 753100-ONE-CANDIDATE-EXIT
021210        VARYING IDX-CAND FROM 1 BY 1
021220        UNTIL IDX-CAND > WS-CAND-CNT
021230        OR WS-REMAINING-MIN = 0
021240        OR WS-SEG-CNT NOT LESS THAN WS-SEG-CAP.
021250 753000-END-CONSUME-CANDS.
021260     EXIT.
021270*
021280 753100-ONE-CANDIDATE.
021290     IF WS-CD-CONSUMED (IDX-CAND)
021300        GO TO 753100-ONE-CANDIDATE-EXIT
021310     END-IF
021320     SET IDX-SLOT TO WS-CD-SLOT-IDX (IDX-CAND)
021330     IF NOT WS-SL-ACTIVE (IDX-SLOT)
021340        GO TO 753100-ONE-CANDIDATE-EXIT
021350     END-IF
021360     MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-TW2-FULL
021370     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
021380     MOVE WS-SUB1 TO WS-SLOT-START-MIN
021390     MOVE WS-SL-END-TIME (IDX-SLOT) TO WS-TW2-FULL
021400     PERFORM 370000-HHMM-TO-MIN THRU 370000-HHMM-TO-MIN-EXIT
021410     MOVE WS-SUB1 TO WS-SLOT-END-MIN
021420     COMPUTE WS-SLOT-LEN-MIN =
021430             WS-SLOT-END-MIN - WS-SLOT-START-MIN
021440     IF WS-SLOT-LEN-MIN < WS-MIN-SPLIT-CONST
021450        GO TO 753100-ONE-CANDIDATE-EXIT
021460     END-IF
021470     COMPUTE WS-SUB2 = WS-SEG-CNT + WS-CTE-01
021480     IF WS-SUB2 = WS-SEG-CAP
021490        IF WS-SLOT-LEN-MIN < WS-REMAINING-MIN
021500           GO TO 753100-ONE-CANDIDATE-EXIT
021510        END-IF
021520        MOVE WS-REMAINING-MIN TO WS-ALLOC-MIN
021530     ELSE
021540        IF WS-SLOT-LEN-MIN > WS-REMAINING-MIN
021550           MOVE WS-REMAINING-MIN TO WS-ALLOC-MIN
021560        ELSE
021570           MOVE WS-SLOT-LEN-MIN TO WS-ALLOC-MIN
021580        END-IF
021590        COMPUTE WS-SUB1 = WS-SLOT-LEN-MIN - WS-ALLOC-MIN
021600        IF WS-SUB1 > 0 AND WS-SUB1 < WS-MIN-SPLIT-CONST
021610           COMPUTE WS-ALLOC-MIN =
021620                   WS-ALLOC-MIN - (WS-MIN-SPLIT-CONST - WS-SUB1)
021630        END-IF
021640        IF WS-ALLOC-MIN < WS-MIN-SPLIT-CONST
021650           GO TO 753100-ONE-CANDIDATE-EXIT
021660        END-IF
021670     END-IF
021680*    REQ 7588 - THIS SEGMENT RUNS FROM THE SLOT'S OWN START FOR
021690*    WS-ALLOC-MIN MINUTES (754100 ADDS IT THE SAME WAY AT COMMIT
021700*    TIME).  IF THAT LANDS PAST THE TASK'S DUE DATE/TIME, THE
021710*    SEGMENT IS NO PLACEMENT AT ALL - SKIP IT, LEAVE THE MINUTES
021720*    UNCLAIMED, SAME AS A CAP-OUT OR TOO-SHORT REMAINDER ABOVE.
021730     MOVE WS-SL-START-DATE (IDX-SLOT) TO WS-CAND-START-DATE
021740     MOVE WS-SL-START-TIME (IDX-SLOT) TO WS-CAND-START-TIME
021750     MOVE WS-ALLOC-MIN             TO WS-REQ-MINUTES
021760     PERFORM 356000-ADD-MINUTES-GEN
021770        THRU 356000-ADD-MINUTES-GEN-EXIT
021780     IF WS-DUE-DATE NOT = 99999999
021790        IF WS-CAND-END-DATE > WS-DUE-DATE
021800           OR (WS-CAND-END-DATE = WS-DUE-DATE AND
021810               WS-CAND-END-TIME > WS-DUE-TIME)
021820           GO TO 753100-ONE-CANDIDATE-EXIT
021830        END-IF
021840     END-IF
021850     SET WS-CD-CONSUMED (IDX-CAND) TO TRUE
021860     MOVE WS-ALLOC-MIN TO WS-CD-ALLOC-MIN (IDX-CAND)
021870     SUBTRACT WS-ALLOC-MIN FROM WS-REMAINING-MIN
021880     ADD WS-CTE-01 TO WS-SEG-CNT.
021890 753100-ONE-CANDIDATE-EXIT.
021900     EXIT.
021910*
021920*    754000 - ONLY REACHED WHEN 753000 ACCOUNTED FOR THE WHOLE
021930*    TASK.  NOW, AND ONLY NOW, DO WE TOUCH THE REAL ITEM, LOAD,
021940*    AND SLOT TABLES - ONE SCHEDULE-ITEM AND ONE SLOT-SHRINK PER
021950*    CONSUMED SEGMENT.
021960 754000-BEGIN-COMMIT-SPLIT.
021970     PERFORM 754100-ONE-COMMIT
021980        THRU 754100-ONE-COMMIT-EXIT
021990        VARYING IDX-CAND FROM 1 BY 1
022000        UNTIL IDX-CAND > WS-CAND-CNT.
022010 754000-END-COMMIT-SPLIT.
022020     EXIT.
022030*
022040 754100-ONE-COMMIT.
022050     IF NOT WS-CD-CONSUMED (IDX-CAND)
022060        GO TO 754100-ONE-COMMIT-EXIT
022070     END-IF
022080     SET IDX-BEST-SLOT TO WS-CD-SLOT-IDX (IDX-CAND)
022090     MOVE WS-SL-START-DATE (IDX-BEST-SLOT) TO WS-CAND-START-DATE
022100     MOVE WS-SL-START-TIME (IDX-BEST-SLOT) TO WS-CAND-START-TIME
022110     MOVE WS-CD-ALLOC-MIN (IDX-CAND) TO WS-REQ-MINUTES
022120     PERFORM 356000-ADD-MINUTES-GEN
022130        THRU 356000-ADD-MINUTES-GEN-EXIT
022140     ADD WS-CTE-01 TO WS-ITEM-CNT
022150     MOVE WS-TT-TASK-ID (IDX-TASK) TO WS-IT-TASK-ID (WS-ITEM-CNT)
022160     MOVE WS-CAND-START-DATE TO WS-IT-START-DATE (WS-ITEM-CNT)
022170     MOVE WS-CAND-START-TIME TO WS-IT-START-TIME (WS-ITEM-CNT)
022180     MOVE WS-CAND-END-DATE   TO WS-IT-END-DATE   (WS-ITEM-CNT)
022190     MOVE WS-CAND-END-TIME   TO WS-IT-END-TIME   (WS-ITEM-CNT)
022200     MOVE SPACES TO WS-IT-PLAN-ID (WS-ITEM-CNT)
022210     MOVE WS-CAND-START-DATE TO WS-CAL-DATE
022220     MOVE WS-CD-ALLOC-MIN (IDX-CAND) TO WS-ALLOC-MIN
022230     PERFORM 660000-BUMP-DAILY-LOAD
022240        THRU 660000-END-BUMP-DAILY-LOAD
022250     PERFORM 740000-BEGIN-CONSUME-SLOT
022260        THRU 740000-END-CONSUME-SLOT.
022270 754100-ONE-COMMIT-EXIT.
022280     EXIT.
022290*
022300*    800000 - IF ANYTHING WENT UNPLACED ON THE FIRST PASS, MARK
022310*    THE LAST TWO TASKS THAT DID PLACE PLUS EVERY TASK STILL
022320*    SITTING IDLE AS "RELAXED", WIPE THE PLAN BACK TO ITS FIXED
022330*    COURSE/BLOCK ITEMS, REBUILD THE FREE-SLOT TABLE FROM
022340*    SCRATCH, AND RUN THE WHOLE TASK LIST THROUGH 700000 AGAIN
022350*    - NON-RELAXED TASKS FIRST SO THEY LAND BACK WHERE THEY
022360*    WERE, RELAXED TASKS LAST WITH THE DAILY CAP NO LONGER
022370*    GATING WHERE THEY MAY GO.
022380 800000-BEGIN-RELAX-RETRY.
022390     PERFORM 810000-BEGIN-MARK-RELAXED
022400        THRU 810000-END-MARK-RELAXED
022410     MOVE WS-ITEM-FIXED-CNT TO WS-ITEM-CNT
022420     MOVE 0 TO WS-DLOAD-CNT
022430     MOVE 0 TO WS-SLOT-CNT
022440     MOVE 0 TO WS-PLACED-CNT
022450     PERFORM 820000-BEGIN-RESET-PLACED
022460        THRU 820000-END-RESET-PLACED
022470     PERFORM 500000-BEGIN-BUILD-SLOTS
022480        THRU 500000-END-BUILD-SLOTS
022490     SET WS-PASS-NONRELAXED TO TRUE
022500     PERFORM 700000-BEGIN-PLACE-PASS
022510        THRU 700000-END-PLACE-PASS
022520     SET WS-PASS-RELAXED TO TRUE
022530     PERFORM 700000-BEGIN-PLACE-PASS
022540        THRU 700000-END-PLACE-PASS.
022550 800000-END-RELAX-RETRY.
022560     EXIT.
022570*
022580 810000-BEGIN-MARK-RELAXED.
022590     MOVE 0 TO WS-BACKTRACK-CNT
022600     PERFORM 811000-ONE-TASK-MARK
022610        THRU 811000-ONE-TASK-MARK-EXIT
022620        VARYING IDX-TASK FROM WS-TASK-CNT BY -1
022630        UNTIL IDX-TASK < 1.
022640 810000-END-MARK-RELAXED.
022650     EXIT.
022660*
022670 811000-ONE-TASK-MARK.
022680     IF WS-TT-NOT-PLACED (IDX-TASK)
022690        SET WS-TT-RELAXED (IDX-TASK) TO TRUE
022700        GO TO 811000-ONE-TASK-MARK-EXIT
022710     END-IF
022720     IF WS-BACKTRACK-CNT < 2
022730        SET WS-TT-RELAXED (IDX-TASK) TO TRUE
022740        ADD WS-CTE-01 TO WS-BACKTRACK-CNT
022750     END-IF.
022760 811000-ONE-TASK-MARK-EXIT.
022770     EXIT.
022780*
022790 820000-BEGIN-RESET-PLACED.
022800     PERFORM 821000-ONE-TASK-RESET
022810        THRU 821000-ONE-TASK-RESET-EXIT
022820        VARYING IDX-TASK FROM 1 BY 1
022830        UNTIL IDX-TASK > WS-TASK-CNT.
022840 820000-END-RESET-PLACED.
022850     EXIT.
022860*
022870 821000-ONE-TASK-RESET.
022880     SET WS-TT-NOT-PLACED (IDX-TASK) TO TRUE.
022890 821000-ONE-TASK-RESET-EXIT.
022900     EXIT.
022910*
022920*    900000 - SORT THE FINISHED PLAN BY START DATE/TIME AND
022930*    WRITE IT TO PLAN-OUT, THEN WRITE OVERLOAD-OUT FROM ANY
022940*    TASK THE RELAX-AND-RETRY PASS STILL COULD NOT SEAT.
022950 900000-BEGIN-WRITE-RESULTS.
022960     SET WS-TABLE-NOT-SORTED TO TRUE
022970     PERFORM 910000-ONE-ITEM-SORT-PASS
022980        THRU 910000-ONE-ITEM-SORT-PASS-EXIT
022990        UNTIL WS-TABLE-SORTED
023000     PERFORM 920000-WRITE-ONE-ITEM
023010        THRU 920000-WRITE-ONE-ITEM-EXIT
023020        VARYING IDX-ITEM FROM 1 BY 1
023030        UNTIL IDX-ITEM > WS-ITEM-CNT
023040     PERFORM 930000-WRITE-ONE-OVERLOAD
023050        THRU 930000-WRITE-ONE-OVERLOAD-EXIT
023060        VARYING IDX-TASK FROM 1 BY 1
023070        UNTIL IDX-TASK > WS-TASK-CNT.
023080 900000-END-WRITE-RESULTS.
023090     EXIT.
023100*
023110 910000-ONE-ITEM-SORT-PASS.
023120     SET WS-TABLE-SORTED TO TRUE
023130     PERFORM 911000-COMPARE-ITEMS-ADJ
023140        THRU 911000-COMPARE-ITEMS-ADJ-EXIT
023150        VARYING WS-SUB1 FROM 1 BY 1
023160        UNTIL WS-SUB1 >= WS-ITEM-CNT.
023170 910000-ONE-ITEM-SORT-PASS-EXIT.
023180     EXIT.
023190*
023200 911000-COMPARE-ITEMS-ADJ.
023210     COMPUTE WS-SUB2 = WS-SUB1 + WS-CTE-01
023220     SET IDX-ITEM   TO WS-SUB1
023230     SET IDX-ITEM-2 TO WS-SUB2
023240*    REQ 7589 - START-DATE/START-TIME ALONE LEFT ITEMS THAT TIE
023250*    ON BOTH IN WHATEVER ORDER THEY HAPPENED TO BUILD IN.  ADDED
023260*    TASK-ID AS A THIRD KEY SO THE PLAN-OUT SORT ORDER IS THE
023270*    SAME EVERY RUN.
023280     IF WS-IT-START-DATE (IDX-ITEM) >
023290        WS-IT-START-DATE (IDX-ITEM-2)
023300        OR (WS-IT-START-DATE (IDX-ITEM) =
023310            WS-IT-START-DATE (IDX-ITEM-2) AND
023320            WS-IT-START-TIME (IDX-ITEM) >
023330            WS-IT-START-TIME (IDX-ITEM-2))
023340        OR (WS-IT-START-DATE (IDX-ITEM) =
023350            WS-IT-START-DATE (IDX-ITEM-2) AND
023360            WS-IT-START-TIME (IDX-ITEM) =
023370            WS-IT-START-TIME (IDX-ITEM-2) AND
023380            WS-IT-TASK-ID (IDX-ITEM) >
023390            WS-IT-TASK-ID (IDX-ITEM-2))
023400        PERFORM 912000-SWAP-ITEMS
023410        SET WS-TABLE-NOT-SORTED TO TRUE
023420     END-IF.
023430 911000-COMPARE-ITEMS-ADJ-EXIT.
023440     EXIT.
023450*
023460 912000-SWAP-ITEMS.
023470     MOVE WS-IT-TASK-ID    (IDX-ITEM) TO WS-IT-TASK-ID-SV
023480     MOVE WS-IT-START-DATE (IDX-ITEM) TO WS-IT-START-DATE-SV
023490     MOVE WS-IT-START-TIME (IDX-ITEM) TO WS-IT-START-TIME-SV
023500     MOVE WS-IT-END-DATE   (IDX-ITEM) TO WS-IT-END-DATE-SV
023510     MOVE WS-IT-END-TIME   (IDX-ITEM) TO WS-IT-END-TIME-SV
023520     MOVE WS-IT-PLAN-ID    (IDX-ITEM) TO WS-IT-PLAN-ID-SV
023530     MOVE WS-IT-TASK-ID    (IDX-ITEM-2) TO
023540          WS-IT-TASK-ID    (IDX-ITEM)
023550     MOVE WS-IT-START-DATE (IDX-ITEM-2) TO
023560          WS-IT-START-DATE (IDX-ITEM)
023570     MOVE WS-IT-START-TIME (IDX-ITEM-2) TO
023580          WS-IT-START-TIME (IDX-ITEM)
023590     MOVE WS-IT-END-DATE   (IDX-ITEM-2) TO
023600          WS-IT-END-DATE   (IDX-ITEM)
023610     MOVE WS-IT-END-TIME   (IDX-ITEM-2) TO
023620          WS-IT-END-TIME   (IDX-ITEM)
023630     MOVE WS-IT-PLAN-ID    (IDX-ITEM-2) TO
023640          WS-IT-PLAN-ID    (IDX-ITEM)
023650     MOVE WS-IT-TASK-ID-SV    TO WS-IT-TASK-ID    (IDX-ITEM-2)
023660     MOVE WS-IT-START-DATE-SV TO WS-IT-START-DATE (IDX-ITEM-2)
023670     MOVE WS-IT-START-TIME-SV TO WS-IT-START-TIME (IDX-ITEM-2)
023680     MOVE WS-IT-END-DATE-SV   TO WS-IT-END-DATE   (IDX-ITEM-2)
023690     MOVE WS-IT-END-TIME-SV   TO WS-IT-END-TIME   (IDX-ITEM-2)
023700     MOVE WS-IT-PLAN-ID-SV    TO WS-IT-PLAN-ID    (IDX-ITEM-2).
023710*
023720 920000-WRITE-ONE-ITEM.
023730     MOVE SPACES TO ITEM-REC
023740     MOVE WS-IT-TASK-ID    (IDX-ITEM) TO ITEM-TASK-ID
023750     MOVE WS-IT-START-DATE (IDX-ITEM) TO ITEM-START-DATE
023760     MOVE WS-IT-START-TIME (IDX-ITEM) TO ITEM-START-TIME
023770     MOVE WS-IT-END-DATE   (IDX-ITEM) TO ITEM-END-DATE
023780     MOVE WS-IT-END-TIME   (IDX-ITEM) TO ITEM-END-TIME
023790     MOVE WS-IT-PLAN-ID    (IDX-ITEM) TO ITEM-PLAN-ID
023800     WRITE ITEM-REC
023810        INVALID KEY
023820           DISPLAY "SCHPLNR - PLAN-OUT WRITE ERROR " FS-PLANFILE
023830     END-WRITE.
023840 920000-WRITE-ONE-ITEM-EXIT.
023850     EXIT.
023860*
023870 930000-WRITE-ONE-OVERLOAD.
023880     IF WS-TT-PLACED (IDX-TASK)
023890        GO TO 930000-WRITE-ONE-OVERLOAD-EXIT
023900     END-IF
023910     MOVE SPACES TO OVERLOAD-REC
023920     MOVE WS-TT-TASK-ID (IDX-TASK) TO OVERLOAD-TASK-ID
023930     WRITE OVERLOAD-REC
023940        INVALID KEY
023950           DISPLAY "SCHPLNR - OVERLOAD-OUT WRITE ERROR "
023960                   FS-OVERLOADFILE
023970     END-WRITE.
023980 930000-WRITE-ONE-OVERLOAD-EXIT.
023990     EXIT.
024000*
024010*    990000 - CLOSING HOUSEKEEPING.  UPSI-0 STILL GOVERNS
024020*    WHETHER THE SHOP WANTS THE EXTRA TRACE LINE OR NOT.
024030 990000-BEGIN-FINISH.
024040     CLOSE BellNodesFile
024050     CLOSE CourseDefsFile
024060     CLOSE CourseRulesFile
024070     CLOSE TasksFile
024080     CLOSE BlocksFile
024090     CLOSE PlanFile
024100     CLOSE OverloadFile
024110     DISPLAY "SCHPLNR - TASKS READ      " WS-TASK-CNT
024120     DISPLAY "SCHPLNR - ITEMS SCHEDULED " WS-ITEM-CNT
024130     IF SCHPLNR-TRACE-ON
024140        DISPLAY "SCHPLNR - FREE SLOTS LEFT " WS-SLOT-CNT
024150        DISPLAY "SCHPLNR - DAILY-LOAD ROWS " WS-DLOAD-CNT
024160     END-IF.
024170 990000-END-FINISH.
024180     EXIT.
024190*
024200 END PROGRAM SchedPlnr.
